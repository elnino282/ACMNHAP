000100******************************************************************
000200*                                                                *
000300*    QMLOTREC  --  SUPPLY-LOT DIMENSION RECORD LAYOUT            *
000400*                                                                *
000500*    ONE ENTRY PER BATCH/LOT OF A SUPPLY ITEM RECEIVED INTO      *
000600*    STOCK.  CARRIED ON SUPPLY-LOT.DAT.  REFERENCED BY THE       *
000700*    POSTING ENGINE (QMSTPOS) AND BY THE LOT DELETE GUARD AND    *
000800*    RESTRICTED-ITEM LICENSING RULE IN QMMSTMN.                  *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------                                           *
001200*    04/1988  RHL   QM-0132  ORIGINAL LAYOUT.                    *
001300*    12/2001  DKP   QM-0231  DEFAULT STATUS IS IN_STOCK ON       *
001400*                            CREATE -- SEE QMMSTMN 410-PARA.     *
001500*    04/2003  RHL   QM-0241  WIDENED QM-LOT-TABLE TO CARRY THE    *
001600*                            FULL ROW -- QMMSTMN REWRITES        *
001700*                            SUPPLY-LOT.DAT WHOLE FROM IT.        *
001800*                                                                *
001900******************************************************************
002000
002100     01  QM-SUPPLY-LOT-RECORD.
002200         05  LT-LOT-ID               PIC 9(09).
002300         05  LT-SUPPLY-ITEM-ID       PIC 9(09).
002400         05  LT-SUPPLIER-ID          PIC 9(09).
002500             88  LT-NO-SUPPLIER           VALUE ZERO.
002600         05  LT-BATCH-CODE           PIC X(50).
002700         05  LT-EXPIRY-DATE          PIC 9(08).
002800             88  LT-NO-EXPIRY             VALUE ZERO.
002900         05  LT-STATUS               PIC X(20).
003000             88  LT-IN-STOCK              VALUE 'IN_STOCK'.
003100         05  FILLER                  PIC X(20).
003200
003300******************************************************************
003400*      IN-MEMORY LOT TABLE -- LOADED WHOLE BY QMADDSH SO THE      *
003500*      LATEST-5-MOVEMENTS LIST CAN RESOLVE A LOT BACK TO ITS      *
003600*      SUPPLY-ITEM-ID WITHOUT RE-READING SUPPLY-LOT.DAT PER ROW.  *
003700******************************************************************
003800
003900     01  QM-LOT-TABLE.
004000         05  QM-LOT-ENTRY OCCURS 3000 TIMES
004100                          INDEXED BY QM-LOT-IDX.
004200             10  LTT-LOT-ID          PIC 9(09).
004300             10  LTT-SUPPLY-ITEM-ID  PIC 9(09).
004400             10  LTT-SUPPLIER-ID     PIC 9(09).
004500             10  LTT-BATCH-CODE      PIC X(50).
004600             10  LTT-EXPIRY-DATE     PIC 9(08).
004700             10  LTT-STATUS          PIC X(20).
004800             10  LTT-IN-USE          PIC X(01).
004900                 88  LTT-SLOT-USED       VALUE 'Y'.
005000                 88  LTT-SLOT-FREE       VALUE 'N'.
