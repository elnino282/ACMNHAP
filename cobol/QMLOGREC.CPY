000100******************************************************************
000200*                                                                *
000300*    QMLOGREC  --  FIELD-LOG RECORD LAYOUT                       *
000400*                                                                *
000500*    ONE ENTRY PER FIELD OBSERVATION LOGGED AGAINST A SEASON.    *
000600*    CARRIED ON FIELD-LOG.DAT.  FEEDS THE FARMER DASHBOARD       *
000700*    "LATEST 5" ACTIVITY LIST (QMFMDSH).                         *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------                                           *
001100*    05/1989  RHL   QM-0151  ORIGINAL LAYOUT.                    *
001200*                                                                *
001300******************************************************************
001400
001500     01  QM-FIELD-LOG-RECORD.
001600         05  FL-LOG-ID               PIC 9(09).
001700         05  FL-SEASON-ID            PIC 9(09).
001800         05  FL-LOG-TYPE             PIC X(50).
001900         05  FL-LOG-DATE             PIC 9(08).
002000         05  FL-NOTES                PIC X(500).
002100         05  FILLER                  PIC X(15).
