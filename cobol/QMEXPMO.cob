000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMEXPMO.
000300 AUTHOR.        R H LANCASTER.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE EXPENSE-BY-MONTH REPORT.  READS THE   *
001200*  EXPENSE MASTER, BUCKETS TOTAL-COST INTO ONE ACCUMULATOR PER   *
001300*  CALENDAR MONTH OF THE TARGET YEAR, AND WRITES ONE LINE PER    *
001400*  MONTH THAT HAD AT LEAST ONE MATCHING EXPENSE.  MONTHS WITH    *
001500*  NO EXPENSES ARE NOT ZERO-FILLED -- THEY SIMPLY DO NOT PRINT.  *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //QMEXPMO  EXEC PGM=QMEXPMO                                    *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //EXPIN    DD DISP=SHR,DSN=QM.MUAVU.EXPENSE.DAT                *
002200* //EXPRPT   DD DSN=QM.MUAVU.EXPMONTH.RPT,                       *
002300* //            DISP=(,CATLG,CATLG),                             *
002400* //            UNIT=USER,                                      *
002500* //            SPACE=(CYL,(5,5),RLSE),                          *
002600* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)               *
002700* //PARMCARD DD DISP=SHR,DSN=QM.MUAVU.RPTPARM.DAT                *
002800*                                                                *
002900*P    ENTRY PARAMETERS..                                        *
003000*     RPT-YEAR-PARM -- TARGET YEAR, CCYY.  IF THE PARM CARD IS   *
003100*     MISSING OR BLANK THE CURRENT SYSTEM YEAR IS USED (R2).     *
003200*                                                                *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003400*     I/O ERROR ON FILES                                        *
003500*                                                                *
003600*M    MAINTENANCE HISTORY..                                     *
003700*     03/1987  RHL  QM-0001  ORIGINAL FILEPASS, FIRST MUAVU      *
003800*                            REPORTING CONVERSION.               *
003900*     07/1991  DKP  QM-0041  ADDED RPTPARM YEAR OVERRIDE CARD.   *
004000*     09/1996  RHL  QM-0077  NULL TOTAL-COST NOW TREATED AS ZERO *
004100*                            INSTEAD OF SKIPPING THE RECORD.     *
004200*     11/1999  DKP  QM-0101  Y2K -- WS-SYS-DATE NOW CCYY BASED,  *
004300*                            RPT-YEAR-PARM WIDENED TO 4 DIGITS.  *
004400*     04/2004  RHL  QM-0133  GRAND TOTAL LINE ADDED AT EOJ.      *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EXPENSE-FILE       ASSIGN TO EXPIN
005500                               ORGANIZATION IS LINE SEQUENTIAL
005600                               FILE STATUS IS WS-EXP-FILE-STATUS.
005700     SELECT PARM-FILE          ASSIGN TO PARMCARD
005800                               ORGANIZATION IS LINE SEQUENTIAL
005900                               FILE STATUS IS WS-PRM-FILE-STATUS.
006000     SELECT REPORT-FILE        ASSIGN TO EXPRPT
006100                               ORGANIZATION IS LINE SEQUENTIAL
006200                               FILE STATUS IS WS-RPT-FILE-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  EXPENSE-FILE
006600     RECORDING MODE IS F.
006700 01  EXPENSE-REC              PIC X(160).
006800
006900 FD  PARM-FILE
007000     RECORDING MODE IS F.
007100 01  PARM-REC                 PIC X(080).
007200
007300 FD  REPORT-FILE
007400     RECORDING MODE IS F.
007500 01  REPORT-REC                PIC X(080).
007600 EJECT
007700******************************************************************
007800*                     WORKING STORAGE SECTION                   *
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100
008200 COPY QMEXPREC.
008300 EJECT
008400 01  WS-FILE-STATUSES.
008500     05  WS-EXP-FILE-STATUS    PIC X(02) VALUE '00'.
008600     05  WS-PRM-FILE-STATUS    PIC X(02) VALUE '00'.
008700     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
008800
008900 01  WS-SWITCHES.
009000     05  WS-EXPENSE-EOF        PIC X(01) VALUE 'N'.
009100         88  EXPENSE-END-OF-FILE    VALUE 'Y'.
009200     05  WS-PARM-PRESENT       PIC X(01) VALUE 'N'.
009300         88  PARM-CARD-PRESENT      VALUE 'Y'.
009400
009500 01  WS-CONTROL-FIELDS.
009600     05  WS-RPT-YEAR-PARM      PIC 9(04) VALUE ZERO.
009700     05  WS-TARGET-YEAR        PIC 9(04) VALUE ZERO.
009800     05  WS-SYS-DATE-AREA.
009900         10  WS-SYS-CCYY       PIC 9(04).
010000         10  WS-SYS-MM         PIC 9(02).
010100         10  WS-SYS-DD         PIC 9(02).
010200
010300******************************************************************
010400*      MONTHLY ACCUMULATOR TABLE -- ONE ENTRY PER CALENDAR       *
010500*      MONTH, SUBSCRIPT 1-12 IS THE MONTH NUMBER ITSELF.  AN     *
010600*      ENTRY NEVER SEEN IS LEFT AT ZERO AND EXCLUDED AT WRITE    *
010700*      TIME -- THAT IS HOW "MONTHS WITH NO EXPENSES ARE NOT      *
010800*      ZERO-FILLED" IS HONOURED.                                 *
010900******************************************************************
011000
011100 01  WS-MONTH-TABLE.
011200     05  WS-MONTH-ENTRY OCCURS 12 TIMES
011300                         INDEXED BY WS-MON-IDX.
011400         10  WS-MON-TOTAL      PIC S9(9)V99 COMP-3.
011500         10  WS-MON-SEEN       PIC X(01).
011600             88  WS-MONTH-SEEN      VALUE 'Y'.
011700
011800 01  WS-MONTH-TABLE-R         REDEFINES WS-MONTH-TABLE.
011900     05  WS-MON-ENTRY-BYTES OCCURS 12 TIMES
012000                             PIC X(06).
012100
012200 01  WS-COUNTERS.
012300     05  WS-EXP-READ-CNT       PIC S9(9) COMP VALUE ZERO.
012400     05  WS-EXP-SKIP-CNT       PIC S9(9) COMP VALUE ZERO.
012500     05  WS-MON-SUB            PIC S9(4) COMP VALUE ZERO.
012600     05  WS-LINES-WRITTEN      PIC S9(9) COMP VALUE ZERO.
012700
012800 01  WS-GRAND-TOTAL            PIC S9(9)V99 COMP-3 VALUE ZERO.
012810 01  WS-GRAND-TOTAL-DM         PIC S9(9)V99 VALUE ZERO.
012820 01  WS-GRAND-TOTAL-DM-R       REDEFINES WS-GRAND-TOTAL-DM
012830                               PIC S9(9)V99 COMP-3.
012900
013000******************************************************************
013100*                  REPORT DETAIL/TOTAL LINES                    *
013200******************************************************************
013300
013400 01  WS-DETAIL-LINE.
013500     05  DL-YEAR               PIC 9(04).
013600     05  FILLER                PIC X(01) VALUE SPACE.
013700     05  DL-MONTH              PIC 9(02).
013800     05  FILLER                PIC X(01) VALUE SPACE.
013900     05  DL-TOTAL-COST         PIC $$$,$$$,$$9.99.
014000     05  FILLER                PIC X(49) VALUE SPACES.
014100
014200 01  WS-GRAND-TOTAL-LINE.
014300     05  FILLER                PIC X(14) VALUE 'GRAND TOTAL  '.
014400     05  GT-TOTAL-COST         PIC $$$,$$$,$$9.99.
014500     05  FILLER                PIC X(52) VALUE SPACES.
014600 EJECT
014700******************************************************************
014800*                       PROCEDURE DIVISION                      *
014900******************************************************************
015000 PROCEDURE DIVISION.
015100
015200 0-MAINLINE.
015300     PERFORM 1-INITIALIZATION
015400         THRU 1999-INITIALIZATION-EXIT.
015500     PERFORM 2-MAIN-PROCESS
015600         THRU 2999-MAIN-PROCESS-EXIT
015700         UNTIL EXPENSE-END-OF-FILE.
015800     PERFORM 3-WRITE-REPORT
015900         THRU 3999-WRITE-REPORT-EXIT.
016000     PERFORM EOJ9-CLOSE-FILES
016100         THRU EOJ9999-EXIT.
016200     GOBACK.
016300 EJECT
016400******************************************************************
016500*                         INITIALIZATION                        *
016600******************************************************************
016700
016800 1-INITIALIZATION.
016900     INITIALIZE WS-MONTH-TABLE.
017000     INITIALIZE WS-COUNTERS.
017100     MOVE ZERO TO WS-GRAND-TOTAL.
017200     ACCEPT WS-SYS-DATE-AREA FROM DATE YYYYMMDD.
017300     MOVE WS-SYS-CCYY TO WS-TARGET-YEAR.
017400     PERFORM 11-OPEN-FILES
017500         THRU 1199-OPEN-FILES-EXIT.
017600     PERFORM 12-READ-PARM-CARD
017700         THRU 1299-READ-PARM-CARD-EXIT.
017800     IF PARM-CARD-PRESENT AND WS-RPT-YEAR-PARM NOT = ZERO
017900         MOVE WS-RPT-YEAR-PARM TO WS-TARGET-YEAR
018000     END-IF.
018100 1999-INITIALIZATION-EXIT.
018200     EXIT.
018300
018400 11-OPEN-FILES.
018500     OPEN INPUT  EXPENSE-FILE.
018600     IF WS-EXP-FILE-STATUS NOT = '00'
018700         DISPLAY 'QMEXPMO - ERROR OPENING EXPENSE-FILE '
018800                  WS-EXP-FILE-STATUS
018900         GO TO EOJ99-ABEND
019000     END-IF.
019100     OPEN OUTPUT REPORT-FILE.
019200     IF WS-RPT-FILE-STATUS NOT = '00'
019300         DISPLAY 'QMEXPMO - ERROR OPENING REPORT-FILE '
019400                  WS-RPT-FILE-STATUS
019500         GO TO EOJ99-ABEND
019600     END-IF.
019700 1199-OPEN-FILES-EXIT.
019800     EXIT.
019900
020000 12-READ-PARM-CARD.
020100     MOVE ZERO TO WS-RPT-YEAR-PARM.
020200     OPEN INPUT PARM-FILE.
020300     IF WS-PRM-FILE-STATUS = '00'
020400         READ PARM-FILE INTO PARM-REC
020500             AT END SET PARM-CARD-PRESENT TO FALSE
020600         END-READ
020700         IF WS-PRM-FILE-STATUS = '00'
020800             MOVE PARM-REC(1:4) TO WS-RPT-YEAR-PARM
020900             SET PARM-CARD-PRESENT TO TRUE
021000         END-IF
021100         CLOSE PARM-FILE
021200     ELSE
021300         SET PARM-CARD-PRESENT TO FALSE
021400     END-IF.
021500 1299-READ-PARM-CARD-EXIT.
021600     EXIT.
021700 EJECT
021800******************************************************************
021900*                         MAIN PROCESS                          *
022000******************************************************************
022100
022200 2-MAIN-PROCESS.
022300     PERFORM 21-READ-NEXT-EXPENSE
022400         THRU 2199-READ-NEXT-EXPENSE-EXIT.
022500     IF NOT EXPENSE-END-OF-FILE
022600         PERFORM 22-ACCUM-EXPENSE
022700             THRU 2299-ACCUM-EXPENSE-EXIT
022800     END-IF.
022900 2999-MAIN-PROCESS-EXIT.
023000     EXIT.
023100
023200 21-READ-NEXT-EXPENSE.
023300     READ EXPENSE-FILE INTO QM-EXPENSE-RECORD
023400         AT END
023500             SET EXPENSE-END-OF-FILE TO TRUE
023600         NOT AT END
023700             ADD 1 TO WS-EXP-READ-CNT
023800     END-READ.
023900     IF WS-EXP-FILE-STATUS NOT = '00'
024000         AND WS-EXP-FILE-STATUS NOT = '10'
024100         DISPLAY 'QMEXPMO - READ ERROR ON EXPENSE-FILE '
024200                  WS-EXP-FILE-STATUS
024300         GO TO EOJ99-ABEND
024400     END-IF.
024500 2199-READ-NEXT-EXPENSE-EXIT.
024600     EXIT.
024700
024800 22-ACCUM-EXPENSE.
024900     IF CR-EXP-CCYY NOT = WS-TARGET-YEAR
025000         ADD 1 TO WS-EXP-SKIP-CNT
025100         GO TO 2299-ACCUM-EXPENSE-EXIT
025200     END-IF.
025300     MOVE CR-EXP-MM TO WS-MON-SUB.
025400     IF WS-MON-SUB < 1 OR WS-MON-SUB > 12
025500         ADD 1 TO WS-EXP-SKIP-CNT
025600         GO TO 2299-ACCUM-EXPENSE-EXIT
025700     END-IF.
025800     SET WS-MON-IDX TO WS-MON-SUB.
025900     ADD CR-TOTAL-COST TO WS-MON-TOTAL(WS-MON-IDX).
026000     SET WS-MONTH-SEEN(WS-MON-IDX) TO TRUE.
026100 2299-ACCUM-EXPENSE-EXIT.
026200     EXIT.
026300 EJECT
026400******************************************************************
026500*                     WRITE EXPENSE-BY-MONTH REPORT             *
026600******************************************************************
026700
026800 3-WRITE-REPORT.
026900     SET WS-MON-IDX TO 1.
027000     PERFORM 31-WRITE-ONE-MONTH
027100         THRU 3199-WRITE-ONE-MONTH-EXIT
027200         VARYING WS-MON-IDX FROM 1 BY 1
027300         UNTIL WS-MON-IDX > 12.
027400     PERFORM 32-WRITE-GRAND-TOTAL
027500         THRU 3299-WRITE-GRAND-TOTAL-EXIT.
027600 3999-WRITE-REPORT-EXIT.
027700     EXIT.
027800
027900 31-WRITE-ONE-MONTH.
028000     IF WS-MONTH-SEEN(WS-MON-IDX)
028100         MOVE WS-TARGET-YEAR    TO DL-YEAR
028200         SET WS-MON-SUB TO WS-MON-IDX
028300         MOVE WS-MON-SUB        TO DL-MONTH
028400         MOVE WS-MON-TOTAL(WS-MON-IDX) TO DL-TOTAL-COST
028500         WRITE REPORT-REC FROM WS-DETAIL-LINE
028600         ADD 1 TO WS-LINES-WRITTEN
028700         ADD WS-MON-TOTAL(WS-MON-IDX) TO WS-GRAND-TOTAL
028800     END-IF.
028900 3199-WRITE-ONE-MONTH-EXIT.
029000     EXIT.
029100
029200 32-WRITE-GRAND-TOTAL.
029300     MOVE WS-GRAND-TOTAL TO GT-TOTAL-COST.
029400     WRITE REPORT-REC FROM WS-GRAND-TOTAL-LINE.
029500 3299-WRITE-GRAND-TOTAL-EXIT.
029600     EXIT.
029700 EJECT
029800******************************************************************
029900*                         END OF JOB                            *
030000******************************************************************
030100
030200 EOJ9-CLOSE-FILES.
030300     CLOSE EXPENSE-FILE.
030400     CLOSE REPORT-FILE.
030500     DISPLAY 'QMEXPMO - EXPENSE RECORDS READ    ' WS-EXP-READ-CNT.
030600     DISPLAY 'QMEXPMO - RECORDS SKIPPED (YR/MO)  ' WS-EXP-SKIP-CNT.
030700     DISPLAY 'QMEXPMO - MONTH LINES WRITTEN      ' WS-LINES-WRITTEN.
030710     MOVE WS-GRAND-TOTAL TO WS-GRAND-TOTAL-DM.
030720     DISPLAY 'QMEXPMO - GRAND TOTAL (PACKED)     '
030730              WS-GRAND-TOTAL-DM-R.
030800 EOJ9999-EXIT.
030900     EXIT.
031000
031100 EOJ99-ABEND.
031200     DISPLAY 'QMEXPMO - ABENDING'.
031300     CLOSE EXPENSE-FILE.
031400     CLOSE REPORT-FILE.
031500     MOVE 16 TO RETURN-CODE.
031600     GOBACK.
