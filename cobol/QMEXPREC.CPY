000100******************************************************************
000200*                                                                *
000300*    QMEXPREC  --  EXPENSE MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*    ONE ENTRY PER COST LOGGED BY A FARMER AGAINST A SEASON.     *
000600*    CARRIED ON EXPENSE.DAT, LINE SEQUENTIAL, ONE RECORD PER     *
000700*    LINE.  LOADED STRAIGHT THROUGH BY THE REPORT AND DASHBOARD  *
000800*    FILEPASSES -- NO KEYED ACCESS REQUIRED.                     *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------                                           *
001200*    03/1987  RHL   QM-0101  ORIGINAL LAYOUT FOR MUAVU BATCH     *
001300*                            REPORTING CONVERSION.               *
001400*    07/1991  DKP   QM-0188  WIDENED ITEM-NAME TO X(100) TO      *
001500*                            MATCH SOURCE-SYSTEM FREE TEXT.      *
001600*    11/1999  RHL   QM-0221  ADDED CR-FILLER PAD TO FULL 160.    *
001700*                                                                *
001800******************************************************************
001900
002000     01  QM-EXPENSE-RECORD.
002100         05  CR-EXPENSE-ID           PIC 9(09).
002200         05  CR-SEASON-ID            PIC 9(09).
002300             88  CR-NO-SEASON             VALUE ZERO.
002400         05  CR-USER-ID              PIC 9(09).
002500         05  CR-ITEM-NAME            PIC X(100).
002600         05  CR-TOTAL-COST           PIC S9(9)V99.
002700         05  CR-TOTAL-COST-N         REDEFINES CR-TOTAL-COST
002800                                     PIC S9(9)V99 SIGN IS TRAILING
002900                                                  SEPARATE CHARACTER.
003000         05  CR-EXPENSE-DATE.
003100             10  CR-EXP-CCYY         PIC 9(04).
003200             10  CR-EXP-MM           PIC 9(02).
003300             10  CR-EXP-DD           PIC 9(02).
003400         05  CR-CREATED-AT.
003500             10  CR-CRT-CCYYMMDD     PIC 9(08).
003600             10  CR-CRT-HHMMSS       PIC 9(06).
003700         05  FILLER                  PIC X(12).
