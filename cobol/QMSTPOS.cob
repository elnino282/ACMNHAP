000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMSTPOS.
000300 AUTHOR.        R H LANCASTER.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS IS THE INVENTORY POSTING ENGINE.  ONE TRANSACTION    *
001200*  RECORD IN = ONE GOODS RECEIPT/ISSUE/ADJUSTMENT REQUEST.       *
001300*  EACH REQUEST RUNS THROUGH AN ORDERED CHAIN OF VALIDATIONS     *
001400*  (LOT EXISTS, WAREHOUSE EXISTS, LOCATION BELONGS TO THE        *
001500*  WAREHOUSE, SEASON'S FARM MATCHES THE WAREHOUSE'S FARM,        *
001600*  MOVEMENT-TYPE CODE PARSES, QUANTITY SIGN IS LEGAL) BEFORE     *
001700*  THE BALANCE TABLE IS POSTED AND AN AUDIT ROW IS APPENDED.     *
001800*  A REQUEST THAT FAILS ANY STEP IS REJECTED AND POSTS NOTHING  *
001900*  -- THE RUN CONTINUES WITH THE NEXT TRANSACTION.                *
002000*                                                                *
002100*J    JCL..                                                      *
002200*                                                                *
002300* //QMSTPOS  EXEC PGM=QMSTPOS                                    *
002400* //SYSOUT   DD SYSOUT=*                                         *
002500* //TXNIN    DD DISP=SHR,DSN=QM.MUAVU.MOVETXN.DAT                 *
002600* //LOTIN    DD DISP=SHR,DSN=QM.MUAVU.SUPLOT.DAT                  *
002700* //WHSIN    DD DISP=SHR,DSN=QM.MUAVU.WAREHSE.DAT                 *
002800* //LOCIN    DD DISP=SHR,DSN=QM.MUAVU.STOCLOC.DAT                 *
002900* //SEASIN   DD DISP=SHR,DSN=QM.MUAVU.SEASON.DAT                  *
003000* //BALIN    DD DISP=SHR,DSN=QM.MUAVU.INVBAL.DAT                  *
003100* //BALOUT   DD DSN=QM.MUAVU.INVBAL.DAT,                          *
003200* //            DISP=(,CATLG,CATLG),                             *
003300* //            UNIT=USER,                                       *
003400* //            SPACE=(CYL,(10,10),RLSE),                        *
003500* //            DCB=(RECFM=FB,LRECL=0078,BLKSIZE=0)               *
003600* //MOVOUT   DD DSN=QM.MUAVU.STKMOVE.DAT,                         *
003700* //            DISP=MOD,                                        *
003800* //            UNIT=USER,                                       *
003900* //            DCB=(RECFM=FB,LRECL=0362,BLKSIZE=0)               *
004000* //RJCTRPT  DD DSN=QM.MUAVU.MOVETXN.REJECTS,                     *
004100* //            DISP=(,CATLG,CATLG),                             *
004200* //            UNIT=USER,                                       *
004300* //            SPACE=(CYL,(5,5),RLSE),                          *
004400* //            DCB=(RECFM=FB,LRECL=083,BLKSIZE=0)                *
004500*                                                                *
004600*P    ENTRY PARAMETERS..                                         *
004700*     NONE.                                                      *
004800*                                                                *
004900*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005000*     I/O ERROR ON FILES.  BALANCE-TABLE OR LOCATION/WAREHOUSE/   *
005100*     LOT-TABLE OVERFLOW.  EACH VALIDATION FAILURE ON A SINGLE    *
005200*     TRANSACTION IS A REJECT, NOT AN ABEND.                      *
005300*                                                                *
005400*M    MAINTENANCE HISTORY..                                     *
005500*     04/1988  RHL   QM-0133  ORIGINAL FILEPASS.                  *
005550*     09/1999  DKP   QM-0215  Y2K REMEDIATION -- LT-EXPIRY-DATE AND*
005560*                            SM-MOVEMENT-DATE CONFIRMED FULL       *
005570*                            4-DIGIT CCYY THROUGHOUT; NO 2-DIGIT    *
005580*                            YEAR FIELDS FOUND IN THIS FILEPASS.    *
005600*     12/2001  DKP   QM-0230  BALANCE KEY NOW TREATS LOCATION-ID  *
005700*                            ZERO AS A DISTINCT KEY (SEE QMBALREC *
005800*                            QM-0230) RATHER THAN "NO MATCH".     *
005900*     02/2002  RHL   QM-0233  LOCATION/WAREHOUSE CROSS-CHECK NOW  *
006000*                            TABLE-DRIVEN (QM-LOCATION-TABLE)     *
006100*                            INSTEAD OF A RE-READ OF LOCIN PER    *
006200*                            TRANSACTION.                         *
006300*     11/2005  RHL   QM-0260  ADJUST-TYPE ZERO QUANTITY NOW       *
006400*                            POSTS NO BALANCE CHANGE BUT STILL    *
006500*                            WRITES THE AUDIT ROW.                *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-370.
007100 OBJECT-COMPUTER.   IBM-370.
007200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT TXN-FILE         ASSIGN TO TXNIN
007600                             ORGANIZATION IS LINE SEQUENTIAL
007700                             FILE STATUS IS WS-TXN-FILE-STATUS.
007800     SELECT LOT-FILE         ASSIGN TO LOTIN
007900                             ORGANIZATION IS LINE SEQUENTIAL
008000                             FILE STATUS IS WS-LOT-FILE-STATUS.
008100     SELECT WAREHOUSE-FILE   ASSIGN TO WHSIN
008200                             ORGANIZATION IS LINE SEQUENTIAL
008300                             FILE STATUS IS WS-WHS-FILE-STATUS.
008400     SELECT LOCATION-FILE    ASSIGN TO LOCIN
008500                             ORGANIZATION IS LINE SEQUENTIAL
008600                             FILE STATUS IS WS-LOC-FILE-STATUS.
008700     SELECT SEASON-FILE      ASSIGN TO SEASIN
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS IS WS-SEA-FILE-STATUS.
009000     SELECT BALANCE-IN-FILE  ASSIGN TO BALIN
009100                             ORGANIZATION IS LINE SEQUENTIAL
009200                             FILE STATUS IS WS-BLI-FILE-STATUS.
009300     SELECT BALANCE-OUT-FILE ASSIGN TO BALOUT
009400                             ORGANIZATION IS LINE SEQUENTIAL
009500                             FILE STATUS IS WS-BLO-FILE-STATUS.
009600     SELECT MOVEMENT-FILE    ASSIGN TO MOVOUT
009700                             ORGANIZATION IS LINE SEQUENTIAL
009800                             FILE STATUS IS WS-MOV-FILE-STATUS.
009900     SELECT REJECT-FILE      ASSIGN TO RJCTRPT
010000                             ORGANIZATION IS LINE SEQUENTIAL
010100                             FILE STATUS IS WS-RJT-FILE-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  TXN-FILE           RECORDING MODE IS F.
010500 01  TXN-REC                   PIC X(321).
010600
010700 FD  LOT-FILE           RECORDING MODE IS F.
010800 01  LOT-REC                   PIC X(125).
010900
011000 FD  WAREHOUSE-FILE     RECORDING MODE IS F.
011100 01  WAREHOUSE-REC             PIC X(138).
011200
011300 FD  LOCATION-FILE      RECORDING MODE IS F.
011400 01  LOCATION-REC              PIC X(113).
011500
011600 FD  SEASON-FILE        RECORDING MODE IS F.
011700 01  SEASON-REC                PIC X(194).
011800
011900 FD  BALANCE-IN-FILE    RECORDING MODE IS F.
012000 01  BALANCE-IN-REC            PIC X(078).
012100
012200 FD  BALANCE-OUT-FILE   RECORDING MODE IS F.
012300 01  BALANCE-OUT-REC           PIC X(078).
012400
012500 FD  MOVEMENT-FILE      RECORDING MODE IS F.
012600 01  MOVEMENT-REC              PIC X(362).
012700
012800 FD  REJECT-FILE        RECORDING MODE IS F.
012900 01  REJECT-REC                PIC X(083).
013000 EJECT
013100******************************************************************
013200*                     WORKING STORAGE SECTION                   *
013300******************************************************************
013400 WORKING-STORAGE SECTION.
013500
013600 COPY QMLOTREC.
013700 COPY QMDIMTAB.
013800 COPY QMLOCREC.
013900 COPY QMSEAREC.
014000 COPY QMBALREC.
014100 COPY QMSTKREC.
014200 EJECT
014300******************************************************************
014400*      MOVEMENT-REQUEST TRANSACTION RECORD -- ONE PER INPUT LINE  *
014500*      ON MOVETXN.DAT.  NOT A STORED ENTITY, SO IT IS LAID OUT    *
014600*      HERE RATHER THAN IN A SHARED COPYBOOK.                    *
014700******************************************************************
014800
014900 01  WS-MOVEMENT-REQUEST.
015000     05  MR-WAREHOUSE-ID       PIC 9(09).
015100     05  MR-SUPPLY-LOT-ID      PIC 9(09).
015200     05  MR-LOCATION-ID        PIC 9(09).
015300         88  MR-NO-LOCATION        VALUE ZERO.
015400     05  MR-SEASON-ID          PIC 9(09).
015500         88  MR-NO-SEASON          VALUE ZERO.
015600     05  MR-MOVEMENT-TYPE-CODE PIC X(06).
015700     05  MR-QUANTITY           PIC S9(9)V999.
015800     05  MR-NOTE               PIC X(255).
015900     05  FILLER                PIC X(12).

016000 01  WS-MOVEMENT-REQUEST-R     REDEFINES WS-MOVEMENT-REQUEST.
016010     05  FILLER                PIC X(42).
016020     05  MR-QUANTITY-SDS       PIC S9(9)V999 SIGN IS
016030                               TRAILING SEPARATE CHARACTER.
016040     05  FILLER                PIC X(266).
016050 EJECT
016100 01  WS-FILE-STATUSES.
016200     05  WS-TXN-FILE-STATUS    PIC X(02) VALUE '00'.
016300     05  WS-LOT-FILE-STATUS    PIC X(02) VALUE '00'.
016400     05  WS-WHS-FILE-STATUS    PIC X(02) VALUE '00'.
016500     05  WS-LOC-FILE-STATUS    PIC X(02) VALUE '00'.
016600     05  WS-SEA-FILE-STATUS    PIC X(02) VALUE '00'.
016700     05  WS-BLI-FILE-STATUS    PIC X(02) VALUE '00'.
016800     05  WS-BLO-FILE-STATUS    PIC X(02) VALUE '00'.
016900     05  WS-MOV-FILE-STATUS    PIC X(02) VALUE '00'.
017000     05  WS-RJT-FILE-STATUS    PIC X(02) VALUE '00'.
017100     05  FILLER                PIC X(08) VALUE SPACES.
017200
017300 01  WS-COUNTERS.
017400     05  WS-LOT-CNT            PIC S9(4) COMP VALUE ZERO.
017500     05  WS-WHS-CNT            PIC S9(4) COMP VALUE ZERO.
017600     05  WS-LOC-CNT            PIC S9(4) COMP VALUE ZERO.
017700     05  WS-SEA-CNT            PIC S9(4) COMP VALUE ZERO.
017800     05  WS-BAL-CNT            PIC S9(9) COMP VALUE ZERO.
017900     05  WS-MOVEMENT-SEQ       PIC S9(9) COMP VALUE ZERO.
018000     05  WS-TXN-READ-CNT       PIC S9(9) COMP VALUE ZERO.
018100     05  WS-TXN-POSTED-CNT     PIC S9(9) COMP VALUE ZERO.
018200     05  WS-TXN-REJECT-CNT     PIC S9(9) COMP VALUE ZERO.
018300     05  FILLER                PIC X(08) VALUE SPACES.
018400
018500 01  WS-SWITCHES.
018600     05  WS-EOF-SW             PIC X(01) VALUE 'N'.
018700         88  WS-AT-EOF             VALUE 'Y'.
018800     05  WS-REJECT-SW          PIC X(01) VALUE 'N'.
018900         88  WS-TXN-REJECTED       VALUE 'Y'.
019000     05  FILLER                PIC X(08) VALUE SPACES.
019100
019110*    SCRATCH SUBSCRIPTS FOR THE BALANCE-SLOT SEARCH IN 270 --
019120*    THESE DO NOT NEED TO RIDE INSIDE A GROUP SO THEY ARE
019130*    CARRIED AS STANDALONE 77-LEVEL ITEMS, SHOP STYLE.
019140 77  WS-BAL-MATCH-SUB          PIC S9(4) COMP VALUE ZERO.
019150 77  WS-BAL-FREE-SUB           PIC S9(4) COMP VALUE ZERO.
019160
019200 01  WS-WORK-AREAS.
019300     05  WS-REJECT-REASON      PIC X(40) VALUE SPACES.
019400     05  WS-RESOLVED-WHS-FARM  PIC 9(09) VALUE ZERO.
019500     05  WS-RESOLVED-SEA-FARM  PIC 9(09) VALUE ZERO.
019600     05  WS-ABS-QUANTITY       PIC S9(9)V999 VALUE ZERO.
019700     05  WS-NEW-BALANCE        PIC S9(9)V999 VALUE ZERO.
019800     05  WS-NEW-BALANCE-R      REDEFINES WS-NEW-BALANCE
019900                               PIC S9(12) COMP-3.
020200     05  FILLER                PIC X(08) VALUE SPACES.
020300
020400 01  WS-SYSTEM-TIMESTAMP.
020500     05  WS-STS-CCYYMMDD       PIC 9(08).
020600     05  WS-STS-HHMMSS         PIC 9(06).
020650     05  FILLER                PIC X(08) VALUE SPACES.
020700 01  WS-TIME-REGISTER          PIC 9(08).
020800 01  WS-TIME-REGISTER-R        REDEFINES WS-TIME-REGISTER.
020900     05  WS-TRG-HHMMSS         PIC 9(06).
021000     05  WS-TRG-HUNDREDTHS     PIC 9(02).
021100 EJECT
021200 01  WS-REJECT-LINE.
021300     05  FILLER                PIC X(09) VALUE 'REJECTED '.
021400     05  RL-LOT-ID             PIC 9(09).
021500     05  FILLER                PIC X(01) VALUE SPACE.
021600     05  RL-WAREHOUSE-ID       PIC 9(09).
021700     05  FILLER                PIC X(01) VALUE SPACE.
021800     05  RL-REASON             PIC X(40).
021850     05  FILLER                PIC X(01) VALUE SPACE.
021900     05  RL-QUANTITY           PIC S9(9)V999 SIGN IS
021910                               TRAILING SEPARATE CHARACTER.
022000 EJECT
022100******************************************************************
022200*                       PROCEDURE DIVISION                      *
022300******************************************************************
022400 PROCEDURE DIVISION.
022500
022600 000-MAINLINE.
022700     PERFORM 100-INITIALIZATION.
022800     PERFORM 200-PROCESS-MAINLINE.
022900     PERFORM 300-TERMINATION.
023000     GOBACK.
023100 EJECT
023200******************************************************************
023300*                         INITIALIZATION                        *
023400******************************************************************
023500
023600 100-INITIALIZATION.
023700     INITIALIZE WS-COUNTERS WS-WORK-AREAS.
023800     INITIALIZE QM-LOT-TABLE QM-FARM-TABLE QM-PLOT-TABLE
023900               QM-WAREHOUSE-TABLE QM-LOCATION-TABLE
024000               QM-SEASON-TABLE QM-BALANCE-TABLE.
024100     ACCEPT WS-STS-CCYYMMDD FROM DATE YYYYMMDD.
024150     ACCEPT WS-TIME-REGISTER FROM TIME.
024175     MOVE WS-TRG-HHMMSS TO WS-STS-HHMMSS.
024300     PERFORM 110-OPEN-FILES.
024400     PERFORM 120-LOAD-LOT-TABLE.
024500     PERFORM 130-LOAD-WAREHOUSE-TABLE.
024600     PERFORM 140-LOAD-LOCATION-TABLE.
024700     PERFORM 150-LOAD-SEASON-TABLE.
024800     PERFORM 160-LOAD-BALANCE-TABLE.
024900
025000 110-OPEN-FILES.
025100     OPEN INPUT  TXN-FILE LOT-FILE WAREHOUSE-FILE
025200                 LOCATION-FILE SEASON-FILE BALANCE-IN-FILE.
025300     OPEN OUTPUT BALANCE-OUT-FILE REJECT-FILE.
025400     OPEN EXTEND MOVEMENT-FILE.
025500     IF WS-TXN-FILE-STATUS NOT = '00'
025600        OR WS-LOT-FILE-STATUS NOT = '00'
025700        OR WS-WHS-FILE-STATUS NOT = '00'
025800        OR WS-LOC-FILE-STATUS NOT = '00'
025900        OR WS-SEA-FILE-STATUS NOT = '00'
026000        OR WS-BLI-FILE-STATUS NOT = '00'
026100        OR WS-BLO-FILE-STATUS NOT = '00'
026200        OR WS-MOV-FILE-STATUS NOT = '00'
026300        OR WS-RJT-FILE-STATUS NOT = '00'
026400         DISPLAY 'QMSTPOS - ERROR OPENING FILES'
026500         GO TO 999-ABEND
026600     END-IF.
026700 EJECT
026800******************************************************************
026900*       LOAD THE SUPPLY-LOT, WAREHOUSE, LOCATION, SEASON AND     *
027000*       BALANCE TABLES.  ALL FIVE ARE SMALL ENOUGH TO HOLD       *
027100*       WHOLE FOR THE LIFE OF THE RUN.                          *
027200******************************************************************
027300
027400 120-LOAD-LOT-TABLE.
027500     READ LOT-FILE INTO QM-SUPPLY-LOT-RECORD
027600         AT END CONTINUE
027700     END-READ.
027800     GO TO 121-LOAD-LOT-LOOP-TEST.
027900 121-LOAD-LOT-LOOP-TEST.
028000     IF WS-LOT-FILE-STATUS = '10'
028100         GO TO 129-LOAD-LOT-TABLE-EXIT
028200     END-IF.
028300     ADD 1 TO WS-LOT-CNT.
028400     SET QM-LOT-IDX TO WS-LOT-CNT.
028500     MOVE LT-LOT-ID         TO LTT-LOT-ID(QM-LOT-IDX).
028600     MOVE LT-SUPPLY-ITEM-ID TO LTT-SUPPLY-ITEM-ID(QM-LOT-IDX).
028700     READ LOT-FILE INTO QM-SUPPLY-LOT-RECORD
028800         AT END CONTINUE
028900     END-READ.
029000     GO TO 121-LOAD-LOT-LOOP-TEST.
029100 129-LOAD-LOT-TABLE-EXIT.
029200     CLOSE LOT-FILE.
029300
029400 130-LOAD-WAREHOUSE-TABLE.
029500     READ WAREHOUSE-FILE INTO QM-WAREHOUSE-RECORD
029600         AT END CONTINUE
029700     END-READ.
029800     GO TO 131-LOAD-WAREHOUSE-LOOP-TEST.
029900 131-LOAD-WAREHOUSE-LOOP-TEST.
030000     IF WS-WHS-FILE-STATUS = '10'
030100         GO TO 139-LOAD-WAREHOUSE-TABLE-EXIT
030200     END-IF.
030300     ADD 1 TO WS-WHS-CNT.
030400     SET QM-WHS-IDX TO WS-WHS-CNT.
030500     MOVE WH-WAREHOUSE-ID   TO WHT-WAREHOUSE-ID(QM-WHS-IDX).
030600     MOVE WH-WAREHOUSE-NAME TO WHT-WAREHOUSE-NAME(QM-WHS-IDX).
030700     MOVE WH-FARM-ID        TO WHT-FARM-ID(QM-WHS-IDX).
030800     READ WAREHOUSE-FILE INTO QM-WAREHOUSE-RECORD
030900         AT END CONTINUE
031000     END-READ.
031100     GO TO 131-LOAD-WAREHOUSE-LOOP-TEST.
031200 139-LOAD-WAREHOUSE-TABLE-EXIT.
031300     CLOSE WAREHOUSE-FILE.
031400
031500 140-LOAD-LOCATION-TABLE.
031600     READ LOCATION-FILE INTO QM-STOCK-LOCATION-RECORD
031700         AT END CONTINUE
031800     END-READ.
031900     GO TO 141-LOAD-LOCATION-LOOP-TEST.
032000 141-LOAD-LOCATION-LOOP-TEST.
032100     IF WS-LOC-FILE-STATUS = '10'
032200         GO TO 149-LOAD-LOCATION-TABLE-EXIT
032300     END-IF.
032400     ADD 1 TO WS-LOC-CNT.
032500     SET QM-LOC-IDX TO WS-LOC-CNT.
032600     MOVE LC-LOCATION-ID  TO LCT-LOCATION-ID(QM-LOC-IDX).
032700     MOVE LC-WAREHOUSE-ID TO LCT-WAREHOUSE-ID(QM-LOC-IDX).
032800     READ LOCATION-FILE INTO QM-STOCK-LOCATION-RECORD
032900         AT END CONTINUE
033000     END-READ.
033100     GO TO 141-LOAD-LOCATION-LOOP-TEST.
033200 149-LOAD-LOCATION-TABLE-EXIT.
033300     CLOSE LOCATION-FILE.
033400
033500 150-LOAD-SEASON-TABLE.
033600     READ SEASON-FILE INTO QM-SEASON-RECORD
033700         AT END CONTINUE
033800     END-READ.
033900     GO TO 151-LOAD-SEASON-LOOP-TEST.
034000 151-LOAD-SEASON-LOOP-TEST.
034100     IF WS-SEA-FILE-STATUS = '10'
034200         GO TO 159-LOAD-SEASON-TABLE-EXIT
034300     END-IF.
034400     ADD 1 TO WS-SEA-CNT.
034500     SET QM-SEA-IDX TO WS-SEA-CNT.
034600     MOVE SN-SEASON-ID   TO SNT-SEASON-ID(QM-SEA-IDX).
034700     MOVE SN-SEASON-NAME TO SNT-SEASON-NAME(QM-SEA-IDX).
034800     MOVE SN-CROP-ID     TO SNT-CROP-ID(QM-SEA-IDX).
034900     MOVE SN-PLOT-ID     TO SNT-PLOT-ID(QM-SEA-IDX).
035000     MOVE SN-FARM-ID     TO SNT-FARM-ID(QM-SEA-IDX).
035100     MOVE SN-STATUS      TO SNT-STATUS(QM-SEA-IDX).
035200     MOVE SN-CREATED-AT  TO SNT-CREATED-AT(QM-SEA-IDX).
035300     READ SEASON-FILE INTO QM-SEASON-RECORD
035400         AT END CONTINUE
035500     END-READ.
035600     GO TO 151-LOAD-SEASON-LOOP-TEST.
035700 159-LOAD-SEASON-TABLE-EXIT.
035800     CLOSE SEASON-FILE.
035900
036000 160-LOAD-BALANCE-TABLE.
036100     READ BALANCE-IN-FILE INTO QM-BALANCE-RECORD
036200         AT END CONTINUE
036300     END-READ.
036400     GO TO 161-LOAD-BALANCE-LOOP-TEST.
036500 161-LOAD-BALANCE-LOOP-TEST.
036600     IF WS-BLI-FILE-STATUS = '10'
036700         GO TO 169-LOAD-BALANCE-TABLE-EXIT
036800     END-IF.
036900     ADD 1 TO WS-BAL-CNT.
037000     SET QM-BAL-IDX TO WS-BAL-CNT.
037100     MOVE BL-BALANCE-ID    TO BLT-BALANCE-ID(QM-BAL-IDX).
037200     MOVE BL-SUPPLY-LOT-ID TO BLT-SUPPLY-LOT-ID(QM-BAL-IDX).
037300     MOVE BL-WAREHOUSE-ID  TO BLT-WAREHOUSE-ID(QM-BAL-IDX).
037400     MOVE BL-LOCATION-ID   TO BLT-LOCATION-ID(QM-BAL-IDX).
037500     MOVE BL-QUANTITY      TO BLT-QUANTITY(QM-BAL-IDX).
037600     SET BLT-SLOT-USED(QM-BAL-IDX) TO TRUE.
037700     READ BALANCE-IN-FILE INTO QM-BALANCE-RECORD
037800         AT END CONTINUE
037900     END-READ.
038000     GO TO 161-LOAD-BALANCE-LOOP-TEST.
038100 169-LOAD-BALANCE-TABLE-EXIT.
038200     CLOSE BALANCE-IN-FILE.
038400 EJECT
038500******************************************************************
038600*                      MAIN TRANSACTION LOOP                    *
038700******************************************************************
038800
038900 200-PROCESS-MAINLINE.
039000     SET WS-AT-EOF TO FALSE.
039100     READ TXN-FILE INTO WS-MOVEMENT-REQUEST
039200         AT END SET WS-AT-EOF TO TRUE
039300     END-READ.
039400     GO TO 201-PROCESS-LOOP-TEST.
039500 201-PROCESS-LOOP-TEST.
039600     IF WS-AT-EOF
039700         GO TO 200-PROCESS-MAINLINE-EXIT
039800     END-IF.
039900     ADD 1 TO WS-TXN-READ-CNT.
040000     SET WS-REJECT-SW TO 'N'.
040100     MOVE SPACES TO WS-REJECT-REASON.
040200     PERFORM 210-LOOKUP-LOT.
040300     IF NOT WS-TXN-REJECTED
040400         PERFORM 220-LOOKUP-WAREHOUSE
040500     END-IF.
040600     IF NOT WS-TXN-REJECTED
040700         PERFORM 230-LOOKUP-LOCATION
040800     END-IF.
040900     IF NOT WS-TXN-REJECTED
041000         PERFORM 240-LOOKUP-SEASON
041100     END-IF.
041200     IF NOT WS-TXN-REJECTED
041300         PERFORM 250-PARSE-MOVEMENT-TYPE
041400     END-IF.
041500     IF NOT WS-TXN-REJECTED
041600         PERFORM 260-VALIDATE-QUANTITY
041700     END-IF.
041800     IF NOT WS-TXN-REJECTED
041900         PERFORM 270-POST-BALANCE
042000     END-IF.
042010*    270-POST-BALANCE CAN ITSELF REJECT ON INSUFFICIENT STOCK
042020*    (R7/R8) -- RE-TEST BEFORE AUDITING OR COUNTING AS POSTED.
042030     IF NOT WS-TXN-REJECTED
042040         PERFORM 280-APPEND-AUDIT-ROW
042050         ADD 1 TO WS-TXN-POSTED-CNT
042060     ELSE
042070         PERFORM 290-WRITE-REJECT-LINE
042080         ADD 1 TO WS-TXN-REJECT-CNT
042090     END-IF.
042600     READ TXN-FILE INTO WS-MOVEMENT-REQUEST
042700         AT END SET WS-AT-EOF TO TRUE
042800     END-READ.
042900     GO TO 201-PROCESS-LOOP-TEST.
043000 200-PROCESS-MAINLINE-EXIT.
043100     CLOSE TXN-FILE.
043200 EJECT
043300******************************************************************
043400*       210 -- LOOK UP SUPPLY-LOT BY ID (SPEC STEP 1).            *
043500******************************************************************
043600
043700 210-LOOKUP-LOT.
043800     SET QM-LOT-IDX TO 1.
043900     SEARCH QM-LOT-ENTRY
044000         AT END
044100             SET WS-TXN-REJECTED TO TRUE
044200             MOVE 'SUPPLY-LOT NOT FOUND' TO WS-REJECT-REASON
044300         WHEN LTT-LOT-ID(QM-LOT-IDX) = MR-SUPPLY-LOT-ID
044400             CONTINUE
044500     END-SEARCH.
044600 EJECT
044700******************************************************************
044800*       220 -- LOOK UP WAREHOUSE BY ID (SPEC STEP 2).             *
044900******************************************************************
045000
045100 220-LOOKUP-WAREHOUSE.
045200     SET QM-WHS-IDX TO 1.
045300     SEARCH QM-WHS-ENTRY
045400         AT END
045500             SET WS-TXN-REJECTED TO TRUE
045600             MOVE 'WAREHOUSE NOT FOUND' TO WS-REJECT-REASON
045700         WHEN WHT-WAREHOUSE-ID(QM-WHS-IDX) = MR-WAREHOUSE-ID
045800             MOVE WHT-FARM-ID(QM-WHS-IDX) TO WS-RESOLVED-WHS-FARM
045900     END-SEARCH.
046000 EJECT
046100******************************************************************
046200*       230 -- IF LOCATION-ID GIVEN, LOOK IT UP AND VERIFY IT     *
046300*       BELONGS TO THE WAREHOUSE (SPEC STEP 3, R10).              *
046400******************************************************************
046500
046600 230-LOOKUP-LOCATION.
046700     IF MR-NO-LOCATION
046800         GO TO 239-LOOKUP-LOCATION-EXIT
046900     END-IF.
047000     SET QM-LOC-IDX TO 1.
047100     SEARCH QM-LOC-ENTRY
047200         AT END
047300             SET WS-TXN-REJECTED TO TRUE
047400             MOVE 'LOCATION NOT FOUND' TO WS-REJECT-REASON
047500         WHEN LCT-LOCATION-ID(QM-LOC-IDX) = MR-LOCATION-ID
047600             IF LCT-WAREHOUSE-ID(QM-LOC-IDX) NOT = MR-WAREHOUSE-ID
047700                 SET WS-TXN-REJECTED TO TRUE
047800                 MOVE 'LOCATION NOT IN WAREHOUSE' TO WS-REJECT-REASON
047900             END-IF
048000     END-SEARCH.
048100 239-LOOKUP-LOCATION-EXIT.
048200     EXIT.
048300 EJECT
048400******************************************************************
048500*       240 -- IF SEASON-ID GIVEN, LOOK IT UP AND VERIFY THE      *
048600*       SEASON'S FARM MATCHES THE WAREHOUSE'S FARM (SPEC STEP 4,  *
048700*       R11).  SEASON ALREADY CARRIES ITS FARM-ID DIRECTLY (SEE   *
048800*       QMSEAREC QM-0222) SO NO SEPARATE PLOT LOOKUP IS NEEDED.   *
048900******************************************************************
049000
049100 240-LOOKUP-SEASON.
049200     IF MR-NO-SEASON
049300         GO TO 249-LOOKUP-SEASON-EXIT
049400     END-IF.
049500     SET QM-SEA-IDX TO 1.
049600     SEARCH QM-SEA-ENTRY
049700         AT END
049800             SET WS-TXN-REJECTED TO TRUE
049900             MOVE 'SEASON NOT FOUND' TO WS-REJECT-REASON
050000         WHEN SNT-SEASON-ID(QM-SEA-IDX) = MR-SEASON-ID
050100             MOVE SNT-FARM-ID(QM-SEA-IDX) TO WS-RESOLVED-SEA-FARM
050200             IF WS-RESOLVED-SEA-FARM NOT = WS-RESOLVED-WHS-FARM
050300                 SET WS-TXN-REJECTED TO TRUE
050400                 MOVE 'SEASON FARM MISMATCH' TO WS-REJECT-REASON
050500             END-IF
050600     END-SEARCH.
050700 249-LOOKUP-SEASON-EXIT.
050800     EXIT.
050900 EJECT
051000******************************************************************
051100*       250 -- PARSE THE MOVEMENT-TYPE CODE INTO IN/OUT/ADJUST    *
051200*       (SPEC STEP 5).  AN UNRECOGNISED CODE IS REJECTED.         *
051300******************************************************************
051400
051500 250-PARSE-MOVEMENT-TYPE.
051600     IF MR-MOVEMENT-TYPE-CODE = 'IN'
051700         MOVE 'IN'     TO SM-MOVEMENT-TYPE
051800     ELSE
051900     IF MR-MOVEMENT-TYPE-CODE = 'OUT'
052000         MOVE 'OUT'    TO SM-MOVEMENT-TYPE
052100     ELSE
052200     IF MR-MOVEMENT-TYPE-CODE = 'ADJUST'
052300         MOVE 'ADJUST' TO SM-MOVEMENT-TYPE
052400     ELSE
052500         SET WS-TXN-REJECTED TO TRUE
052600         MOVE 'UNPARSEABLE MOVEMENT TYPE' TO WS-REJECT-REASON
052700     END-IF
052800     END-IF
052900     END-IF.
053000 EJECT
053100******************************************************************
053200*       260 -- QUANTITY SIGN DISCIPLINE (SPEC STEP 5/R5).  IN     *
053300*       AND OUT MUST BE STRICTLY POSITIVE; ADJUST MAY BE ANY      *
053400*       SIGN, INCLUDING ZERO (R8).                                *
053500******************************************************************
053600
053700 260-VALIDATE-QUANTITY.
053800     IF SM-TYPE-ADJUST
054000         GO TO 269-VALIDATE-QUANTITY-EXIT
054100     END-IF.
054200     IF MR-QUANTITY NOT > ZERO
054300         SET WS-TXN-REJECTED TO TRUE
054400         MOVE 'QUANTITY MUST BE POSITIVE' TO WS-REJECT-REASON
054500     END-IF.
054600 269-VALIDATE-QUANTITY-EXIT.
054700     EXIT.
054800 EJECT
054900******************************************************************
055000*       270 -- POST THE BALANCE UPDATE (R6-R9).  THE BALANCE      *
055100*       TABLE IS SEARCHED BY THE FULL (LOT,WHSE,LOC) KEY; A NEW   *
055200*       ROW IS OPENED AT THE FIRST FREE SLOT IF NO MATCH IS       *
055300*       FOUND.  R7 (OUT) AND THE NEGATIVE LEG OF R8 (ADJUST) MAY  *
055400*       STILL REJECT HERE IF THE RESULT WOULD GO BELOW ZERO --    *
055500*       THAT IS THE ONE VALIDATION STEP THAT RUNS AFTER 260.      *
055600******************************************************************
055700
055800 270-POST-BALANCE.
055900     PERFORM 271-FIND-BALANCE-SLOT.
056000     IF SM-TYPE-IN
056100         PERFORM 272-POST-IN
056200     ELSE
056300     IF SM-TYPE-OUT
056400         PERFORM 273-POST-OUT
056500     ELSE
056600         PERFORM 274-POST-ADJUST
056700     END-IF
056800     END-IF.
056900
057000 271-FIND-BALANCE-SLOT.
057100     MOVE ZERO TO WS-BAL-MATCH-SUB WS-BAL-FREE-SUB.
057200     PERFORM 2711-CHECK-ONE-BALANCE-SLOT
057300         VARYING QM-BAL-IDX FROM 1 BY 1
057400         UNTIL QM-BAL-IDX > 5000
057500            OR WS-BAL-MATCH-SUB NOT = ZERO.
057600
057700 2711-CHECK-ONE-BALANCE-SLOT.
057800     IF BLT-SLOT-FREE(QM-BAL-IDX)
057900         IF WS-BAL-FREE-SUB = ZERO
058000             SET WS-BAL-FREE-SUB TO QM-BAL-IDX
058100         END-IF
058200         GO TO 2719-CHECK-ONE-BALANCE-SLOT-EXIT
058300     END-IF.
058400     IF BLT-SUPPLY-LOT-ID(QM-BAL-IDX) = MR-SUPPLY-LOT-ID
058500        AND BLT-WAREHOUSE-ID(QM-BAL-IDX) = MR-WAREHOUSE-ID
058600        AND BLT-LOCATION-ID(QM-BAL-IDX) = MR-LOCATION-ID
058700         SET WS-BAL-MATCH-SUB TO QM-BAL-IDX
058800     END-IF.
058900 2719-CHECK-ONE-BALANCE-SLOT-EXIT.
059000     EXIT.
059100
059200 272-POST-IN.
059300     IF WS-BAL-MATCH-SUB NOT = ZERO
059400         ADD MR-QUANTITY TO BLT-QUANTITY(WS-BAL-MATCH-SUB)
059500     ELSE
059600         PERFORM 275-OPEN-NEW-BALANCE-ROW
059700         MOVE MR-QUANTITY TO BLT-QUANTITY(WS-BAL-FREE-SUB)
059800     END-IF.
059900
060000 273-POST-OUT.
060100     IF WS-BAL-MATCH-SUB = ZERO
060200         SET WS-TXN-REJECTED TO TRUE
060300         MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
060400         GO TO 2739-POST-OUT-EXIT
060500     END-IF.
060600     SUBTRACT MR-QUANTITY FROM BLT-QUANTITY(WS-BAL-MATCH-SUB)
060700         GIVING WS-NEW-BALANCE.
060800     IF WS-NEW-BALANCE < ZERO
060900         SET WS-TXN-REJECTED TO TRUE
061000         MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
061050         DISPLAY 'QMSTPOS - SHORTFALL PACKED-DM ' WS-NEW-BALANCE-R
061100         GO TO 2739-POST-OUT-EXIT
061200     END-IF.
061300     MOVE WS-NEW-BALANCE TO BLT-QUANTITY(WS-BAL-MATCH-SUB).
061400 2739-POST-OUT-EXIT.
061500     EXIT.
061600
061700 274-POST-ADJUST.
061800     IF MR-QUANTITY = ZERO
061900         GO TO 2749-POST-ADJUST-EXIT
062000     END-IF.
062100     IF MR-QUANTITY > ZERO
062200         IF WS-BAL-MATCH-SUB NOT = ZERO
062300             ADD MR-QUANTITY TO BLT-QUANTITY(WS-BAL-MATCH-SUB)
062400         ELSE
062500             PERFORM 275-OPEN-NEW-BALANCE-ROW
062600             MOVE MR-QUANTITY TO BLT-QUANTITY(WS-BAL-FREE-SUB)
062700         END-IF
062800         GO TO 2749-POST-ADJUST-EXIT
062900     END-IF.
063000     IF WS-BAL-MATCH-SUB = ZERO
063100         SET WS-TXN-REJECTED TO TRUE
063200         MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
063300         GO TO 2749-POST-ADJUST-EXIT
063400     END-IF.
063500     MOVE MR-QUANTITY TO WS-ABS-QUANTITY.
063600     MULTIPLY WS-ABS-QUANTITY BY -1 GIVING WS-ABS-QUANTITY.
063700     SUBTRACT WS-ABS-QUANTITY FROM BLT-QUANTITY(WS-BAL-MATCH-SUB)
063800         GIVING WS-NEW-BALANCE.
063900     IF WS-NEW-BALANCE < ZERO
064000         SET WS-TXN-REJECTED TO TRUE
064100         MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
064200         GO TO 2749-POST-ADJUST-EXIT
064300     END-IF.
064400     MOVE WS-NEW-BALANCE TO BLT-QUANTITY(WS-BAL-MATCH-SUB).
064500 2749-POST-ADJUST-EXIT.
064600     EXIT.
064700
064800 275-OPEN-NEW-BALANCE-ROW.
064900     IF WS-BAL-FREE-SUB = ZERO
065000         ADD 1 TO WS-BAL-CNT
065100         SET WS-BAL-FREE-SUB TO WS-BAL-CNT
065200     END-IF.
065300     ADD 1 TO WS-MOVEMENT-SEQ.
065400     MOVE WS-MOVEMENT-SEQ     TO BLT-BALANCE-ID(WS-BAL-FREE-SUB).
065500     MOVE MR-SUPPLY-LOT-ID    TO BLT-SUPPLY-LOT-ID(WS-BAL-FREE-SUB).
065600     MOVE MR-WAREHOUSE-ID     TO BLT-WAREHOUSE-ID(WS-BAL-FREE-SUB).
065700     MOVE MR-LOCATION-ID      TO BLT-LOCATION-ID(WS-BAL-FREE-SUB).
065800     SET BLT-SLOT-USED(WS-BAL-FREE-SUB) TO TRUE.
065900 EJECT
066000******************************************************************
066100*       280 -- APPEND ONE STOCK-MOVEMENT AUDIT ROW (SPEC STEP 7). *
066200*       MOVEMENT-DATE IS THE CURRENT SYSTEM TIMESTAMP, NOT THE    *
066300*       TRANSACTION'S OWN (THERE IS NO SUCH FIELD ON THE INPUT).  *
066400******************************************************************
066500
066600 280-APPEND-AUDIT-ROW.
066700     ADD 1 TO WS-MOVEMENT-SEQ.
066800     MOVE WS-MOVEMENT-SEQ  TO SM-MOVEMENT-ID.
066900     MOVE MR-SUPPLY-LOT-ID TO SM-SUPPLY-LOT-ID.
067000     MOVE MR-WAREHOUSE-ID  TO SM-WAREHOUSE-ID.
067100     MOVE MR-LOCATION-ID   TO SM-LOCATION-ID.
067200     MOVE MR-QUANTITY      TO SM-QUANTITY.
067300     MOVE WS-STS-CCYYMMDD  TO SM-MVD-CCYYMMDD.
067400     MOVE WS-STS-HHMMSS    TO SM-MVD-HHMMSS.
067500     MOVE MR-SEASON-ID     TO SM-SEASON-ID.
067600     MOVE MR-NOTE          TO SM-NOTE.
067700     WRITE MOVEMENT-REC FROM QM-STOCK-MOVEMENT-RECORD.
067800 EJECT
067900******************************************************************
068000*       290 -- ONE LINE ON THE REJECT LISTING FOR A FAILED        *
068100*       TRANSACTION.  NOTHING IS POSTED FOR A REJECTED REQUEST.   *
068200******************************************************************
068300
068400 290-WRITE-REJECT-LINE.
068500     MOVE MR-SUPPLY-LOT-ID  TO RL-LOT-ID.
068600     MOVE MR-WAREHOUSE-ID   TO RL-WAREHOUSE-ID.
068700     MOVE WS-REJECT-REASON  TO RL-REASON.
068750     MOVE MR-QUANTITY-SDS   TO RL-QUANTITY.
068800     WRITE REJECT-REC FROM WS-REJECT-LINE.
068900 EJECT
069000******************************************************************
069100*                         TERMINATION                            *
069200******************************************************************
069300
069400 300-TERMINATION.
069500     PERFORM 310-REWRITE-BALANCE-FILE.
069600     PERFORM 320-DISPLAY-COUNTERS.
069700     PERFORM 330-CLOSE-FILES.
069800
069900 310-REWRITE-BALANCE-FILE.
070000     PERFORM 311-WRITE-ONE-BALANCE-ROW
070100         VARYING QM-BAL-IDX FROM 1 BY 1
070200         UNTIL QM-BAL-IDX > WS-BAL-CNT.
070300
070400 311-WRITE-ONE-BALANCE-ROW.
070500     IF BLT-SLOT-USED(QM-BAL-IDX)
070600         MOVE BLT-BALANCE-ID(QM-BAL-IDX)    TO BL-BALANCE-ID
070700         MOVE BLT-SUPPLY-LOT-ID(QM-BAL-IDX) TO BL-SUPPLY-LOT-ID
070800         MOVE BLT-WAREHOUSE-ID(QM-BAL-IDX)  TO BL-WAREHOUSE-ID
070900         MOVE BLT-LOCATION-ID(QM-BAL-IDX)   TO BL-LOCATION-ID
071000         MOVE BLT-QUANTITY(QM-BAL-IDX)      TO BL-QUANTITY
071100         WRITE BALANCE-OUT-REC FROM QM-BALANCE-RECORD
072000     END-IF.
072100
072200 320-DISPLAY-COUNTERS.
072300     DISPLAY 'QMSTPOS - TRANSACTIONS READ   ' WS-TXN-READ-CNT.
072400     DISPLAY 'QMSTPOS - TRANSACTIONS POSTED ' WS-TXN-POSTED-CNT.
072500     DISPLAY 'QMSTPOS - TRANSACTIONS REJECTED ' WS-TXN-REJECT-CNT.
072600
072700 330-CLOSE-FILES.
072800     CLOSE BALANCE-OUT-FILE MOVEMENT-FILE REJECT-FILE.
072900 EJECT
073000 999-ABEND.
073100     DISPLAY 'QMSTPOS - ABENDING'.
073200     MOVE 16 TO RETURN-CODE.
073300     GOBACK.
