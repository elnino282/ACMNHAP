000100******************************************************************
000200*                                                                *
000300*    QMDIMTAB  --  USER / FARM / PLOT / WAREHOUSE DIMENSION      *
000400*                  STUB RECORDS                                 *
000500*                                                                *
000600*    THESE FOUR ENTITIES ARE WALKED BY FOREIGN KEY ALL THROUGH   *
000700*    THE BATCH FLOW (FARM COUNT, SEASON-TO-FARM VIA PLOT,        *
000800*    WAREHOUSE-TO-FARM FOR THE POSTING ENGINE'S WAREHOUSE/       *
000900*    SEASON CONSISTENCY CHECK) BUT THE SOURCE SLICE NEVER        *
001000*    DEFINES THEIR FULL RECORD SHAPE -- ONLY THE ID AND NAME     *
001100*    AND PARENT-FARM FIELDS ACTUALLY NEEDED FOR THOSE JOINS ARE  *
001200*    CARRIED HERE.  KEPT AS ONE SHARED COPYBOOK RATHER THAN      *
001300*    FOUR, SINCE NONE OF THE FOUR HAS ENOUGH FIELDS ON ITS OWN   *
001400*    TO WARRANT A SEPARATE MEMBER.                               *
001500*                                                                *
001600*    MAINTENANCE HISTORY                                        *
001700*    ----------------                                           *
001800*    06/1990  RHL   QM-0170  ORIGINAL LAYOUT.                    *
001900*                                                                *
002000******************************************************************
002100
002200     01  QM-USER-RECORD.
002300         05  UR-USER-ID              PIC 9(09).
002400         05  UR-USER-NAME            PIC X(100).
002500         05  FILLER                  PIC X(20).
002600
002700     01  QM-FARM-RECORD.
002800         05  FM-FARM-ID              PIC 9(09).
002900         05  FM-FARM-NAME            PIC X(100).
003000         05  FILLER                  PIC X(20).
003100
003200     01  QM-PLOT-RECORD.
003300         05  PL-PLOT-ID              PIC 9(09).
003400         05  PL-PLOT-NAME            PIC X(100).
003500         05  PL-FARM-ID              PIC 9(09).
003600         05  FILLER                  PIC X(20).
003700
003800     01  QM-WAREHOUSE-RECORD.
003900         05  WH-WAREHOUSE-ID         PIC 9(09).
004000         05  WH-WAREHOUSE-NAME       PIC X(100).
004100         05  WH-FARM-ID              PIC 9(09).
004200         05  FILLER                  PIC X(20).
004300
004400******************************************************************
004500*      IN-MEMORY LOOKUP TABLES -- LOADED WHOLE, SEARCHED BY ID.  *
004600******************************************************************
004700
004800     01  QM-FARM-TABLE.
004900         05  QM-FRM-ENTRY OCCURS 1000 TIMES
005000                          INDEXED BY QM-FRM-IDX.
005100             10  FMT-FARM-ID         PIC 9(09).
005200             10  FMT-FARM-NAME       PIC X(30).
005300
005400     01  QM-PLOT-TABLE.
005500         05  QM-PLT-ENTRY OCCURS 2000 TIMES
005600                          INDEXED BY QM-PLT-IDX.
005700             10  PLT-PLOT-ID         PIC 9(09).
005800             10  PLT-PLOT-NAME       PIC X(30).
005900             10  PLT-FARM-ID         PIC 9(09).
006000
006100     01  QM-WAREHOUSE-TABLE.
006200         05  QM-WHS-ENTRY OCCURS 500 TIMES
006300                          INDEXED BY QM-WHS-IDX.
006400             10  WHT-WAREHOUSE-ID    PIC 9(09).
006500             10  WHT-WAREHOUSE-NAME  PIC X(30).
006600             10  WHT-FARM-ID         PIC 9(09).
