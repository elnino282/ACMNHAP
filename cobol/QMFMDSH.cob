000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMFMDSH.
000300 AUTHOR.        R H LANCASTER.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  09/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE FARMER DASHBOARD SUMMARY.  SCOPED TO  *
001200*  ONE FARMER (WS-PARM-USER-ID) AND THE SET OF FARM-IDS THAT     *
001300*  FARMER MAY SEE (READ FROM THE PARM CARD DECK, SEE ENTRY       *
001400*  PARAMETERS BELOW).  BUILDS A POINT-IN-TIME METRICS BLOCK      *
001500*  (ACTIVE SEASON COUNT, TASKS DUE IN 7 DAYS, MONTH-TO-DATE      *
001600*  EXPENSE TOTAL, TRAILING-30-DAY HARVEST TOTAL, OPEN INCIDENT   *
001700*  COUNT) PLUS THREE "LATEST 5" LISTS -- TASKS, EXPENSES, AND    *
001800*  FIELD LOGS -- EACH CARRYING THE OWNING SEASON'S NAME.         *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //QMFMDSH  EXEC PGM=QMFMDSH                                    *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //PARMIN   DD DISP=SHR,DSN=QM.MUAVU.FMPARM.DAT                  *
002500* //SEASIN   DD DISP=SHR,DSN=QM.MUAVU.SEASON.DAT                  *
002600* //TSKIN    DD DISP=SHR,DSN=QM.MUAVU.TASK.DAT                    *
002700* //EXPIN    DD DISP=SHR,DSN=QM.MUAVU.EXPENSE.DAT                 *
002800* //HVTIN    DD DISP=SHR,DSN=QM.MUAVU.HARVEST.DAT                 *
002900* //INCDIN   DD DISP=SHR,DSN=QM.MUAVU.INCIDENT.DAT                *
003000* //LOGIN    DD DISP=SHR,DSN=QM.MUAVU.FLDLOG.DAT                  *
003100* //FMDRPT   DD DSN=QM.MUAVU.FARMDSH.RPT,                         *
003200* //            DISP=(,CATLG,CATLG),                             *
003300* //            UNIT=USER,                                       *
003400* //            SPACE=(CYL,(5,5),RLSE),                          *
003500* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)                *
003600*                                                                *
003700*P    ENTRY PARAMETERS..                                         *
003800*     THE PARM FILE CARRIES ONE USER-ID CARD FOLLOWED BY ZERO    *
003900*     OR MORE FARM-ID CARDS (THE FARMER-FARM-IDS SET).  ALL      *
004000*     DATES ARE DERIVED FROM THE SYSTEM CLOCK AT RUN TIME.       *
004100*                                                                *
004200*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004300*     I/O ERROR ON FILES.  PARM FILE EMPTY.  FARM-ID TABLE       *
004400*     OVERFLOW (MORE THAN 200 FARM-IDS ON ONE PARM DECK).        *
004500*                                                                *
004600*M    MAINTENANCE HISTORY..                                     *
004700*     09/1994  RHL  QM-0072  ORIGINAL FILEPASS.                  *
004800*     11/1999  DKP  QM-0108  Y2K -- ALL DATE COMPARES NOW CCYY,  *
004900*                            DATE WINDOWS REBUILT ON CKDCEXIN/   *
005000*                            CKDCINEX RATHER THAN THE OLD        *
005100*                            2-DIGIT-YEAR JULIAN TABLE.          *
005200*     04/2004  RHL  QM-0247  SEASON FARM-SCOPING NOW USES THE    *
005300*                            FARM-ID CARRIED ON SEASON ITSELF    *
005400*                            (SEE QMSEAREC QM-0222) INSTEAD OF   *
005500*                            A SEPARATE PLOT LOOKUP PASS.        *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PARM-FILE       ASSIGN TO PARMIN
006600                            ORGANIZATION IS LINE SEQUENTIAL
006700                            FILE STATUS IS WS-PRM-FILE-STATUS.
006800     SELECT SEASON-FILE     ASSIGN TO SEASIN
006900                            ORGANIZATION IS LINE SEQUENTIAL
007000                            FILE STATUS IS WS-SEA-FILE-STATUS.
007100     SELECT TASK-FILE       ASSIGN TO TSKIN
007200                            ORGANIZATION IS LINE SEQUENTIAL
007300                            FILE STATUS IS WS-TSK-FILE-STATUS.
007400     SELECT EXPENSE-FILE    ASSIGN TO EXPIN
007500                            ORGANIZATION IS LINE SEQUENTIAL
007600                            FILE STATUS IS WS-EXP-FILE-STATUS.
007700     SELECT HARVEST-FILE    ASSIGN TO HVTIN
007800                            ORGANIZATION IS LINE SEQUENTIAL
007900                            FILE STATUS IS WS-HVT-FILE-STATUS.
008000     SELECT INCIDENT-FILE   ASSIGN TO INCDIN
008100                            ORGANIZATION IS LINE SEQUENTIAL
008200                            FILE STATUS IS WS-INC-FILE-STATUS.
008300     SELECT FIELD-LOG-FILE  ASSIGN TO LOGIN
008400                            ORGANIZATION IS LINE SEQUENTIAL
008500                            FILE STATUS IS WS-LOG-FILE-STATUS.
008600     SELECT REPORT-FILE     ASSIGN TO FMDRPT
008700                            ORGANIZATION IS LINE SEQUENTIAL
008800                            FILE STATUS IS WS-RPT-FILE-STATUS.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  PARM-FILE          RECORDING MODE IS F.
009200 01  PARM-REC                  PIC X(009).
009300
009400 FD  SEASON-FILE        RECORDING MODE IS F.
009500 01  SEASON-REC                PIC X(194).
009600
009700 FD  TASK-FILE          RECORDING MODE IS F.
009800 01  TASK-REC                  PIC X(231).
009900
010000 FD  EXPENSE-FILE       RECORDING MODE IS F.
010100 01  EXPENSE-REC               PIC X(160).
010200
010300 FD  HARVEST-FILE       RECORDING MODE IS F.
010400 01  HARVEST-REC               PIC X(056).
010500
010600 FD  INCIDENT-FILE      RECORDING MODE IS F.
010700 01  INCIDENT-REC              PIC X(687).
010800
010900 FD  FIELD-LOG-FILE     RECORDING MODE IS F.
011000 01  FIELD-LOG-REC             PIC X(591).
011100
011200 FD  REPORT-FILE        RECORDING MODE IS F.
011300 01  REPORT-REC                PIC X(080).
011400 EJECT
011500******************************************************************
011600*                     WORKING STORAGE SECTION                   *
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900
012000 COPY QMSEAREC.
012100 COPY QMTSKREC.
012200 COPY QMEXPREC.
012300 COPY QMHARREC.
012400 COPY QMINCREC.
012500 COPY QMLOGREC.
012600 EJECT
012700 01  WS-FILE-STATUSES.
012800     05  WS-PRM-FILE-STATUS    PIC X(02) VALUE '00'.
012900     05  WS-SEA-FILE-STATUS    PIC X(02) VALUE '00'.
013000     05  WS-TSK-FILE-STATUS    PIC X(02) VALUE '00'.
013100     05  WS-EXP-FILE-STATUS    PIC X(02) VALUE '00'.
013200     05  WS-HVT-FILE-STATUS    PIC X(02) VALUE '00'.
013300     05  WS-INC-FILE-STATUS    PIC X(02) VALUE '00'.
013400     05  WS-LOG-FILE-STATUS    PIC X(02) VALUE '00'.
013500     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
013550     05  FILLER                PIC X(08) VALUE SPACES.
013600
013700 01  WS-COUNTERS.
013800     05  WS-PARM-USER-ID       PIC 9(09) VALUE ZERO.
013900     05  WS-FARMER-FARM-CNT    PIC S9(4) COMP VALUE ZERO.
014000     05  WS-SEASON-COUNT       PIC S9(4) COMP VALUE ZERO.
014100     05  WS-ACTIVE-SEASON-CNT  PIC S9(9) COMP VALUE ZERO.
014200     05  WS-DUE-SOON-TASK-CNT  PIC S9(9) COMP VALUE ZERO.
014300     05  WS-OPEN-INCIDENT-CNT  PIC S9(9) COMP VALUE ZERO.
014400     05  WS-RANK-WORST-SUB     PIC S9(4) COMP VALUE ZERO.
014500     05  WS-JOIN-SEASON-NAME   PIC X(30) VALUE SPACES.
014600     05  WS-JOIN-SEASON-FARM   PIC 9(09) VALUE ZERO.
014700     05  WS-SCOPE-TEST-SEASON  PIC 9(09) VALUE ZERO.
014800     05  WS-SCOPE-TEST-FARM    PIC 9(09) VALUE ZERO.
014850     05  FILLER                PIC X(08) VALUE SPACES.
014900
015000 01  WS-MTD-TOTALS.
015100     05  WS-MTD-EXPENSE-TOTAL  PIC S9(9)V99  COMP-3 VALUE ZERO.
015200     05  WS-30D-HARVEST-TOTAL  PIC S9(9)V999 COMP-3 VALUE ZERO.
015250     05  FILLER                PIC X(08) VALUE SPACES.
015300
015400 01  WS-SWITCHES.
015500     05  WS-EOF-SW             PIC X(01) VALUE 'N'.
015600         88  WS-AT-EOF             VALUE 'Y'.
015700     05  WS-FARM-SCOPE-SW      PIC X(01) VALUE 'N'.
015800         88  WS-FARM-IN-SCOPE      VALUE 'Y'.
015850     05  FILLER                PIC X(08) VALUE SPACES.
015900 EJECT
016000******************************************************************
016100*      FARMER-FARM-ID TABLE -- LOADED FROM THE PARM DECK.  EVERY  *
016200*      SEASON/INCIDENT/FIELD-LOG FARM-SCOPE TEST IS A LINEAR      *
016300*      SEARCH OF THIS SMALL TABLE (FARMERS RARELY HOLD MORE      *
016400*      THAN A HANDFUL OF FARMS).                                *
016500******************************************************************
016600
016700 01  WS-FARMER-FARM-TABLE.
016800     05  WS-FFI-ENTRY OCCURS 200 TIMES
016900                          INDEXED BY WS-FFI-IDX.
017000         10  FFI-FARM-ID       PIC 9(09).
017100 EJECT
017200******************************************************************
017300*      SYSTEM DATE AND DERIVED DATE-WINDOW AREAS.  THE 7-DAY     *
017400*      "DUE SOON" CUTOFF AND THE 30-DAY HARVEST FLOOR CANNOT BE  *
017500*      HAD BY ADDING TO THE CCYYMMDD NUMBER DIRECTLY (MONTH-END  *
017600*      WRAP), SO WE ROUTE THROUGH THE SHOP'S STANDARD INTERNAL-  *
017700*      DATE CALLS -- CKDCEXIN TO GO IN, CKDCARTH TO DO THE DAY   *
017800*      ARITHMETIC, CKDCINEX TO COME BACK OUT -- THE SAME LIBRARY *
017900*      OTHER FILEPASSES USE FOR ISSUE-AGE ARITHMETIC.            *
018000******************************************************************
018100
018200 01  WS-SYSTEM-DATE-AREA.
018300     05  WS-SYS-CCYY           PIC 9(04).
018400     05  WS-SYS-CCYY-SPLIT     REDEFINES WS-SYS-CCYY.
018500         10  WS-SYS-CC         PIC 9(02).
018600         10  WS-SYS-YY         PIC 9(02).
018700     05  WS-SYS-MM             PIC 9(02).
018800     05  WS-SYS-DD             PIC 9(02).
018900
019000 01  WS-FIRST-OF-MONTH.
019100     05  WS-FOM-CCYY           PIC 9(04).
019200     05  WS-FOM-MM             PIC 9(02).
019300     05  WS-FOM-DD             PIC 9(02) VALUE 1.
019400
019500 01  WS-TODAY-NUMERIC          PIC 9(08).
019600 01  WS-TODAY-NUMERIC-R        REDEFINES WS-TODAY-NUMERIC.
019700     05  WS-TDY-CCYY           PIC 9(04).
019800     05  WS-TDY-MM             PIC 9(02).
019900     05  WS-TDY-DD             PIC 9(02).
020000 01  WS-FOM-NUMERIC            PIC 9(08).
020100 01  WS-COMPARE-DATE           PIC 9(08).
020200
020300 01  WS-CONV-DATE.
020400     05  WS-CNV-MM             PIC 9(02).
020500     05  WS-CNV-DD             PIC 9(02).
020600     05  WS-CNV-CC             PIC 9(02).
020700     05  WS-CNV-YY             PIC 9(02).
020800 01  WS-INT-TODAY              PIC S9(09) COMP-3 VALUE ZERO.
020900 01  WS-INT-DATE-2             PIC S9(09) COMP-3 VALUE ZERO.
021000 01  WS-DAYS-OFFSET            PIC S9(04) COMP VALUE ZERO.
021010*    CKDCARTH MODE FLAG -- '1' SELECTS ADD-N-DAYS-TO-A-DATE,
021020*    THE SAME CONVENTION NYFPOWFF USES ('2' THERE SELECTS THE
021030*    DAY-DIFFERENCE MODE FOR ISSUE-AGE).
021040 01  WS-DCARTH-MODE            PIC X(01) VALUE '1'.
021100 01  WS-CONV-DATE-2.
021200     05  WS-CNV2-MM            PIC 9(02).
021300     05  WS-CNV2-DD            PIC 9(02).
021400     05  WS-CNV2-CC            PIC 9(02).
021500     05  WS-CNV2-YY            PIC 9(02).
021600
021700 01  WS-DUE-CUTOFF-DATE.
021800     05  WS-DUC-CC             PIC 9(02).
021900     05  WS-DUC-YY             PIC 9(02).
022000     05  WS-DUC-MM             PIC 9(02).
022100     05  WS-DUC-DD             PIC 9(02).
022200 01  WS-DUE-CUTOFF-NUMERIC     REDEFINES WS-DUE-CUTOFF-DATE
022300                               PIC 9(08).
022400
022500 01  WS-HVT-FLOOR-DATE.
022600     05  WS-HVF-CC             PIC 9(02).
022700     05  WS-HVF-YY             PIC 9(02).
022800     05  WS-HVF-MM             PIC 9(02).
022900     05  WS-HVF-DD             PIC 9(02).
023000 01  WS-HVT-FLOOR-NUMERIC      REDEFINES WS-HVT-FLOOR-DATE
023100                               PIC 9(08).
023200 EJECT
023300******************************************************************
023400*      RANKED "LATEST 5" TABLES -- ONE SLOT PER RANK, LOADED BY  *
023500*      THE SAME "FIND-THE-WORST-SLOT-AND-BUMP-IT" INSERTION      *
023600*      PASS USED ON THE ADMIN DASHBOARD (QMADDSH).               *
023700******************************************************************
023800
023900 01  WS-TOP5-TASK-TABLE.
024000     05  WS-TOP5-TSK-ENTRY OCCURS 5 TIMES
024100                           INDEXED BY WS-T5K-IDX.
024200         10  TT-TASK-ID        PIC 9(09).
024300         10  TT-SEASON-NAME    PIC X(30).
024400         10  TT-TITLE          PIC X(30).
024500         10  TT-DUE-DATE       PIC 9(08).
024600         10  TT-CREATED-AT     PIC 9(08)9(06).
024700         10  TT-SLOT-USED      PIC X(01).
024800             88  TT-USED           VALUE 'Y'.
024900
025000 01  WS-TOP5-EXPENSE-TABLE.
025100     05  WS-TOP5-EXP-ENTRY OCCURS 5 TIMES
025200                           INDEXED BY WS-T5E-IDX.
025300         10  TE-EXPENSE-ID     PIC 9(09).
025400         10  TE-SEASON-NAME    PIC X(30).
025500         10  TE-ITEM-NAME      PIC X(30).
025600         10  TE-TOTAL-COST     PIC S9(9)V99.
025700         10  TE-CREATED-AT     PIC 9(08)9(06).
025800         10  TE-SLOT-USED      PIC X(01).
025900             88  TE-USED           VALUE 'Y'.
026000
026100 01  WS-TOP5-LOG-TABLE.
026200     05  WS-TOP5-LOG-ENTRY OCCURS 5 TIMES
026300                           INDEXED BY WS-T5F-IDX.
026400         10  TF-LOG-ID         PIC 9(09).
026500         10  TF-SEASON-NAME    PIC X(30).
026600         10  TF-LOG-TYPE       PIC X(30).
026700         10  TF-LOG-DATE       PIC 9(08).
026800         10  TF-SLOT-USED      PIC X(01).
026900             88  TF-USED           VALUE 'Y'.
027000
027100 01  WS-RANK-WORST-STAMP       PIC 9(08)9(06) VALUE ZERO.
027200 01  WS-RANK-WORST-DATE        PIC 9(08) VALUE ZERO.
027300 EJECT
027400 01  WS-METRICS-LINE.
027500     05  FILLER                PIC X(16) VALUE 'ACTIVE SEASONS '.
027600     05  FM-ACTIVE-SEASON-CNT  PIC ZZZ,ZZ9.
027700     05  FILLER                PIC X(02) VALUE SPACES.
027800     05  FILLER                PIC X(10) VALUE 'DUE SOON '.
027900     05  FM-DUE-SOON-CNT       PIC ZZZ,ZZ9.
028000     05  FILLER                PIC X(02) VALUE SPACES.
028100     05  FILLER                PIC X(09) VALUE 'OPEN INC '.
028200     05  FM-OPEN-INCIDENT-CNT  PIC ZZZ,ZZ9.
028300     05  FILLER                PIC X(09) VALUE '  AS OF  '.
028400     05  FM-AS-OF-CCYY         PIC 9(04).
028500     05  FILLER                PIC X(01) VALUE '-'.
028600     05  FM-AS-OF-MM           PIC 9(02).
028700     05  FILLER                PIC X(01) VALUE '-'.
028800     05  FM-AS-OF-DD           PIC 9(02).
028900     05  FILLER                PIC X(08) VALUE SPACES.
029000
029100 01  WS-AMOUNTS-LINE.
029200     05  FILLER                PIC X(20) VALUE 'MTD EXPENSE TOTAL   '.
029300     05  FM-MTD-EXPENSE-TOTAL  PIC ZZZ,ZZZ,ZZ9.99.
029400     05  FILLER                PIC X(08) VALUE SPACES.
029500     05  FILLER                PIC X(20) VALUE '30-DAY HARVEST QTY  '.
029600     05  FM-30D-HARVEST-TOTAL  PIC ZZZ,ZZZ,ZZ9.999.
029700     05  FILLER                PIC X(09) VALUE SPACES.
029800
029900 01  WS-TSK-LINE.
030000     05  FILLER                PIC X(09) VALUE 'TASK    '.
030100     05  DT-TASK-ID            PIC 9(09).
030200     05  FILLER                PIC X(01) VALUE SPACE.
030300     05  DT-SEASON-NAME        PIC X(30).
030400     05  FILLER                PIC X(01) VALUE SPACE.
030500     05  DT-TITLE              PIC X(29).
030600
031000 01  WS-EXP-LINE.
031100     05  FILLER                PIC X(09) VALUE 'EXPENSE '.
031200     05  DE-EXPENSE-ID         PIC 9(09).
031300     05  FILLER                PIC X(01) VALUE SPACE.
031400     05  DE-SEASON-NAME        PIC X(30).
031500     05  FILLER                PIC X(01) VALUE SPACE.
031600     05  DE-ITEM-NAME          PIC X(29).
031700
032000 01  WS-LOG-LINE.
032100     05  FILLER                PIC X(09) VALUE 'FLDLOG  '.
032200     05  DF-LOG-ID             PIC 9(09).
032300     05  FILLER                PIC X(01) VALUE SPACE.
032400     05  DF-SEASON-NAME        PIC X(30).
032500     05  FILLER                PIC X(01) VALUE SPACE.
032600     05  DF-LOG-TYPE           PIC X(29).
032700 EJECT
032800******************************************************************
032900*                       PROCEDURE DIVISION                      *
033000******************************************************************
033100 PROCEDURE DIVISION.
033200
033300 0-MAINLINE.
033400     PERFORM 1-INITIALIZATION
033500         THRU 1999-INITIALIZATION-EXIT.
033600     PERFORM 2-LOAD-SEASON-TABLE
033700         THRU 2999-LOAD-SEASON-TABLE-EXIT.
033800     PERFORM 3-SCAN-TASK
033900         THRU 3999-SCAN-TASK-EXIT.
034000     PERFORM 4-SCAN-EXPENSE
034100         THRU 4999-SCAN-EXPENSE-EXIT.
034200     PERFORM 5-SCAN-HARVEST
034300         THRU 5999-SCAN-HARVEST-EXIT.
034400     PERFORM 6-SCAN-INCIDENT
034500         THRU 6999-SCAN-INCIDENT-EXIT.
034600     PERFORM 7-SCAN-FIELD-LOG
034700         THRU 7999-SCAN-FIELD-LOG-EXIT.
034800     PERFORM 8-WRITE-REPORT
034900         THRU 8999-WRITE-REPORT-EXIT.
035000     PERFORM EOJ9-CLOSE-FILES
035100         THRU EOJ9999-EXIT.
035200     GOBACK.
035300 EJECT
035400******************************************************************
035500*                         INITIALIZATION                        *
035600******************************************************************
035700
035800 1-INITIALIZATION.
035900     INITIALIZE WS-COUNTERS WS-MTD-TOTALS WS-FARMER-FARM-TABLE.
036000     INITIALIZE WS-TOP5-TASK-TABLE
036100                WS-TOP5-EXPENSE-TABLE
036200                WS-TOP5-LOG-TABLE.
036300     PERFORM 11-OPEN-FILES
036400         THRU 1199-OPEN-FILES-EXIT.
036500     PERFORM 12-READ-PARM-RECORDS
036600         THRU 1299-READ-PARM-RECORDS-EXIT.
036700     PERFORM 13-COMPUTE-DATE-WINDOWS
036800         THRU 1399-COMPUTE-DATE-WINDOWS-EXIT.
036900 1999-INITIALIZATION-EXIT.
037000     EXIT.
037100
037200 11-OPEN-FILES.
037300     OPEN INPUT  PARM-FILE SEASON-FILE TASK-FILE.
037400     OPEN OUTPUT REPORT-FILE.
037500     IF WS-PRM-FILE-STATUS NOT = '00'
037600        OR WS-SEA-FILE-STATUS NOT = '00'
037700        OR WS-TSK-FILE-STATUS NOT = '00'
037800        OR WS-RPT-FILE-STATUS NOT = '00'
037900         DISPLAY 'QMFMDSH - ERROR OPENING FILES'
038000         GO TO EOJ99-ABEND
038100     END-IF.
038200 1199-OPEN-FILES-EXIT.
038300     EXIT.
038400 EJECT
038500******************************************************************
038600*       READ THE PARM DECK -- FIRST CARD IS THE USER-ID, ALL     *
038700*       REMAINING CARDS ARE THE FARMER-FARM-IDS SET.             *
038800******************************************************************
038900
039000 12-READ-PARM-RECORDS.
039100     READ PARM-FILE INTO WS-PARM-USER-ID
039200         AT END
039300             DISPLAY 'QMFMDSH - PARM FILE EMPTY'
039400             GO TO EOJ99-ABEND
039500     END-READ.
039600     READ PARM-FILE
039700         AT END SET WS-AT-EOF TO TRUE
039800     END-READ.
039900     GO TO 121-READ-PARM-LOOP-TEST.
040000 121-READ-PARM-LOOP-TEST.
040100     IF WS-AT-EOF
040200         GO TO 1299-READ-PARM-RECORDS-EXIT
040300     END-IF.
040400     ADD 1 TO WS-FARMER-FARM-CNT.
040500     IF WS-FARMER-FARM-CNT > 200
040600         DISPLAY 'QMFMDSH - FARM-ID TABLE OVERFLOW'
040700         GO TO EOJ99-ABEND
040800     END-IF.
040900     SET WS-FFI-IDX TO WS-FARMER-FARM-CNT.
041000     MOVE PARM-REC TO FFI-FARM-ID(WS-FFI-IDX).
041100     READ PARM-FILE
041200         AT END SET WS-AT-EOF TO TRUE
041300     END-READ.
041400     GO TO 121-READ-PARM-LOOP-TEST.
041500 1299-READ-PARM-RECORDS-EXIT.
041600     SET WS-AT-EOF TO FALSE.
041700     EXIT.
041800 EJECT
041900******************************************************************
042000*       BUILD TODAY, FIRST-OF-MONTH, THE 7-DAY DUE-SOON CUTOFF   *
042100*       AND THE 30-DAY-BACK HARVEST FLOOR.                      *
042200******************************************************************
042300
042400 13-COMPUTE-DATE-WINDOWS.
042500     ACCEPT WS-SYSTEM-DATE-AREA FROM DATE YYYYMMDD.
042600     MOVE WS-SYS-CCYY TO WS-FOM-CCYY.
042700     MOVE WS-SYS-MM   TO WS-FOM-MM.
042800     MOVE WS-SYSTEM-DATE-AREA TO WS-TODAY-NUMERIC.
042900     MOVE WS-FIRST-OF-MONTH   TO WS-FOM-NUMERIC.
043000     MOVE WS-SYS-MM TO WS-CNV-MM.
043100     MOVE WS-SYS-DD TO WS-CNV-DD.
043200     MOVE WS-SYS-CC TO WS-CNV-CC.
043300     MOVE WS-SYS-YY TO WS-CNV-YY.
043400     CALL 'CKDCEXIN' USING WS-CONV-DATE
043500                           WS-INT-TODAY.
043600     MOVE 7 TO WS-DAYS-OFFSET.
043700     CALL 'CKDCARTH' USING WS-INT-TODAY
043750                           WS-DAYS-OFFSET
043760                           WS-DCARTH-MODE
043900                           WS-INT-DATE-2.
044000     CALL 'CKDCINEX' USING WS-CONV-DATE-2
044100                           WS-INT-DATE-2.
044200     MOVE WS-CNV2-CC TO WS-DUC-CC.
044300     MOVE WS-CNV2-YY TO WS-DUC-YY.
044400     MOVE WS-CNV2-MM TO WS-DUC-MM.
044500     MOVE WS-CNV2-DD TO WS-DUC-DD.
044600     MOVE -30 TO WS-DAYS-OFFSET.
044700     CALL 'CKDCARTH' USING WS-INT-TODAY
044750                           WS-DAYS-OFFSET
044760                           WS-DCARTH-MODE
044900                           WS-INT-DATE-2.
045000     CALL 'CKDCINEX' USING WS-CONV-DATE-2
045100                           WS-INT-DATE-2.
045200     MOVE WS-CNV2-CC TO WS-HVF-CC.
045300     MOVE WS-CNV2-YY TO WS-HVF-YY.
045400     MOVE WS-CNV2-MM TO WS-HVF-MM.
045500     MOVE WS-CNV2-DD TO WS-HVF-DD.
045600 1399-COMPUTE-DATE-WINDOWS-EXIT.
045700     EXIT.
045800 EJECT
045900******************************************************************
046000*       LOAD THE SEASON TABLE.  COUNT ACTIVE SEASONS WHOSE       *
046100*       CARRIED FARM-ID FALLS INSIDE THE FARMER-FARM-IDS SET.    *
046200******************************************************************
046300
046400 2-LOAD-SEASON-TABLE.
046500     MOVE ZERO TO WS-SEASON-COUNT.
046600     READ SEASON-FILE INTO QM-SEASON-RECORD
046700         AT END CONTINUE
046800     END-READ.
046900     GO TO 21-LOAD-SEASON-LOOP-TEST.
047000 21-LOAD-SEASON-LOOP-TEST.
047100     IF WS-SEA-FILE-STATUS = '10'
047200         GO TO 2999-LOAD-SEASON-TABLE-EXIT
047300     END-IF.
047400     ADD 1 TO WS-SEASON-COUNT.
047500     SET QM-SEA-IDX TO WS-SEASON-COUNT.
047600     MOVE SN-SEASON-ID   TO SNT-SEASON-ID(QM-SEA-IDX).
047700     MOVE SN-SEASON-NAME TO SNT-SEASON-NAME(QM-SEA-IDX).
047800     MOVE SN-CROP-ID     TO SNT-CROP-ID(QM-SEA-IDX).
047900     MOVE SN-PLOT-ID     TO SNT-PLOT-ID(QM-SEA-IDX).
048000     MOVE SN-FARM-ID     TO SNT-FARM-ID(QM-SEA-IDX).
048100     MOVE SN-STATUS      TO SNT-STATUS(QM-SEA-IDX).
048200     MOVE SN-CREATED-AT  TO SNT-CREATED-AT(QM-SEA-IDX).
048300     IF SN-ACTIVE
048400         MOVE SN-FARM-ID TO WS-SCOPE-TEST-FARM
048500         PERFORM 95-CHECK-FARM-SCOPE
048600             THRU 9599-CHECK-FARM-SCOPE-EXIT
048700         IF WS-FARM-IN-SCOPE
048800             ADD 1 TO WS-ACTIVE-SEASON-CNT
048900         END-IF
049000     END-IF.
049100     READ SEASON-FILE INTO QM-SEASON-RECORD
049200         AT END CONTINUE
049300     END-READ.
049400     GO TO 21-LOAD-SEASON-LOOP-TEST.
049500 2999-LOAD-SEASON-TABLE-EXIT.
049600     CLOSE SEASON-FILE.
049700     EXIT.
049800 EJECT
049900******************************************************************
050000*       SCAN TASK -- DUE-IN-7-DAYS COUNT (THIS USER, NOT DONE)   *
050100*       AND THE LATEST-5 LIST.                                  *
050200******************************************************************
050300
050400 3-SCAN-TASK.
050500     SET WS-AT-EOF TO FALSE.
050600     READ TASK-FILE INTO QM-TASK-RECORD
050700         AT END SET WS-AT-EOF TO TRUE
050800     END-READ.
050900     GO TO 31-SCAN-TASK-LOOP-TEST.
051000 31-SCAN-TASK-LOOP-TEST.
051100     IF WS-AT-EOF
051200         GO TO 3999-SCAN-TASK-EXIT
051300     END-IF.
051400     IF TK-USER-ID = WS-PARM-USER-ID
051500         IF TK-DUE-DATE >= WS-TODAY-NUMERIC
051600            AND TK-DUE-DATE <= WS-DUE-CUTOFF-NUMERIC
051700            AND NOT TK-ST-DONE
051800             ADD 1 TO WS-DUE-SOON-TASK-CNT
051900         END-IF
052000         MOVE TK-SEASON-ID TO WS-SCOPE-TEST-SEASON
052100         PERFORM 90-FIND-SEASON-FOR-JOIN
052200             THRU 9099-FIND-SEASON-FOR-JOIN-EXIT
052300         PERFORM 32-RANK-TASK
052400             THRU 3299-RANK-TASK-EXIT
052500     END-IF.
052600     READ TASK-FILE INTO QM-TASK-RECORD
052700         AT END SET WS-AT-EOF TO TRUE
052800     END-READ.
052900     GO TO 31-SCAN-TASK-LOOP-TEST.
053000 3999-SCAN-TASK-EXIT.
053100     CLOSE TASK-FILE.
053200     EXIT.
053300
053400 32-RANK-TASK.
053500     PERFORM 321-FIND-WORST-TASK-SLOT
053600         THRU 3218-FIND-WORST-TASK-SLOT-EXIT.
053700     IF TK-CREATED-AT > WS-RANK-WORST-STAMP
053800         MOVE TK-TASK-ID      TO TT-TASK-ID(WS-RANK-WORST-SUB)
053900         MOVE WS-JOIN-SEASON-NAME TO TT-SEASON-NAME(WS-RANK-WORST-SUB)
054000         MOVE TK-TITLE        TO TT-TITLE(WS-RANK-WORST-SUB)
054100         MOVE TK-DUE-DATE     TO TT-DUE-DATE(WS-RANK-WORST-SUB)
054200         MOVE TK-CREATED-AT   TO TT-CREATED-AT(WS-RANK-WORST-SUB)
054300         SET TT-USED(WS-RANK-WORST-SUB) TO TRUE
054400     END-IF.
054500 3299-RANK-TASK-EXIT.
054600     EXIT.
054700
054800 321-FIND-WORST-TASK-SLOT.
054900     MOVE 1 TO WS-RANK-WORST-SUB.
055000     MOVE ZERO TO WS-RANK-WORST-STAMP.
055100     PERFORM 3211-CHECK-ONE-TASK-SLOT
055200         THRU 3219-CHECK-ONE-TASK-SLOT-EXIT
055300         VARYING WS-T5K-IDX FROM 1 BY 1
055400         UNTIL WS-T5K-IDX > 5.
055500 3218-FIND-WORST-TASK-SLOT-EXIT.
055600     EXIT.
055700
055800 3211-CHECK-ONE-TASK-SLOT.
055900     IF NOT TT-USED(WS-T5K-IDX)
056000         SET WS-RANK-WORST-SUB TO WS-T5K-IDX
056100         MOVE ZERO TO WS-RANK-WORST-STAMP
056200         GO TO 3219-CHECK-ONE-TASK-SLOT-EXIT
056300     END-IF.
056400     IF WS-RANK-WORST-STAMP = ZERO
056500        AND TT-USED(WS-T5K-IDX)
056600         MOVE TT-CREATED-AT(WS-T5K-IDX) TO WS-RANK-WORST-STAMP
056700         SET WS-RANK-WORST-SUB TO WS-T5K-IDX
056800     END-IF.
056900     IF TT-CREATED-AT(WS-T5K-IDX) < WS-RANK-WORST-STAMP
057000         MOVE TT-CREATED-AT(WS-T5K-IDX) TO WS-RANK-WORST-STAMP
057100         SET WS-RANK-WORST-SUB TO WS-T5K-IDX
057200     END-IF.
057300 3219-CHECK-ONE-TASK-SLOT-EXIT.
057400     EXIT.
057500 EJECT
057600******************************************************************
057700*       SCAN EXPENSE -- MONTH-TO-DATE TOTAL (ALL FARMS, SAME AS  *
057800*       THE ADMIN DASHBOARD) AND THE LATEST-5 LIST FOR THIS      *
057900*       USER ONLY.                                               *
058000******************************************************************
058100
058200 4-SCAN-EXPENSE.
058300     OPEN INPUT EXPENSE-FILE.
058400     SET WS-AT-EOF TO FALSE.
058500     READ EXPENSE-FILE INTO QM-EXPENSE-RECORD
058600         AT END SET WS-AT-EOF TO TRUE
058700     END-READ.
058800     GO TO 41-SCAN-EXPENSE-LOOP-TEST.
058900 41-SCAN-EXPENSE-LOOP-TEST.
059000     IF WS-AT-EOF
059100         GO TO 4999-SCAN-EXPENSE-EXIT
059200     END-IF.
059300     MOVE CR-EXPENSE-DATE TO WS-COMPARE-DATE.
059400     IF WS-COMPARE-DATE >= WS-FOM-NUMERIC
059500        AND WS-COMPARE-DATE <= WS-TODAY-NUMERIC
059600         ADD CR-TOTAL-COST TO WS-MTD-EXPENSE-TOTAL
059700     END-IF.
059800     IF CR-USER-ID = WS-PARM-USER-ID
059900         MOVE CR-SEASON-ID TO WS-SCOPE-TEST-SEASON
060000         PERFORM 90-FIND-SEASON-FOR-JOIN
060100             THRU 9099-FIND-SEASON-FOR-JOIN-EXIT
060200         PERFORM 42-RANK-EXPENSE
060300             THRU 4299-RANK-EXPENSE-EXIT
060400     END-IF.
060500     READ EXPENSE-FILE INTO QM-EXPENSE-RECORD
060600         AT END SET WS-AT-EOF TO TRUE
060700     END-READ.
060800     GO TO 41-SCAN-EXPENSE-LOOP-TEST.
060900 4999-SCAN-EXPENSE-EXIT.
061000     CLOSE EXPENSE-FILE.
061100     EXIT.
061200
061300 42-RANK-EXPENSE.
061400     PERFORM 421-FIND-WORST-EXPENSE-SLOT
061500         THRU 4218-FIND-WORST-EXPENSE-SLOT-EXIT.
061600     IF CR-CREATED-AT > WS-RANK-WORST-STAMP
061700         MOVE CR-EXPENSE-ID   TO TE-EXPENSE-ID(WS-RANK-WORST-SUB)
061800         MOVE WS-JOIN-SEASON-NAME TO TE-SEASON-NAME(WS-RANK-WORST-SUB)
061900         MOVE CR-ITEM-NAME    TO TE-ITEM-NAME(WS-RANK-WORST-SUB)
062000         MOVE CR-TOTAL-COST   TO TE-TOTAL-COST(WS-RANK-WORST-SUB)
062100         MOVE CR-CREATED-AT   TO TE-CREATED-AT(WS-RANK-WORST-SUB)
062200         SET TE-USED(WS-RANK-WORST-SUB) TO TRUE
062300     END-IF.
062400 4299-RANK-EXPENSE-EXIT.
062500     EXIT.
062600
062700 421-FIND-WORST-EXPENSE-SLOT.
062800     MOVE 1 TO WS-RANK-WORST-SUB.
062900     MOVE ZERO TO WS-RANK-WORST-STAMP.
063000     PERFORM 4211-CHECK-ONE-EXPENSE-SLOT
063100         THRU 4219-CHECK-ONE-EXPENSE-SLOT-EXIT
063200         VARYING WS-T5E-IDX FROM 1 BY 1
063300         UNTIL WS-T5E-IDX > 5.
063400 4218-FIND-WORST-EXPENSE-SLOT-EXIT.
063500     EXIT.
063600
063700 4211-CHECK-ONE-EXPENSE-SLOT.
063800     IF NOT TE-USED(WS-T5E-IDX)
063900         SET WS-RANK-WORST-SUB TO WS-T5E-IDX
064000         MOVE ZERO TO WS-RANK-WORST-STAMP
064100         GO TO 4219-CHECK-ONE-EXPENSE-SLOT-EXIT
064200     END-IF.
064300     IF WS-RANK-WORST-STAMP = ZERO
064400        AND TE-USED(WS-T5E-IDX)
064500         MOVE TE-CREATED-AT(WS-T5E-IDX) TO WS-RANK-WORST-STAMP
064600         SET WS-RANK-WORST-SUB TO WS-T5E-IDX
064700     END-IF.
064800     IF TE-CREATED-AT(WS-T5E-IDX) < WS-RANK-WORST-STAMP
064900         MOVE TE-CREATED-AT(WS-T5E-IDX) TO WS-RANK-WORST-STAMP
065000         SET WS-RANK-WORST-SUB TO WS-T5E-IDX
065100     END-IF.
065200 4219-CHECK-ONE-EXPENSE-SLOT-EXIT.
065300     EXIT.
065400 EJECT
065500******************************************************************
065600*       SCAN HARVEST -- TRAILING-30-DAY TOTAL (ALL FARMS, SAME   *
065700*       CAVEAT AS THE EXPENSE TOTAL ABOVE).  NO LATEST-5 LIST    *
065800*       IS REQUIRED FOR HARVEST ON THIS DASHBOARD.               *
065900******************************************************************
066000
066100 5-SCAN-HARVEST.
066200     OPEN INPUT HARVEST-FILE.
066300     SET WS-AT-EOF TO FALSE.
066400     READ HARVEST-FILE INTO QM-HARVEST-RECORD
066500         AT END SET WS-AT-EOF TO TRUE
066600     END-READ.
066700     GO TO 51-SCAN-HARVEST-LOOP-TEST.
066800 51-SCAN-HARVEST-LOOP-TEST.
066900     IF WS-AT-EOF
067000         GO TO 5999-SCAN-HARVEST-EXIT
067100     END-IF.
067200     MOVE HV-HARVEST-DATE TO WS-COMPARE-DATE.
067300     IF WS-COMPARE-DATE >= WS-HVT-FLOOR-NUMERIC
067400        AND WS-COMPARE-DATE <= WS-TODAY-NUMERIC
067500         ADD HV-QUANTITY TO WS-30D-HARVEST-TOTAL
067600     END-IF.
067700     READ HARVEST-FILE INTO QM-HARVEST-RECORD
067800         AT END SET WS-AT-EOF TO TRUE
067900     END-READ.
068000     GO TO 51-SCAN-HARVEST-LOOP-TEST.
068100 5999-SCAN-HARVEST-EXIT.
068200     CLOSE HARVEST-FILE.
068300     EXIT.
068400 EJECT
068500******************************************************************
068600*       SCAN INCIDENT -- OPEN COUNT, FARM-SCOPED VIA THE         *
068700*       INCIDENT'S SEASON.                                      *
068800******************************************************************
068900
069000 6-SCAN-INCIDENT.
069100     OPEN INPUT INCIDENT-FILE.
069200     SET WS-AT-EOF TO FALSE.
069300     READ INCIDENT-FILE INTO QM-INCIDENT-RECORD
069400         AT END SET WS-AT-EOF TO TRUE
069500     END-READ.
069600     GO TO 61-SCAN-INCIDENT-LOOP-TEST.
069700 61-SCAN-INCIDENT-LOOP-TEST.
069800     IF WS-AT-EOF
069900         GO TO 6999-SCAN-INCIDENT-EXIT
070000     END-IF.
070100     IF IC-ST-OPEN
070200         MOVE IC-SEASON-ID TO WS-SCOPE-TEST-SEASON
070300         PERFORM 90-FIND-SEASON-FOR-JOIN
070400             THRU 9099-FIND-SEASON-FOR-JOIN-EXIT
070500         MOVE WS-JOIN-SEASON-FARM TO WS-SCOPE-TEST-FARM
070600         PERFORM 95-CHECK-FARM-SCOPE
070700             THRU 9599-CHECK-FARM-SCOPE-EXIT
070800         IF WS-FARM-IN-SCOPE
070900             ADD 1 TO WS-OPEN-INCIDENT-CNT
071000         END-IF
071100     END-IF.
071200     READ INCIDENT-FILE INTO QM-INCIDENT-RECORD
071300         AT END SET WS-AT-EOF TO TRUE
071400     END-READ.
071500     GO TO 61-SCAN-INCIDENT-LOOP-TEST.
071600 6999-SCAN-INCIDENT-EXIT.
071700     CLOSE INCIDENT-FILE.
071800     EXIT.
071900 EJECT
072000******************************************************************
072100*       SCAN FIELD-LOG -- LATEST-5 LIST, FARM-SCOPED VIA THE     *
072200*       LOG'S SEASON.                                           *
072300******************************************************************
072400
072500 7-SCAN-FIELD-LOG.
072600     OPEN INPUT FIELD-LOG-FILE.
072700     SET WS-AT-EOF TO FALSE.
072800     READ FIELD-LOG-FILE INTO QM-FIELD-LOG-RECORD
072900         AT END SET WS-AT-EOF TO TRUE
073000     END-READ.
073100     GO TO 71-SCAN-FIELD-LOG-LOOP-TEST.
073200 71-SCAN-FIELD-LOG-LOOP-TEST.
073300     IF WS-AT-EOF
073400         GO TO 7999-SCAN-FIELD-LOG-EXIT
073500     END-IF.
073600     MOVE FL-SEASON-ID TO WS-SCOPE-TEST-SEASON.
073700     PERFORM 90-FIND-SEASON-FOR-JOIN
073800         THRU 9099-FIND-SEASON-FOR-JOIN-EXIT.
073900     MOVE WS-JOIN-SEASON-FARM TO WS-SCOPE-TEST-FARM.
074000     PERFORM 95-CHECK-FARM-SCOPE
074100         THRU 9599-CHECK-FARM-SCOPE-EXIT.
074200     IF WS-FARM-IN-SCOPE
074300         PERFORM 72-RANK-FIELD-LOG
074400             THRU 7299-RANK-FIELD-LOG-EXIT
074500     END-IF.
074600     READ FIELD-LOG-FILE INTO QM-FIELD-LOG-RECORD
074700         AT END SET WS-AT-EOF TO TRUE
074800     END-READ.
074900     GO TO 71-SCAN-FIELD-LOG-LOOP-TEST.
075000 7999-SCAN-FIELD-LOG-EXIT.
075100     CLOSE FIELD-LOG-FILE.
075200     EXIT.
075300
075400 72-RANK-FIELD-LOG.
075500     PERFORM 721-FIND-WORST-LOG-SLOT
075600         THRU 7218-FIND-WORST-LOG-SLOT-EXIT.
075700     IF FL-LOG-DATE > WS-RANK-WORST-DATE
075800         MOVE FL-LOG-ID       TO TF-LOG-ID(WS-RANK-WORST-SUB)
075900         MOVE WS-JOIN-SEASON-NAME TO TF-SEASON-NAME(WS-RANK-WORST-SUB)
076000         MOVE FL-LOG-TYPE     TO TF-LOG-TYPE(WS-RANK-WORST-SUB)
076100         MOVE FL-LOG-DATE     TO TF-LOG-DATE(WS-RANK-WORST-SUB)
076200         SET TF-USED(WS-RANK-WORST-SUB) TO TRUE
076300     END-IF.
076400 7299-RANK-FIELD-LOG-EXIT.
076500     EXIT.
076600
076700 721-FIND-WORST-LOG-SLOT.
076800     MOVE 1 TO WS-RANK-WORST-SUB.
076900     MOVE ZERO TO WS-RANK-WORST-DATE.
077000     PERFORM 7211-CHECK-ONE-LOG-SLOT
077100         THRU 7219-CHECK-ONE-LOG-SLOT-EXIT
077200         VARYING WS-T5F-IDX FROM 1 BY 1
077300         UNTIL WS-T5F-IDX > 5.
077400 7218-FIND-WORST-LOG-SLOT-EXIT.
077500     EXIT.
077600
077700 7211-CHECK-ONE-LOG-SLOT.
077800     IF NOT TF-USED(WS-T5F-IDX)
077900         SET WS-RANK-WORST-SUB TO WS-T5F-IDX
078000         MOVE ZERO TO WS-RANK-WORST-DATE
078100         GO TO 7219-CHECK-ONE-LOG-SLOT-EXIT
078200     END-IF.
078300     IF WS-RANK-WORST-DATE = ZERO
078400        AND TF-USED(WS-T5F-IDX)
078500         MOVE TF-LOG-DATE(WS-T5F-IDX) TO WS-RANK-WORST-DATE
078600         SET WS-RANK-WORST-SUB TO WS-T5F-IDX
078700     END-IF.
078800     IF TF-LOG-DATE(WS-T5F-IDX) < WS-RANK-WORST-DATE
078900         MOVE TF-LOG-DATE(WS-T5F-IDX) TO WS-RANK-WORST-DATE
079000         SET WS-RANK-WORST-SUB TO WS-T5F-IDX
079100     END-IF.
079200 7219-CHECK-ONE-LOG-SLOT-EXIT.
079300     EXIT.
079400 EJECT
079500******************************************************************
079600*                       WRITE THE REPORT                        *
079700******************************************************************
079800
079900 8-WRITE-REPORT.
080000     MOVE WS-ACTIVE-SEASON-CNT TO FM-ACTIVE-SEASON-CNT.
080100     MOVE WS-DUE-SOON-TASK-CNT TO FM-DUE-SOON-CNT.
080200     MOVE WS-OPEN-INCIDENT-CNT TO FM-OPEN-INCIDENT-CNT.
080300     MOVE WS-TDY-CCYY TO FM-AS-OF-CCYY.
080400     MOVE WS-TDY-MM   TO FM-AS-OF-MM.
080500     MOVE WS-TDY-DD   TO FM-AS-OF-DD.
080600     WRITE REPORT-REC FROM WS-METRICS-LINE.
080700     MOVE WS-MTD-EXPENSE-TOTAL TO FM-MTD-EXPENSE-TOTAL.
080800     MOVE WS-30D-HARVEST-TOTAL TO FM-30D-HARVEST-TOTAL.
080900     WRITE REPORT-REC FROM WS-AMOUNTS-LINE.
081000     PERFORM 81-WRITE-TOP5-TASKS
081100         THRU 8199-WRITE-TOP5-TASKS-EXIT.
081200     PERFORM 82-WRITE-TOP5-EXPENSES
081300         THRU 8299-WRITE-TOP5-EXPENSES-EXIT.
081400     PERFORM 83-WRITE-TOP5-LOGS
081500         THRU 8399-WRITE-TOP5-LOGS-EXIT.
081600 8999-WRITE-REPORT-EXIT.
081700     EXIT.
081800
081900 81-WRITE-TOP5-TASKS.
082000     PERFORM 811-WRITE-ONE-TASK-SLOT
082100         THRU 8119-WRITE-ONE-TASK-SLOT-EXIT
082200         VARYING WS-T5K-IDX FROM 1 BY 1
082300         UNTIL WS-T5K-IDX > 5.
082400 8199-WRITE-TOP5-TASKS-EXIT.
082500     EXIT.
082600
082700 811-WRITE-ONE-TASK-SLOT.
082800     IF TT-USED(WS-T5K-IDX)
082900         MOVE TT-TASK-ID(WS-T5K-IDX)     TO DT-TASK-ID
083000         MOVE TT-SEASON-NAME(WS-T5K-IDX) TO DT-SEASON-NAME
083100         MOVE TT-TITLE(WS-T5K-IDX)       TO DT-TITLE
083200         WRITE REPORT-REC FROM WS-TSK-LINE
083300     END-IF.
083400 8119-WRITE-ONE-TASK-SLOT-EXIT.
083500     EXIT.
083600
083700 82-WRITE-TOP5-EXPENSES.
083800     PERFORM 821-WRITE-ONE-EXPENSE-SLOT
083900         THRU 8219-WRITE-ONE-EXPENSE-SLOT-EXIT
084000         VARYING WS-T5E-IDX FROM 1 BY 1
084100         UNTIL WS-T5E-IDX > 5.
084200 8299-WRITE-TOP5-EXPENSES-EXIT.
084300     EXIT.
084400
084500 821-WRITE-ONE-EXPENSE-SLOT.
084600     IF TE-USED(WS-T5E-IDX)
084700         MOVE TE-EXPENSE-ID(WS-T5E-IDX)   TO DE-EXPENSE-ID
084800         MOVE TE-SEASON-NAME(WS-T5E-IDX)  TO DE-SEASON-NAME
084900         MOVE TE-ITEM-NAME(WS-T5E-IDX)    TO DE-ITEM-NAME
085000         WRITE REPORT-REC FROM WS-EXP-LINE
085100     END-IF.
085200 8219-WRITE-ONE-EXPENSE-SLOT-EXIT.
085300     EXIT.
085400
085500 83-WRITE-TOP5-LOGS.
085600     PERFORM 831-WRITE-ONE-LOG-SLOT
085700         THRU 8319-WRITE-ONE-LOG-SLOT-EXIT
085800         VARYING WS-T5F-IDX FROM 1 BY 1
085900         UNTIL WS-T5F-IDX > 5.
086000 8399-WRITE-TOP5-LOGS-EXIT.
086100     EXIT.
086200
086300 831-WRITE-ONE-LOG-SLOT.
086400     IF TF-USED(WS-T5F-IDX)
086500         MOVE TF-LOG-ID(WS-T5F-IDX)       TO DF-LOG-ID
086600         MOVE TF-SEASON-NAME(WS-T5F-IDX)  TO DF-SEASON-NAME
086700         MOVE TF-LOG-TYPE(WS-T5F-IDX)     TO DF-LOG-TYPE
086800         WRITE REPORT-REC FROM WS-LOG-LINE
086900     END-IF.
087000 8319-WRITE-ONE-LOG-SLOT-EXIT.
087100     EXIT.
087200 EJECT
087300******************************************************************
087400*       SHARED UTILITY -- RESOLVE A SEASON-ID TO ITS NAME AND    *
087500*       CARRIED FARM-ID AGAINST THE IN-MEMORY SEASON TABLE.      *
087600*       USED BY THE TASK, EXPENSE, INCIDENT AND FIELD-LOG SCANS. *
087700******************************************************************
087800
087900 90-FIND-SEASON-FOR-JOIN.
088000     MOVE SPACES TO WS-JOIN-SEASON-NAME.
088100     MOVE ZERO   TO WS-JOIN-SEASON-FARM.
088200     SET QM-SEA-IDX TO 1.
088300     SEARCH QM-SEA-ENTRY
088400         AT END CONTINUE
088500         WHEN SNT-SEASON-ID(QM-SEA-IDX) = WS-SCOPE-TEST-SEASON
088600             MOVE SNT-SEASON-NAME(QM-SEA-IDX) TO WS-JOIN-SEASON-NAME
088700             MOVE SNT-FARM-ID(QM-SEA-IDX)     TO WS-JOIN-SEASON-FARM
088800     END-SEARCH.
088900 9099-FIND-SEASON-FOR-JOIN-EXIT.
089000     EXIT.
089100 EJECT
089200******************************************************************
089300*       SHARED UTILITY -- IS WS-SCOPE-TEST-FARM ONE OF THIS      *
089400*       FARMER'S FARM-IDS?  LINEAR SEARCH OF THE PARM-LOADED     *
089500*       FARMER-FARM-ID TABLE.                                   *
089600******************************************************************
089700
089800 95-CHECK-FARM-SCOPE.
089900     SET WS-FARM-SCOPE-SW TO 'N'.
090000     SET WS-FFI-IDX TO 1.
090100     SEARCH WS-FFI-ENTRY
090200         AT END CONTINUE
090300         WHEN FFI-FARM-ID(WS-FFI-IDX) = WS-SCOPE-TEST-FARM
090400             SET WS-FARM-IN-SCOPE TO TRUE
090500     END-SEARCH.
090600 9599-CHECK-FARM-SCOPE-EXIT.
090700     EXIT.
090800 EJECT
090900******************************************************************
091000*                        END-OF-JOB HANDLING                    *
091100******************************************************************
091200
091300 EOJ9-CLOSE-FILES.
091400     CLOSE PARM-FILE REPORT-FILE.
091500 EOJ9999-EXIT.
091600     EXIT.
091700
091800 EOJ99-ABEND.
091900     DISPLAY 'QMFMDSH - ABENDING'.
092000     MOVE 16 TO RETURN-CODE.
092100     GOBACK.
