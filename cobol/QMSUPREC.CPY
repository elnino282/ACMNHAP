000100******************************************************************
000200*                                                                *
000300*    QMSUPREC  --  SUPPLIER DIMENSION RECORD LAYOUT              *
000400*                                                                *
000500*    ONE ENTRY PER SUPPLY VENDOR.  CARRIED ON SUPPLIER.DAT.      *
000600*    LICENSE-NO BLANK MEANS UNLICENSED -- TESTED BY THE          *
000700*    RESTRICTED-ITEM RULE IN QMMSTMN.                            *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------                                           *
001100*    04/1988  RHL   QM-0134  ORIGINAL LAYOUT.                    *
001200*    04/2003  RHL   QM-0241  ADDED QM-SUPPLIER-TABLE -- QMMSTMN    *
001300*                            LOADS SUPPLIER.DAT WHOLE FOR THE     *
001400*                            RESTRICTED-ITEM LOOKUP (R13) AND THE *
001500*                            SUPPLIER DELETE GUARD (R18), AND     *
001600*                            REWRITES IT FROM THE TABLE.          *
001700*                                                                *
001800******************************************************************
001900
002000     01  QM-SUPPLIER-RECORD.
002100         05  SP-SUPPLIER-ID          PIC 9(09).
002200         05  SP-NAME                 PIC X(150).
002300         05  SP-LICENSE-NO           PIC X(50).
002400             88  SP-UNLICENSED            VALUE SPACES.
002500         05  SP-CONTACT-EMAIL        PIC X(100).
002600         05  SP-CONTACT-PHONE        PIC X(30).
002700         05  FILLER                  PIC X(20).
002800
002900******************************************************************
003000*      IN-MEMORY SUPPLIER TABLE -- LOADED WHOLE BY QMMSTMN.        *
003100******************************************************************
003200
003300     01  QM-SUPPLIER-TABLE.
003400         05  QM-SUP-ENTRY OCCURS 1000 TIMES
003500                          INDEXED BY QM-SUP-IDX.
003600             10  SPT-SUPPLIER-ID     PIC 9(09).
003700             10  SPT-NAME            PIC X(150).
003800             10  SPT-LICENSE-NO      PIC X(50).
003900             10  SPT-CONTACT-EMAIL   PIC X(100).
004000             10  SPT-CONTACT-PHONE   PIC X(30).
004100             10  SPT-IN-USE          PIC X(01).
004200                 88  SPT-SLOT-USED       VALUE 'Y'.
004300                 88  SPT-SLOT-FREE       VALUE 'N'.
