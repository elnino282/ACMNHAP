000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMINCSM.
000300 AUTHOR.        D K PATEL.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE INCIDENT SUMMARY REPORT.  COUNTS      *
001200*  INCIDENTS BY SEVERITY AND, SEPARATELY, BY STATUS, PLUS A      *
001300*  GRAND TOTAL OF ALL INCIDENTS READ (INCLUDING THOSE WITH A     *
001400*  BLANK SEVERITY OR STATUS, WHICH ARE EXCLUDED FROM THEIR OWN   *
001500*  BREAKDOWN BUT STILL COUNT TOWARD THE GRAND TOTAL).            *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //QMINCSM  EXEC PGM=QMINCSM                                    *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //INCIN    DD DISP=SHR,DSN=QM.MUAVU.INCIDENT.DAT                *
002200* //INCRPT   DD DSN=QM.MUAVU.INCIDSUM.RPT,                       *
002300* //            DISP=(,CATLG,CATLG),                             *
002400* //            UNIT=USER,                                      *
002500* //            SPACE=(CYL,(5,5),RLSE),                          *
002600* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)               *
002700*                                                                *
002800*P    ENTRY PARAMETERS..                                        *
002900*     NONE.                                                      *
003000*                                                                *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003200*     I/O ERROR ON FILES                                        *
003300*                                                                *
003400*M    MAINTENANCE HISTORY..                                     *
003500*     04/1988  DKP  QM-0015  ORIGINAL FILEPASS.                  *
003600*     09/1996  RHL  QM-0081  BLANK SEVERITY/STATUS NOW EXCLUDED  *
003700*                            FROM THEIR OWN BREAKDOWN ONLY, NOT  *
003800*                            FROM THE GRAND TOTAL.               *
003900*     11/1999  DKP  QM-0103  Y2K REVIEW -- NO DATE FIELDS ON     *
004000*                            THIS FILEPASS, NO CHANGE REQUIRED.  *
004050*     08/2004  RHL  QM-0145  ADDED PACKED-DECIMAL DIAGNOSTIC     *
004060*                            DISPLAYS OF THE GRAND TOTAL AND THE *
004070*                            SEVERITY/STATUS SLOTS USED AT EOJ,  *
004080*                            SAME AS THE OTHER FILEPASSES CARRY.*
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT INCIDENT-FILE      ASSIGN TO INCIN
005100                               ORGANIZATION IS LINE SEQUENTIAL
005200                               FILE STATUS IS WS-INC-FILE-STATUS.
005300     SELECT REPORT-FILE        ASSIGN TO INCRPT
005400                               ORGANIZATION IS LINE SEQUENTIAL
005500                               FILE STATUS IS WS-RPT-FILE-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  INCIDENT-FILE     RECORDING MODE IS F.
005900 01  INCIDENT-REC              PIC X(650).
006000
006100 FD  REPORT-FILE       RECORDING MODE IS F.
006200 01  REPORT-REC                PIC X(080).
006300 EJECT
006400******************************************************************
006500*                     WORKING STORAGE SECTION                   *
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800
006900 COPY QMINCREC.
007000 EJECT
007100 01  WS-FILE-STATUSES.
007200     05  WS-INC-FILE-STATUS    PIC X(02) VALUE '00'.
007300     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
007400
007500 01  WS-SWITCHES.
007600     05  WS-INCIDENT-EOF       PIC X(01) VALUE 'N'.
007700         88  INCIDENT-END-OF-FILE   VALUE 'Y'.
007800
007900 01  WS-COUNTERS.
008000     05  WS-INC-READ-CNT       PIC S9(9) COMP VALUE ZERO.
008100     05  WS-GRAND-TOTAL-CNT    PIC S9(9) COMP VALUE ZERO.
008200     05  WS-SEV-USED           PIC S9(4) COMP VALUE ZERO.
008300     05  WS-STA-USED           PIC S9(4) COMP VALUE ZERO.
008400     05  WS-TAL-SUB            PIC S9(4) COMP VALUE ZERO.
008410
008420 01  WS-GRAND-TOTAL-DM        PIC S9(9) VALUE ZERO.
008430 01  WS-GRAND-TOTAL-DM-R      REDEFINES WS-GRAND-TOTAL-DM
008440                              PIC S9(9) COMP-3.
008450 01  WS-SEV-USED-DM           PIC S9(4) VALUE ZERO.
008460 01  WS-SEV-USED-DM-R         REDEFINES WS-SEV-USED-DM
008470                              PIC S9(4) COMP-3.
008480 01  WS-STA-USED-DM           PIC S9(4) VALUE ZERO.
008490 01  WS-STA-USED-DM-R         REDEFINES WS-STA-USED-DM
008500                              PIC S9(4) COMP-3.
008600******************************************************************
008700*      TWO SMALL TALLY TABLES -- ONE KEYED BY SEVERITY, ONE      *
008800*      KEYED BY STATUS.  EACH ENTRY IS QM-ICT-TALLY-ENTRY FROM   *
008900*      QMINCREC, SEARCHED LINEARLY (AT MOST FOUR DISTINCT        *
009000*      SEVERITIES AND FOUR DISTINCT STATUSES ARE DEFINED BY THE  *
009100*      SOURCE SYSTEM, SO EIGHT ENTRIES WOULD DO -- TWELVE IS     *
009200*      ROOM TO SPARE FOR AN ODD VALUE).                          *
009300******************************************************************
009400
009500 01  WS-SEVERITY-TALLY-TABLE.
009600     05  WS-SEV-ENTRY OCCURS 12 TIMES
009700                       INDEXED BY WS-SEV-IDX.
009800         10  WS-SEV-KEY        PIC X(20).
009900         10  WS-SEV-CNT        PIC S9(9) COMP.
010000
010100 01  WS-STATUS-TALLY-TABLE.
010200     05  WS-STA-ENTRY OCCURS 12 TIMES
010300                       INDEXED BY WS-STA-IDX.
010400         10  WS-STA-KEY        PIC X(30).
010500         10  WS-STA-CNT        PIC S9(9) COMP.
010600
010700 01  WS-TALLY-FOUND-SW         PIC X(01) VALUE 'N'.
010800     88  WS-TALLY-FOUND            VALUE 'Y'.
010900
011000 01  WS-HEADING-LINE-1.
011100     05  FILLER                PIC X(16) VALUE 'BY SEVERITY'.
011200     05  FILLER                PIC X(64) VALUE SPACES.
011300
011400 01  WS-HEADING-LINE-2.
011500     05  FILLER                PIC X(14) VALUE 'BY STATUS'.
011600     05  FILLER                PIC X(66) VALUE SPACES.
011700
011800 01  WS-COUNT-LINE.
011900     05  CL-KEY-VALUE          PIC X(30).
012000     05  FILLER                PIC X(01) VALUE SPACE.
012100     05  CL-KEY-COUNT          PIC ZZZ,ZZ9.
012200     05  FILLER                PIC X(43) VALUE SPACES.
012300
012400 01  WS-GRAND-TOTAL-LINE.
012500     05  FILLER                PIC X(14) VALUE 'GRAND-TOTAL'.
012600     05  GT-INCIDENT-CNT       PIC ZZZ,ZZ9.
012700     05  FILLER                PIC X(60) VALUE SPACES.
012800 EJECT
012900******************************************************************
013000*                       PROCEDURE DIVISION                      *
013100******************************************************************
013200 PROCEDURE DIVISION.
013300
013400 0-MAINLINE.
013500     PERFORM 1-INITIALIZATION
013600         THRU 1999-INITIALIZATION-EXIT.
013700     PERFORM 2-MAIN-PROCESS
013800         THRU 2999-MAIN-PROCESS-EXIT
013900         UNTIL INCIDENT-END-OF-FILE.
014000     PERFORM 3-WRITE-REPORT
014100         THRU 3999-WRITE-REPORT-EXIT.
014200     PERFORM EOJ9-CLOSE-FILES
014300         THRU EOJ9999-EXIT.
014400     GOBACK.
014500 EJECT
014600******************************************************************
014700*                         INITIALIZATION                        *
014800******************************************************************
014900
015000 1-INITIALIZATION.
015100     INITIALIZE WS-COUNTERS.
015200     INITIALIZE WS-SEVERITY-TALLY-TABLE.
015300     INITIALIZE WS-STATUS-TALLY-TABLE.
015400     OPEN INPUT  INCIDENT-FILE.
015500     OPEN OUTPUT REPORT-FILE.
015600     IF WS-INC-FILE-STATUS NOT = '00'
015700        OR WS-RPT-FILE-STATUS NOT = '00'
015800         DISPLAY 'QMINCSM - ERROR OPENING FILES'
015900         GO TO EOJ99-ABEND
016000     END-IF.
016100 1999-INITIALIZATION-EXIT.
016200     EXIT.
016300 EJECT
016400******************************************************************
016500*                         MAIN PROCESS                          *
016600******************************************************************
016700
016800 2-MAIN-PROCESS.
016900     PERFORM 21-READ-NEXT-INCIDENT
017000         THRU 2199-READ-NEXT-INCIDENT-EXIT.
017100     IF NOT INCIDENT-END-OF-FILE
017200         ADD 1 TO WS-GRAND-TOTAL-CNT
017300         IF IC-SEVERITY NOT = SPACES
017400             PERFORM 22-BUMP-SEVERITY
017500                 THRU 2299-BUMP-SEVERITY-EXIT
017600         END-IF
017700         IF IC-STATUS NOT = SPACES
017800             PERFORM 23-BUMP-STATUS
017900                 THRU 2399-BUMP-STATUS-EXIT
018000         END-IF
018100     END-IF.
018200 2999-MAIN-PROCESS-EXIT.
018300     EXIT.
018400
018500 21-READ-NEXT-INCIDENT.
018600     READ INCIDENT-FILE INTO QM-INCIDENT-RECORD
018700         AT END
018800             SET INCIDENT-END-OF-FILE TO TRUE
018900         NOT AT END
019000             ADD 1 TO WS-INC-READ-CNT
019100     END-READ.
019200     IF WS-INC-FILE-STATUS NOT = '00'
019300         AND WS-INC-FILE-STATUS NOT = '10'
019400         DISPLAY 'QMINCSM - READ ERROR ON INCIDENT-FILE '
019500                  WS-INC-FILE-STATUS
019600         GO TO EOJ99-ABEND
019700     END-IF.
019800 2199-READ-NEXT-INCIDENT-EXIT.
019900     EXIT.
020000
020100 22-BUMP-SEVERITY.
020200     SET WS-TALLY-FOUND TO FALSE.
020300     SET WS-SEV-IDX TO 1.
020400     SEARCH WS-SEV-ENTRY VARYING WS-SEV-IDX
020500         AT END CONTINUE
020600         WHEN WS-SEV-KEY(WS-SEV-IDX) = IC-SEVERITY
020700             SET WS-TALLY-FOUND TO TRUE
020800     END-SEARCH.
020900     IF NOT WS-TALLY-FOUND
021000         ADD 1 TO WS-SEV-USED
021100         SET WS-SEV-IDX TO WS-SEV-USED
021200         MOVE IC-SEVERITY TO WS-SEV-KEY(WS-SEV-IDX)
021300         MOVE ZERO        TO WS-SEV-CNT(WS-SEV-IDX)
021400     END-IF.
021500     ADD 1 TO WS-SEV-CNT(WS-SEV-IDX).
021600 2299-BUMP-SEVERITY-EXIT.
021700     EXIT.
021800
021900 23-BUMP-STATUS.
022000     SET WS-TALLY-FOUND TO FALSE.
022100     SET WS-STA-IDX TO 1.
022200     SEARCH WS-STA-ENTRY VARYING WS-STA-IDX
022300         AT END CONTINUE
022400         WHEN WS-STA-KEY(WS-STA-IDX) = IC-STATUS
022500             SET WS-TALLY-FOUND TO TRUE
022600     END-SEARCH.
022700     IF NOT WS-TALLY-FOUND
022800         ADD 1 TO WS-STA-USED
022900         SET WS-STA-IDX TO WS-STA-USED
023000         MOVE IC-STATUS   TO WS-STA-KEY(WS-STA-IDX)
023100         MOVE ZERO        TO WS-STA-CNT(WS-STA-IDX)
023200     END-IF.
023300     ADD 1 TO WS-STA-CNT(WS-STA-IDX).
023400 2399-BUMP-STATUS-EXIT.
023500     EXIT.
023600 EJECT
023700******************************************************************
023800*                     WRITE INCIDENT SUMMARY REPORT              *
023900******************************************************************
024000
024100 3-WRITE-REPORT.
024200     WRITE REPORT-REC FROM WS-HEADING-LINE-1.
024300     PERFORM 31-WRITE-SEVERITY-LINE
024400         THRU 3199-WRITE-SEVERITY-LINE-EXIT
024500         VARYING WS-TAL-SUB FROM 1 BY 1
024600         UNTIL WS-TAL-SUB > WS-SEV-USED.
024700     WRITE REPORT-REC FROM WS-HEADING-LINE-2.
024800     PERFORM 32-WRITE-STATUS-LINE
024900         THRU 3299-WRITE-STATUS-LINE-EXIT
025000         VARYING WS-TAL-SUB FROM 1 BY 1
025100         UNTIL WS-TAL-SUB > WS-STA-USED.
025200     MOVE WS-GRAND-TOTAL-CNT TO GT-INCIDENT-CNT.
025300     WRITE REPORT-REC FROM WS-GRAND-TOTAL-LINE.
025400 3999-WRITE-REPORT-EXIT.
025500     EXIT.
025600
025700 31-WRITE-SEVERITY-LINE.
025800     MOVE WS-SEV-KEY(WS-TAL-SUB) TO CL-KEY-VALUE.
025900     MOVE WS-SEV-CNT(WS-TAL-SUB) TO CL-KEY-COUNT.
026000     WRITE REPORT-REC FROM WS-COUNT-LINE.
026100 3199-WRITE-SEVERITY-LINE-EXIT.
026200     EXIT.
026300
026400 32-WRITE-STATUS-LINE.
026500     MOVE WS-STA-KEY(WS-TAL-SUB) TO CL-KEY-VALUE.
026600     MOVE WS-STA-CNT(WS-TAL-SUB) TO CL-KEY-COUNT.
026700     WRITE REPORT-REC FROM WS-COUNT-LINE.
026800 3299-WRITE-STATUS-LINE-EXIT.
026900     EXIT.
027000 EJECT
027100******************************************************************
027200*                         END OF JOB                            *
027300******************************************************************
027400
027500 EOJ9-CLOSE-FILES.
027600     CLOSE INCIDENT-FILE.
027700     CLOSE REPORT-FILE.
027800     DISPLAY 'QMINCSM - INCIDENTS READ       ' WS-INC-READ-CNT.
027900     DISPLAY 'QMINCSM - GRAND TOTAL           ' WS-GRAND-TOTAL-CNT.
027910     MOVE WS-GRAND-TOTAL-CNT TO WS-GRAND-TOTAL-DM.
027920     MOVE WS-SEV-USED        TO WS-SEV-USED-DM.
027930     MOVE WS-STA-USED        TO WS-STA-USED-DM.
027940     DISPLAY 'QMINCSM - GRAND TOTAL (PACKED)  ' WS-GRAND-TOTAL-DM-R.
027950     DISPLAY 'QMINCSM - SEVERITIES SEEN (PKD) ' WS-SEV-USED-DM-R.
027960     DISPLAY 'QMINCSM - STATUSES SEEN (PACKED)' WS-STA-USED-DM-R.
028000 EOJ9999-EXIT.
028100     EXIT.
028200
028300 EOJ99-ABEND.
028400     DISPLAY 'QMINCSM - ABENDING'.
028500     CLOSE INCIDENT-FILE.
028600     CLOSE REPORT-FILE.
028700     MOVE 16 TO RETURN-CODE.
028800     GOBACK.
