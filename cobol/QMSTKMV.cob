000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMSTKMV.
000300 AUTHOR.        R H LANCASTER.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE INVENTORY MOVEMENTS REPORT.  SUMS     *
001200*  STOCK-MOVEMENT QUANTITY INTO AN ACCUMULATOR KEYED BY           *
001300*  (MONTH-OF-YEAR, MOVEMENT-TYPE) FOR THE TARGET YEAR, THEN      *
001400*  PRINTS ONE LINE PER (MONTH,TYPE) COMBINATION PRESENT, WITH A  *
001500*  MONTH SUBTOTAL LINE EVERY TIME THE MONTH CHANGES (CONTROL     *
001600*  BREAK), AND A FINAL GRAND TOTAL ACROSS ALL MONTHS/TYPES.      *
001700*                                                                *
001800*J    JCL..                                                      *
001900*                                                                *
002000* //QMSTKMV  EXEC PGM=QMSTKMV                                    *
002100* //SYSOUT   DD SYSOUT=*                                         *
002200* //STKIN    DD DISP=SHR,DSN=QM.MUAVU.STKMOVE.DAT                *
002300* //STKRPT   DD DSN=QM.MUAVU.STKMOVE.RPT,                        *
002400* //            DISP=(,CATLG,CATLG),                             *
002500* //            UNIT=USER,                                      *
002600* //            SPACE=(CYL,(5,5),RLSE),                          *
002700* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)               *
002800* //PARMCARD DD DISP=SHR,DSN=QM.MUAVU.RPTPARM.DAT                *
002900*                                                                *
003000*P    ENTRY PARAMETERS..                                        *
003100*     RPT-YEAR-PARM -- TARGET YEAR, CCYY (DEFAULTS TO CURRENT    *
003200*     SYSTEM YEAR IF THE PARM CARD IS MISSING -- SEE R2).        *
003300*                                                                *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003500*     I/O ERROR ON FILES.  ACCUMULATOR TABLE OVERFLOW.           *
003600*                                                                *
003700*M    MAINTENANCE HISTORY..                                     *
003800*     05/1989  RHL  QM-0024  ORIGINAL FILEPASS.                  *
003900*     10/1994  DKP  QM-0068  MONTH CONTROL BREAK SUBTOTAL ADDED  *
004000*                            (PREVIOUSLY GRAND TOTAL ONLY).      *
004100*     11/1999  RHL  QM-0104  Y2K -- MOVEMENT-DATE YEAR COMPARE   *
004200*                            NOW CCYY, PARMCARD WIDENED TO 4.    *
004300*     02/2008  DKP  QM-0162  BLANK/UNPARSEABLE MOVEMENT-TYPE     *
004400*                            NOW GROUPS UNDER 'UNKNWN' RATHER    *
004500*                            THAN BEING DROPPED.                 *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT STOCK-MOVEMENT-FILE ASSIGN TO STKIN
005600                               ORGANIZATION IS LINE SEQUENTIAL
005700                               FILE STATUS IS WS-STK-FILE-STATUS.
005800     SELECT PARM-FILE          ASSIGN TO PARMCARD
005900                               ORGANIZATION IS LINE SEQUENTIAL
006000                               FILE STATUS IS WS-PRM-FILE-STATUS.
006100     SELECT REPORT-FILE        ASSIGN TO STKRPT
006200                               ORGANIZATION IS LINE SEQUENTIAL
006300                               FILE STATUS IS WS-RPT-FILE-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  STOCK-MOVEMENT-FILE  RECORDING MODE IS F.
006700 01  STOCK-MOVEMENT-REC        PIC X(340).
006800
006900 FD  PARM-FILE          RECORDING MODE IS F.
007000 01  PARM-REC                  PIC X(080).
007100
007200 FD  REPORT-FILE        RECORDING MODE IS F.
007300 01  REPORT-REC                PIC X(080).
007400 EJECT
007500******************************************************************
007600*                     WORKING STORAGE SECTION                   *
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900
008000 COPY QMSTKREC.
008100 EJECT
008200 01  WS-FILE-STATUSES.
008300     05  WS-STK-FILE-STATUS    PIC X(02) VALUE '00'.
008400     05  WS-PRM-FILE-STATUS    PIC X(02) VALUE '00'.
008500     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
008600
008700 01  WS-SWITCHES.
008800     05  WS-MOVEMENT-EOF       PIC X(01) VALUE 'N'.
008900         88  MOVEMENT-END-OF-FILE    VALUE 'Y'.
009000     05  WS-PARM-PRESENT       PIC X(01) VALUE 'N'.
009100         88  PARM-CARD-PRESENT       VALUE 'Y'.
009200
009300 01  WS-CONTROL-FIELDS.
009400     05  WS-RPT-YEAR-PARM      PIC 9(04) VALUE ZERO.
009500     05  WS-TARGET-YEAR        PIC 9(04) VALUE ZERO.
009600     05  WS-SYS-DATE-AREA.
009700         10  WS-SYS-CCYY       PIC 9(04).
009800         10  WS-SYS-MM         PIC 9(02).
009900         10  WS-SYS-DD         PIC 9(02).
010000
010100 01  WS-COUNTERS.
010200     05  WS-STK-READ-CNT       PIC S9(9) COMP VALUE ZERO.
010300     05  WS-STK-SKIP-CNT       PIC S9(9) COMP VALUE ZERO.
010400     05  WS-ACCUM-USED         PIC S9(4) COMP VALUE ZERO.
010500     05  WS-ACC-SUB            PIC S9(4) COMP VALUE ZERO.
010600     05  WS-LINES-WRITTEN      PIC S9(9) COMP VALUE ZERO.
010700
010800******************************************************************
010900*      MOVEMENT ACCUMULATOR TABLE -- ONE ENTRY PER (MONTH,TYPE)  *
011000*      COMBINATION PRESENT.  BUILT UP DURING THE READ PASS, THEN *
011100*      SORTED INTO MONTH ORDER BY A SIMPLE BUBBLE PASS BEFORE    *
011200*      WRITING SO THE CONTROL BREAK CAN FIRE ON MONTH CHANGE.    *
011300*      THIRTY-SIX SLOTS COVERS TWELVE MONTHS X THREE TYPES.      *
011400******************************************************************
011500
011600 01  WS-ACCUM-TABLE.
011700     05  WS-ACC-ENTRY OCCURS 36 TIMES
011800                       INDEXED BY WS-ACC-IDX.
011900         10  WS-ACC-MONTH      PIC 9(02).
012000         10  WS-ACC-TYPE       PIC X(06).
012100         10  WS-ACC-TOTAL-QTY  PIC S9(9)V999 COMP-3.
012200
012300 01  WS-SORT-WORK-ENTRY.
012400     05  SW-MONTH              PIC 9(02).
012500     05  SW-TYPE               PIC X(06).
012600     05  SW-TOTAL-QTY          PIC S9(9)V999 COMP-3.
012700
012800 01  WS-SORT-SWITCHES.
012900     05  WS-SWAP-MADE          PIC X(01) VALUE 'N'.
013000         88  WS-A-SWAP-WAS-MADE    VALUE 'Y'.
013050*    THE BUBBLE-SORT SUBSCRIPT IN 311 IS A BARE SCRATCH ITEM,
013060*    NOT A SWITCH -- CARRIED AS A STANDALONE 77-LEVEL.
013070 77  WS-SORT-SUB               PIC S9(4) COMP VALUE ZERO.
013200
013300 01  WS-TALLY-FOUND-SW         PIC X(01) VALUE 'N'.
013400     88  WS-TALLY-FOUND            VALUE 'Y'.
013450
013470 01  WS-KEY-FIELDS.
013480     05  WS-MONTH-KEY          PIC 9(02) VALUE ZERO.
013490     05  WS-TYPE-KEY           PIC X(06) VALUE SPACES.
013500
013600 01  WS-BREAK-FIELDS.
013700     05  WS-PRIOR-MONTH        PIC 9(02) VALUE ZERO.
013800     05  WS-FIRST-LINE-SW      PIC X(01) VALUE 'Y'.
013900         88  WS-FIRST-DETAIL-LINE  VALUE 'Y'.
014000     05  WS-MONTH-SUBTOTAL     PIC S9(9)V999 COMP-3 VALUE ZERO.
014100
014200 01  WS-GRAND-TOTAL            PIC S9(9)V999 COMP-3 VALUE ZERO.
014210 01  WS-GRAND-TOTAL-DM         PIC S9(9)V999 VALUE ZERO.
014220 01  WS-GRAND-TOTAL-DM-R       REDEFINES WS-GRAND-TOTAL-DM
014230                               PIC S9(9)V999 COMP-3.
014240 01  WS-ACCUM-USED-DM          PIC S9(4) VALUE ZERO.
014250 01  WS-ACCUM-USED-DM-R        REDEFINES WS-ACCUM-USED-DM
014260                               PIC S9(4) COMP-3.
014270 01  WS-MONTH-SUBTOTAL-DM      PIC S9(9)V999 VALUE ZERO.
014280 01  WS-MONTH-SUBTOTAL-DM-R    REDEFINES WS-MONTH-SUBTOTAL-DM
014290                               PIC S9(9)V999 COMP-3.
014300
014400 01  WS-DETAIL-LINE.
014500     05  DL-YEAR               PIC 9(04).
014600     05  FILLER                PIC X(01) VALUE SPACE.
014700     05  DL-MONTH              PIC 9(02).
014800     05  FILLER                PIC X(01) VALUE SPACE.
014900     05  DL-MOVEMENT-TYPE      PIC X(06).
015000     05  FILLER                PIC X(01) VALUE SPACE.
015100     05  DL-TOTAL-QTY          PIC ZZZ,ZZ9.999.
015200     05  FILLER                PIC X(50) VALUE SPACES.
015300
015400 01  WS-MONTH-SUBTOTAL-LINE.
015500     05  FILLER                PIC X(10) VALUE 'MONTH TOT '.
015600     05  MS-MONTH              PIC 9(02).
015700     05  FILLER                PIC X(01) VALUE SPACE.
015800     05  MS-TOTAL-QTY          PIC ZZZ,ZZ9.999.
015900     05  FILLER                PIC X(54) VALUE SPACES.
016000
016100 01  WS-GRAND-TOTAL-LINE.
016200     05  FILLER                PIC X(14) VALUE 'GRAND TOTAL'.
016300     05  GT-TOTAL-QTY          PIC ZZZ,ZZ9.999.
016400     05  FILLER                PIC X(52) VALUE SPACES.
016500 EJECT
016600******************************************************************
016700*                       PROCEDURE DIVISION                      *
016800******************************************************************
016900 PROCEDURE DIVISION.
017000
017100 0-MAINLINE.
017200     PERFORM 1-INITIALIZATION
017300         THRU 1999-INITIALIZATION-EXIT.
017400     PERFORM 2-MAIN-PROCESS
017500         THRU 2999-MAIN-PROCESS-EXIT
017600         UNTIL MOVEMENT-END-OF-FILE.
017700     PERFORM 3-SORT-ACCUM-TABLE
017800         THRU 3999-SORT-ACCUM-TABLE-EXIT.
017900     PERFORM 4-WRITE-REPORT
018000         THRU 4999-WRITE-REPORT-EXIT.
018100     PERFORM EOJ9-CLOSE-FILES
018200         THRU EOJ9999-EXIT.
018300     GOBACK.
018400 EJECT
018500******************************************************************
018600*                         INITIALIZATION                        *
018700******************************************************************
018800
018900 1-INITIALIZATION.
019000     INITIALIZE WS-COUNTERS.
019100     INITIALIZE WS-ACCUM-TABLE.
019200     ACCEPT WS-SYS-DATE-AREA FROM DATE YYYYMMDD.
019300     MOVE WS-SYS-CCYY TO WS-TARGET-YEAR.
019400     PERFORM 11-OPEN-FILES
019500         THRU 1199-OPEN-FILES-EXIT.
019600     PERFORM 12-READ-PARM-CARD
019700         THRU 1299-READ-PARM-CARD-EXIT.
019800     IF PARM-CARD-PRESENT AND WS-RPT-YEAR-PARM NOT = ZERO
019900         MOVE WS-RPT-YEAR-PARM TO WS-TARGET-YEAR
020000     END-IF.
020100 1999-INITIALIZATION-EXIT.
020200     EXIT.
020300
020400 11-OPEN-FILES.
020500     OPEN INPUT  STOCK-MOVEMENT-FILE.
020600     OPEN OUTPUT REPORT-FILE.
020700     IF WS-STK-FILE-STATUS NOT = '00'
020800        OR WS-RPT-FILE-STATUS NOT = '00'
020900         DISPLAY 'QMSTKMV - ERROR OPENING FILES'
021000         GO TO EOJ99-ABEND
021100     END-IF.
021200 1199-OPEN-FILES-EXIT.
021300     EXIT.
021400
021500 12-READ-PARM-CARD.
021600     MOVE ZERO TO WS-RPT-YEAR-PARM.
021700     OPEN INPUT PARM-FILE.
021800     IF WS-PRM-FILE-STATUS = '00'
021900         READ PARM-FILE INTO PARM-REC
022000             AT END SET PARM-CARD-PRESENT TO FALSE
022100         END-READ
022200         IF WS-PRM-FILE-STATUS = '00'
022300             MOVE PARM-REC(1:4) TO WS-RPT-YEAR-PARM
022400             SET PARM-CARD-PRESENT TO TRUE
022500         END-IF
022600         CLOSE PARM-FILE
022700     ELSE
022800         SET PARM-CARD-PRESENT TO FALSE
022900     END-IF.
023000 1299-READ-PARM-CARD-EXIT.
023100     EXIT.
023200 EJECT
023300******************************************************************
023400*                         MAIN PROCESS                          *
023500******************************************************************
023600
023700 2-MAIN-PROCESS.
023800     PERFORM 21-READ-NEXT-MOVEMENT
023900         THRU 2199-READ-NEXT-MOVEMENT-EXIT.
024000     IF NOT MOVEMENT-END-OF-FILE
024100         PERFORM 22-ACCUM-MOVEMENT
024200             THRU 2299-ACCUM-MOVEMENT-EXIT
024300     END-IF.
024400 2999-MAIN-PROCESS-EXIT.
024500     EXIT.
024600
024700 21-READ-NEXT-MOVEMENT.
024800     READ STOCK-MOVEMENT-FILE INTO QM-STOCK-MOVEMENT-RECORD
024900         AT END
025000             SET MOVEMENT-END-OF-FILE TO TRUE
025100         NOT AT END
025200             ADD 1 TO WS-STK-READ-CNT
025300     END-READ.
025400     IF WS-STK-FILE-STATUS NOT = '00'
025500         AND WS-STK-FILE-STATUS NOT = '10'
025600         DISPLAY 'QMSTKMV - READ ERROR ON STOCK-MOVEMENT-FILE '
025700                  WS-STK-FILE-STATUS
025800         GO TO EOJ99-ABEND
025900     END-IF.
026000 2199-READ-NEXT-MOVEMENT-EXIT.
026100     EXIT.
026200
026300 22-ACCUM-MOVEMENT.
026400     IF SM-MVD-CCYYMMDD(1:4) NOT = WS-TARGET-YEAR
026500         ADD 1 TO WS-STK-SKIP-CNT
026600         GO TO 2299-ACCUM-MOVEMENT-EXIT
026700     END-IF.
026800     IF SM-TYPE-IN OR SM-TYPE-OUT OR SM-TYPE-ADJUST
026900         MOVE SM-MOVEMENT-TYPE TO WS-TYPE-KEY
027000     ELSE
027100         MOVE 'UNKNWN' TO WS-TYPE-KEY
027200     END-IF.
027300     MOVE SM-MVD-CCYYMMDD(5:2) TO WS-MONTH-KEY.
027400     PERFORM 221-FIND-ACCUM-SLOT
027500         THRU 2219-FIND-ACCUM-SLOT-EXIT.
027600     ADD SM-QUANTITY TO WS-ACC-TOTAL-QTY(WS-ACC-SUB).
027700 2299-ACCUM-MOVEMENT-EXIT.
027800     EXIT.
027900
028000 221-FIND-ACCUM-SLOT.
028100     SET WS-TALLY-FOUND TO FALSE.
028200     SET WS-ACC-IDX TO 1.
028300     SEARCH WS-ACC-ENTRY VARYING WS-ACC-IDX
028400         AT END CONTINUE
028500         WHEN WS-ACC-MONTH(WS-ACC-IDX) = WS-MONTH-KEY
028600           AND WS-ACC-TYPE(WS-ACC-IDX)  = WS-TYPE-KEY
028700             SET WS-TALLY-FOUND TO TRUE
028800     END-SEARCH.
028900     IF WS-TALLY-FOUND
029000         SET WS-ACC-SUB TO WS-ACC-IDX
029100     ELSE
029200         ADD 1 TO WS-ACCUM-USED
029300         MOVE WS-ACCUM-USED TO WS-ACC-SUB
029400         MOVE WS-MONTH-KEY TO WS-ACC-MONTH(WS-ACC-SUB)
029500         MOVE WS-TYPE-KEY  TO WS-ACC-TYPE(WS-ACC-SUB)
029600         MOVE ZERO         TO WS-ACC-TOTAL-QTY(WS-ACC-SUB)
029700     END-IF.
029800 2219-FIND-ACCUM-SLOT-EXIT.
029900     EXIT.
030000 EJECT
030100******************************************************************
030200*            SORT THE ACCUMULATOR TABLE INTO MONTH ORDER         *
030300*            (SMALL TABLE -- A BUBBLE SORT IS PLENTY)            *
030400******************************************************************
030500
030600 3-SORT-ACCUM-TABLE.
030700     IF WS-ACCUM-USED < 2
030800         GO TO 3999-SORT-ACCUM-TABLE-EXIT
030900     END-IF.
031000     SET WS-A-SWAP-WAS-MADE TO TRUE.
031100     PERFORM 31-SORT-ONE-PASS
031200         THRU 3199-SORT-ONE-PASS-EXIT
031300         UNTIL NOT WS-A-SWAP-WAS-MADE.
031400 3999-SORT-ACCUM-TABLE-EXIT.
031500     EXIT.
031600
031700 31-SORT-ONE-PASS.
031800     SET WS-SWAP-MADE TO FALSE.
031900     PERFORM 311-COMPARE-ADJACENT
032000         THRU 3119-COMPARE-ADJACENT-EXIT
032100         VARYING WS-SORT-SUB FROM 1 BY 1
032200         UNTIL WS-SORT-SUB > WS-ACCUM-USED - 1.
032300 3199-SORT-ONE-PASS-EXIT.
032400     EXIT.
032500
032600 311-COMPARE-ADJACENT.
032700     SET WS-ACC-IDX TO WS-SORT-SUB.
032800     IF WS-ACC-MONTH(WS-SORT-SUB) > WS-ACC-MONTH(WS-SORT-SUB + 1)
032900         MOVE WS-ACC-ENTRY(WS-SORT-SUB)     TO WS-SORT-WORK-ENTRY
033000         MOVE WS-ACC-ENTRY(WS-SORT-SUB + 1)
033010             TO WS-ACC-ENTRY(WS-SORT-SUB)
033100         MOVE WS-SORT-WORK-ENTRY
033110             TO WS-ACC-ENTRY(WS-SORT-SUB + 1)
033200         SET WS-A-SWAP-WAS-MADE TO TRUE
033300     END-IF.
033400 3119-COMPARE-ADJACENT-EXIT.
033500     EXIT.
033600 EJECT
033700******************************************************************
033800*                  WRITE INVENTORY MOVEMENTS REPORT              *
033900*           (MONTH CONTROL BREAK -- SUBTOTAL ON MONTH CHANGE)    *
034000******************************************************************
034100
034200 4-WRITE-REPORT.
034300     PERFORM 41-WRITE-ONE-ENTRY
034400         THRU 4199-WRITE-ONE-ENTRY-EXIT
034500         VARYING WS-ACC-SUB FROM 1 BY 1
034600         UNTIL WS-ACC-SUB > WS-ACCUM-USED.
034700     IF NOT WS-FIRST-DETAIL-LINE
034800         PERFORM 42-WRITE-MONTH-SUBTOTAL
034900             THRU 4299-WRITE-MONTH-SUBTOTAL-EXIT
035000     END-IF.
035100     MOVE WS-GRAND-TOTAL TO GT-TOTAL-QTY.
035200     WRITE REPORT-REC FROM WS-GRAND-TOTAL-LINE.
035300 4999-WRITE-REPORT-EXIT.
035400     EXIT.
035500
035600 41-WRITE-ONE-ENTRY.
035700     IF NOT WS-FIRST-DETAIL-LINE
035800        AND WS-ACC-MONTH(WS-ACC-SUB) NOT = WS-PRIOR-MONTH
035900         PERFORM 42-WRITE-MONTH-SUBTOTAL
036000             THRU 4299-WRITE-MONTH-SUBTOTAL-EXIT
036100     END-IF.
036200     MOVE WS-TARGET-YEAR           TO DL-YEAR.
036300     MOVE WS-ACC-MONTH(WS-ACC-SUB) TO DL-MONTH.
036400     MOVE WS-ACC-TYPE(WS-ACC-SUB)  TO DL-MOVEMENT-TYPE.
036500     MOVE WS-ACC-TOTAL-QTY(WS-ACC-SUB) TO DL-TOTAL-QTY.
036600     WRITE REPORT-REC FROM WS-DETAIL-LINE.
036700     ADD 1 TO WS-LINES-WRITTEN.
036800     ADD WS-ACC-TOTAL-QTY(WS-ACC-SUB) TO WS-MONTH-SUBTOTAL.
036900     ADD WS-ACC-TOTAL-QTY(WS-ACC-SUB) TO WS-GRAND-TOTAL.
037000     MOVE WS-ACC-MONTH(WS-ACC-SUB) TO WS-PRIOR-MONTH.
037100     SET WS-FIRST-DETAIL-LINE TO FALSE.
037200 4199-WRITE-ONE-ENTRY-EXIT.
037300     EXIT.
037400
037500 42-WRITE-MONTH-SUBTOTAL.
037600     MOVE WS-PRIOR-MONTH      TO MS-MONTH.
037700     MOVE WS-MONTH-SUBTOTAL   TO MS-TOTAL-QTY.
037800     WRITE REPORT-REC FROM WS-MONTH-SUBTOTAL-LINE.
037810     MOVE WS-MONTH-SUBTOTAL   TO WS-MONTH-SUBTOTAL-DM.
037820     DISPLAY 'QMSTKMV - MONTH SUBTOTAL (PKD) ' WS-MONTH-SUBTOTAL-DM-R.
037900     MOVE ZERO TO WS-MONTH-SUBTOTAL.
038000 4299-WRITE-MONTH-SUBTOTAL-EXIT.
038100     EXIT.
038200 EJECT
038300******************************************************************
038400*                         END OF JOB                            *
038500******************************************************************
038600
038700 EOJ9-CLOSE-FILES.
038800     CLOSE STOCK-MOVEMENT-FILE.
038900     CLOSE REPORT-FILE.
039000     DISPLAY 'QMSTKMV - MOVEMENTS READ       ' WS-STK-READ-CNT.
039100     DISPLAY 'QMSTKMV - MOVEMENTS SKIPPED(YR) ' WS-STK-SKIP-CNT.
039200     DISPLAY 'QMSTKMV - LINES WRITTEN         ' WS-LINES-WRITTEN.
039210     MOVE WS-GRAND-TOTAL  TO WS-GRAND-TOTAL-DM.
039220     MOVE WS-ACCUM-USED   TO WS-ACCUM-USED-DM.
039230     DISPLAY 'QMSTKMV - GRAND TOTAL (PACKED)  ' WS-GRAND-TOTAL-DM-R.
039240     DISPLAY 'QMSTKMV - ACCUM SLOTS USED (PKD)' WS-ACCUM-USED-DM-R.
039300 EOJ9999-EXIT.
039400     EXIT.
039500
039600 EOJ99-ABEND.
039700     DISPLAY 'QMSTKMV - ABENDING'.
039800     CLOSE STOCK-MOVEMENT-FILE.
039900     CLOSE REPORT-FILE.
040000     MOVE 16 TO RETURN-CODE.
040100     GOBACK.
