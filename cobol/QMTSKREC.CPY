000100******************************************************************
000200*                                                                *
000300*    QMTSKREC  --  TASK RECORD LAYOUT                            *
000400*                                                                *
000500*    ONE ENTRY PER SCHEDULED FARMER TASK.  CARRIED ON TASK.DAT.  *
000600*    FEEDS THE "DUE IN NEXT 7 DAYS" COUNT AND "LATEST 5" LIST    *
000700*    ON THE FARMER DASHBOARD (QMFMDSH).                          *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------                                           *
001100*    05/1989  RHL   QM-0150  ORIGINAL LAYOUT.                    *
001200*                                                                *
001300******************************************************************
001400
001500     01  QM-TASK-RECORD.
001600         05  TK-TASK-ID              PIC 9(09).
001700         05  TK-USER-ID              PIC 9(09).
001800         05  TK-SEASON-ID            PIC 9(09).
001900             88  TK-NO-SEASON             VALUE ZERO.
002000         05  TK-TITLE                PIC X(150).
002100         05  TK-STATUS               PIC X(20).
002200             88  TK-ST-TODO               VALUE 'TODO'.
002300             88  TK-ST-IN-PROGRESS        VALUE 'IN_PROGRESS'.
002400             88  TK-ST-DONE               VALUE 'DONE'.
002500             88  TK-ST-OVERDUE            VALUE 'OVERDUE'.
002600         05  TK-DUE-DATE             PIC 9(08).
002700         05  TK-CREATED-AT           PIC 9(08)9(06).
002800         05  FILLER                  PIC X(12).
