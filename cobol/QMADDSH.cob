000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMADDSH.
000300 AUTHOR.        D K PATEL.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  08/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE ADMIN DASHBOARD SUMMARY.  BUILDS A    *
001200*  POINT-IN-TIME METRICS BLOCK (USER/FARM COUNTS, ACTIVE SEASON  *
001300*  COUNT, OPEN INCIDENT COUNT, MONTH-TO-DATE EXPENSE AND HARVEST *
001400*  TOTALS) PLUS THREE "LATEST 5" LISTS -- INCIDENTS, SEASONS,    *
001500*  AND STOCK MOVEMENTS -- EACH ENRICHED WITH NAMES FROM THE      *
001600*  APPROPRIATE DIMENSION TABLES.                                 *
001700*                                                                *
001800*J    JCL..                                                      *
001900*                                                                *
002000* //QMADDSH  EXEC PGM=QMADDSH                                    *
002100* //SYSOUT   DD SYSOUT=*                                         *
002200* //USERIN   DD DISP=SHR,DSN=QM.MUAVU.USER.DAT                   *
002300* //FARMIN   DD DISP=SHR,DSN=QM.MUAVU.FARM.DAT                   *
002400* //PLOTIN   DD DISP=SHR,DSN=QM.MUAVU.PLOT.DAT                   *
002500* //SEASIN   DD DISP=SHR,DSN=QM.MUAVU.SEASON.DAT                 *
002600* //CROPIN   DD DISP=SHR,DSN=QM.MUAVU.CROP.DAT                   *
002700* //INCDIN   DD DISP=SHR,DSN=QM.MUAVU.INCIDENT.DAT                *
002800* //EXPIN    DD DISP=SHR,DSN=QM.MUAVU.EXPENSE.DAT                 *
002900* //HVTIN    DD DISP=SHR,DSN=QM.MUAVU.HARVEST.DAT                 *
003000* //STKIN    DD DISP=SHR,DSN=QM.MUAVU.STKMOVE.DAT                *
003100* //LOTIN    DD DISP=SHR,DSN=QM.MUAVU.SUPLOT.DAT                 *
003200* //ITMIN    DD DISP=SHR,DSN=QM.MUAVU.SUPITEM.DAT                *
003300* //WHSIN    DD DISP=SHR,DSN=QM.MUAVU.WAREHSE.DAT                *
003400* //ADDRPT   DD DSN=QM.MUAVU.ADMINDSH.RPT,                       *
003500* //            DISP=(,CATLG,CATLG),                             *
003600* //            UNIT=USER,                                      *
003700* //            SPACE=(CYL,(5,5),RLSE),                          *
003800* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)               *
003900*                                                                *
004000*P    ENTRY PARAMETERS..                                        *
004100*     NONE.  ALL DATES ARE DERIVED FROM THE SYSTEM CLOCK AT      *
004200*     RUN TIME ("NOW").                                          *
004300*                                                                *
004400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004500*     I/O ERROR ON FILES.  DIMENSION TABLE OVERFLOW.             *
004600*                                                                *
004700*M    MAINTENANCE HISTORY..                                     *
004800*     08/1994  DKP  QM-0071  ORIGINAL FILEPASS.                  *
004900*     11/1999  RHL  QM-0107  Y2K -- ALL DATE COMPARES NOW CCYY.  *
005000*     03/2003  DKP  QM-0241  LATEST-5 MOVEMENTS LINE NOW SHOWS   *
005100*                            ITEM NAME VIA THE LOT-TO-ITEM JOIN  *
005200*                            RATHER THAN THE BARE LOT NUMBER.    *
005250*     09/2006  RHL  QM-0268  METRICS LINE NOW PRINTS THE AS-OF   *
005260*                            DATE SO OPS CAN TELL A RERUN FROM   *
005270*                            TODAY'S ORIGINAL.                   *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-370.
005800 OBJECT-COMPUTER.   IBM-370.
005900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT USER-FILE       ASSIGN TO USERIN
006300                            ORGANIZATION IS LINE SEQUENTIAL
006400                            FILE STATUS IS WS-USR-FILE-STATUS.
006500     SELECT FARM-FILE       ASSIGN TO FARMIN
006600                            ORGANIZATION IS LINE SEQUENTIAL
006700                            FILE STATUS IS WS-FRM-FILE-STATUS.
006800     SELECT PLOT-FILE       ASSIGN TO PLOTIN
006900                            ORGANIZATION IS LINE SEQUENTIAL
007000                            FILE STATUS IS WS-PLT-FILE-STATUS.
007100     SELECT SEASON-FILE     ASSIGN TO SEASIN
007200                            ORGANIZATION IS LINE SEQUENTIAL
007300                            FILE STATUS IS WS-SEA-FILE-STATUS.
007400     SELECT CROP-FILE       ASSIGN TO CROPIN
007500                            ORGANIZATION IS LINE SEQUENTIAL
007600                            FILE STATUS IS WS-CRP-FILE-STATUS.
007700     SELECT INCIDENT-FILE   ASSIGN TO INCDIN
007800                            ORGANIZATION IS LINE SEQUENTIAL
007900                            FILE STATUS IS WS-INC-FILE-STATUS.
008000     SELECT EXPENSE-FILE    ASSIGN TO EXPIN
008100                            ORGANIZATION IS LINE SEQUENTIAL
008200                            FILE STATUS IS WS-EXP-FILE-STATUS.
008300     SELECT HARVEST-FILE    ASSIGN TO HVTIN
008400                            ORGANIZATION IS LINE SEQUENTIAL
008500                            FILE STATUS IS WS-HVT-FILE-STATUS.
008600     SELECT STOCK-MOVEMENT-FILE ASSIGN TO STKIN
008700                            ORGANIZATION IS LINE SEQUENTIAL
008800                            FILE STATUS IS WS-STK-FILE-STATUS.
008900     SELECT LOT-FILE        ASSIGN TO LOTIN
009000                            ORGANIZATION IS LINE SEQUENTIAL
009100                            FILE STATUS IS WS-LOT-FILE-STATUS.
009200     SELECT ITEM-FILE       ASSIGN TO ITMIN
009300                            ORGANIZATION IS LINE SEQUENTIAL
009400                            FILE STATUS IS WS-ITM-FILE-STATUS.
009500     SELECT WAREHOUSE-FILE  ASSIGN TO WHSIN
009600                            ORGANIZATION IS LINE SEQUENTIAL
009700                            FILE STATUS IS WS-WHS-FILE-STATUS.
009800     SELECT REPORT-FILE     ASSIGN TO ADDRPT
009900                            ORGANIZATION IS LINE SEQUENTIAL
010000                            FILE STATUS IS WS-RPT-FILE-STATUS.
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  USER-FILE          RECORDING MODE IS F.
010400 01  USER-REC                  PIC X(129).
010500
010600 FD  FARM-FILE          RECORDING MODE IS F.
010700 01  FARM-REC                  PIC X(129).
010800
010900 FD  PLOT-FILE          RECORDING MODE IS F.
011000 01  PLOT-REC                  PIC X(138).
011100
011200 FD  SEASON-FILE        RECORDING MODE IS F.
011300 01  SEASON-REC                PIC X(194).
011400
011500 FD  CROP-FILE          RECORDING MODE IS F.
011600 01  CROP-REC                  PIC X(129).
011700
011800 FD  INCIDENT-FILE      RECORDING MODE IS F.
011900 01  INCIDENT-REC              PIC X(976).
012000
012100 FD  EXPENSE-FILE       RECORDING MODE IS F.
012200 01  EXPENSE-REC               PIC X(160).
012300
012400 FD  HARVEST-FILE       RECORDING MODE IS F.
012500 01  HARVEST-REC               PIC X(048).
012600
012700 FD  STOCK-MOVEMENT-FILE RECORDING MODE IS F.
012800 01  STOCK-MOVEMENT-REC        PIC X(340).
012900
013000 FD  LOT-FILE           RECORDING MODE IS F.
013100 01  LOT-REC                   PIC X(129).
013200
013300 FD  ITEM-FILE          RECORDING MODE IS F.
013400 01  ITEM-REC                  PIC X(885).
013500
013600 FD  WAREHOUSE-FILE     RECORDING MODE IS F.
013700 01  WAREHOUSE-REC             PIC X(141).
013800
013900 FD  REPORT-FILE        RECORDING MODE IS F.
014000 01  REPORT-REC                PIC X(132).
014100 EJECT
014200******************************************************************
014300*                     WORKING STORAGE SECTION                   *
014400******************************************************************
014500 WORKING-STORAGE SECTION.
014600
014700 COPY QMDIMTAB.
014800 COPY QMSEAREC.
014900 COPY QMCRPREC.
015000 COPY QMINCREC.
015100 COPY QMEXPREC.
015200 COPY QMHARREC.
015300 COPY QMSTKREC.
015400 COPY QMLOTREC.
015500 COPY QMITMREC.
015600 EJECT
015700 01  WS-FILE-STATUSES.
015800     05  WS-USR-FILE-STATUS    PIC X(02) VALUE '00'.
015900     05  WS-FRM-FILE-STATUS    PIC X(02) VALUE '00'.
016000     05  WS-PLT-FILE-STATUS    PIC X(02) VALUE '00'.
016100     05  WS-SEA-FILE-STATUS    PIC X(02) VALUE '00'.
016200     05  WS-CRP-FILE-STATUS    PIC X(02) VALUE '00'.
016300     05  WS-INC-FILE-STATUS    PIC X(02) VALUE '00'.
016400     05  WS-EXP-FILE-STATUS    PIC X(02) VALUE '00'.
016500     05  WS-HVT-FILE-STATUS    PIC X(02) VALUE '00'.
016600     05  WS-STK-FILE-STATUS    PIC X(02) VALUE '00'.
016700     05  WS-LOT-FILE-STATUS    PIC X(02) VALUE '00'.
016800     05  WS-ITM-FILE-STATUS    PIC X(02) VALUE '00'.
016900     05  WS-WHS-FILE-STATUS    PIC X(02) VALUE '00'.
017000     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
017100
017110*    THE TOP-5 RANKING-TABLE WALK IN 29 USES A PLAIN SCRATCH
017120*    SUBSCRIPT -- NOT PART OF ANY GROUP, SO IT IS CARRIED AS A
017130*    STANDALONE 77-LEVEL, SHOP STYLE.
017140 77  WS-RANK-SUB               PIC S9(4) COMP VALUE ZERO.
017200 01  WS-COUNTERS.
017300     05  WS-USER-COUNT         PIC S9(9) COMP VALUE ZERO.
017400     05  WS-FARM-COUNT         PIC S9(9) COMP VALUE ZERO.
017500     05  WS-ACTIVE-SEASON-CNT  PIC S9(9) COMP VALUE ZERO.
017600     05  WS-OPEN-INCIDENT-CNT  PIC S9(9) COMP VALUE ZERO.
017700     05  WS-FARM-SUB           PIC S9(4) COMP VALUE ZERO.
017800     05  WS-PLOT-SUB           PIC S9(4) COMP VALUE ZERO.
017900     05  WS-WHS-SUB            PIC S9(4) COMP VALUE ZERO.
018000     05  WS-LOT-SUB            PIC S9(4) COMP VALUE ZERO.
018150     05  WS-CROP-COUNT         PIC S9(4) COMP VALUE ZERO.
018160     05  WS-SEASON-COUNT       PIC S9(4) COMP VALUE ZERO.
018170     05  WS-ITEM-COUNT         PIC S9(4) COMP VALUE ZERO.
018210     05  WS-JOIN-NAME          PIC X(30) VALUE SPACES.
018220     05  WS-JOIN-NAME-2        PIC X(30) VALUE SPACES.
018230     05  WS-JOIN-NAME-3        PIC X(30) VALUE SPACES.
018300
018400 01  WS-MTD-TOTALS.
018500     05  WS-MTD-EXPENSE-TOTAL  PIC S9(9)V99  COMP-3 VALUE ZERO.
018600     05  WS-MTD-HARVEST-TOTAL  PIC S9(9)V999 COMP-3 VALUE ZERO.
018700
018800 01  WS-SWITCHES.
018900     05  WS-EOF-SW             PIC X(01) VALUE 'N'.
019000         88  WS-AT-EOF             VALUE 'Y'.
019100
019200 01  WS-SYSTEM-DATE-AREA.
019300     05  WS-SYS-CCYY           PIC 9(04).
019400     05  WS-SYS-MM             PIC 9(02).
019500     05  WS-SYS-DD             PIC 9(02).
019600
019700 01  WS-FIRST-OF-MONTH.
019800     05  WS-FOM-CCYY           PIC 9(04).
019900     05  WS-FOM-MM             PIC 9(02).
020000     05  WS-FOM-DD             PIC 9(02) VALUE 1.
020100
020200 01  WS-TODAY-NUMERIC          PIC 9(08).
020210 01  WS-TODAY-NUMERIC-R        REDEFINES WS-TODAY-NUMERIC.
020220     05  WS-TDY-CCYY           PIC 9(04).
020230     05  WS-TDY-MM             PIC 9(02).
020240     05  WS-TDY-DD             PIC 9(02).
020300 01  WS-FOM-NUMERIC            PIC 9(08).
020400 01  WS-COMPARE-DATE           PIC 9(08).
020500
020600******************************************************************
020700*      RANKED "LATEST 5" TABLES -- ONE SLOT PER RANK, LOADED BY  *
020800*      A SIMPLE INSERTION PASS AS EACH INPUT RECORD IS READ:     *
020900*      IF THE NEW ROW'S TIMESTAMP BEATS THE WORST-HELD SLOT, IT  *
021000*      BUMPS IT OUT AND THE FIVE SLOTS ARE RE-SORTED DESCENDING. *
021100******************************************************************
021200
021300 01  WS-TOP5-INCIDENT-TABLE.
021400     05  WS-TOP5-INC-ENTRY OCCURS 5 TIMES
021500                           INDEXED BY WS-T5I-IDX.
021600         10  TI-INCIDENT-ID    PIC 9(09).
021700         10  TI-SEASON-NAME    PIC X(30).
021800         10  TI-FARM-NAME      PIC X(30).
021900         10  TI-CREATED-AT     PIC 9(08)9(06).
022000         10  TI-SLOT-USED      PIC X(01).
022100             88  TI-USED           VALUE 'Y'.
022200
022300 01  WS-TOP5-SEASON-TABLE.
022400     05  WS-TOP5-SEA-ENTRY OCCURS 5 TIMES
022500                           INDEXED BY WS-T5S-IDX.
022600         10  TS-SEASON-ID      PIC 9(09).
022700         10  TS-CROP-NAME      PIC X(30).
022800         10  TS-PLOT-NAME      PIC X(30).
022900         10  TS-FARM-NAME      PIC X(30).
023000         10  TS-CREATED-AT     PIC 9(08)9(06).
023100         10  TS-SLOT-USED      PIC X(01).
023200             88  TS-USED           VALUE 'Y'.
023300
023400 01  WS-TOP5-MOVEMENT-TABLE.
023500     05  WS-TOP5-MVT-ENTRY OCCURS 5 TIMES
023600                           INDEXED BY WS-T5M-IDX.
023700         10  TM-MOVEMENT-ID    PIC 9(09).
023800         10  TM-ITEM-NAME      PIC X(30).
023900         10  TM-WAREHOUSE-NAME PIC X(30).
024000         10  TM-MOVEMENT-DATE  PIC 9(08)9(06).
024100         10  TM-SLOT-USED      PIC X(01).
024200             88  TM-USED           VALUE 'Y'.
024300
024400 01  WS-RANK-WORK-AREA.
024500     05  WS-RANK-WORST-SUB     PIC S9(4) COMP VALUE ZERO.
024600     05  WS-RANK-WORST-STAMP   PIC 9(08)9(06) VALUE ZERO.
024700     05  WS-RANK-SWAP-SW       PIC X(01) VALUE 'N'.
024800         88  WS-RANK-SWAP-MADE    VALUE 'Y'.
024900 EJECT
025000 01  WS-METRICS-LINE.
025010*    ALL SIX POINT-IN-TIME METRICS CARRIED ON THIS ONE LINE,
025020*    NOT JUST THE USER COUNT -- WIDENED 06/2009 SO ADDRPT
025030*    STOPS DROPPING FIVE OF THE SIX VALUES IT COMPUTES.
025040     05  FILLER                PIC X(06) VALUE 'USERS '.
025050     05  ML-USER-COUNT         PIC ZZZ,ZZ9.
025060     05  FILLER                PIC X(01) VALUE SPACE.
025070     05  FILLER                PIC X(06) VALUE 'FARMS '.
025080     05  ML-FARM-COUNT         PIC ZZZ,ZZ9.
025090     05  FILLER                PIC X(01) VALUE SPACE.
025100     05  FILLER                PIC X(08) VALUE 'ACT-SEAS'.
025110     05  FILLER                PIC X(01) VALUE SPACE.
025120     05  ML-ACTIVE-SEASON-CNT  PIC ZZZ,ZZ9.
025130     05  FILLER                PIC X(01) VALUE SPACE.
025140     05  FILLER                PIC X(08) VALUE 'OPEN-INC'.
025150     05  FILLER                PIC X(01) VALUE SPACE.
025160     05  ML-OPEN-INCIDENT-CNT  PIC ZZZ,ZZ9.
025170     05  FILLER                PIC X(01) VALUE SPACE.
025180     05  FILLER                PIC X(10) VALUE 'MTD-EXP   '.
025190     05  ML-MTD-EXPENSE-TOTAL  PIC $$$,$$$,$$9.99.
025200     05  FILLER                PIC X(01) VALUE SPACE.
025210     05  FILLER                PIC X(10) VALUE 'MTD-HRV   '.
025220     05  ML-MTD-HARVEST-TOTAL  PIC ZZZ,ZZ9.999.
025230     05  FILLER                PIC X(01) VALUE SPACE.
025240     05  FILLER                PIC X(06) VALUE 'AS OF '.
025250     05  ML-AS-OF-CCYY         PIC 9(04).
025260     05  FILLER                PIC X(01) VALUE '-'.
025270     05  ML-AS-OF-MM           PIC 9(02).
025280     05  FILLER                PIC X(01) VALUE '-'.
025290     05  ML-AS-OF-DD           PIC 9(02).
025300     05  FILLER                PIC X(07) VALUE SPACES.
025400
025500 01  WS-DETAIL-LINE-GENERIC    PIC X(80).
025600
025700 01  WS-INC-LINE.
025800     05  FILLER                PIC X(12) VALUE 'INCIDENT  '.
025900     05  DI-INCIDENT-ID        PIC 9(09).
026000     05  FILLER                PIC X(01) VALUE SPACE.
026100     05  DI-SEASON-NAME        PIC X(30).
026200     05  FILLER                PIC X(01) VALUE SPACE.
026300     05  DI-FARM-NAME          PIC X(26) VALUE SPACES.
026400
026500 01  WS-SEA-LINE.
026600     05  FILLER                PIC X(12) VALUE 'SEASON    '.
026700     05  DS-SEASON-ID          PIC 9(09).
026800     05  FILLER                PIC X(01) VALUE SPACE.
026900     05  DS-CROP-NAME          PIC X(30).
027000     05  FILLER                PIC X(01) VALUE SPACE.
027100     05  DS-FARM-NAME          PIC X(26) VALUE SPACES.
027200
027300 01  WS-MVT-LINE.
027400     05  FILLER                PIC X(12) VALUE 'MOVEMENT  '.
027500     05  DM-MOVEMENT-ID        PIC 9(09).
027600     05  FILLER                PIC X(01) VALUE SPACE.
027700     05  DM-ITEM-NAME          PIC X(30).
027800     05  FILLER                PIC X(01) VALUE SPACE.
027900     05  DM-WAREHOUSE-NAME     PIC X(26) VALUE SPACES.
028000 EJECT
028100******************************************************************
028200*                       PROCEDURE DIVISION                      *
028300******************************************************************
028400 PROCEDURE DIVISION.
028500
028600 0-MAINLINE.
028700     PERFORM 1-INITIALIZATION
028800         THRU 1999-INITIALIZATION-EXIT.
028900     PERFORM 2-LOAD-DIMENSION-TABLES
029000         THRU 2999-LOAD-DIMENSION-TABLES-EXIT.
029100     PERFORM 3-SCAN-SEASON
029200         THRU 3999-SCAN-SEASON-EXIT.
029300     PERFORM 4-SCAN-INCIDENT
029400         THRU 4999-SCAN-INCIDENT-EXIT.
029500     PERFORM 5-SCAN-EXPENSE
029600         THRU 5999-SCAN-EXPENSE-EXIT.
029700     PERFORM 6-SCAN-HARVEST
029800         THRU 6999-SCAN-HARVEST-EXIT.
029900     PERFORM 7-SCAN-MOVEMENT
030000         THRU 7999-SCAN-MOVEMENT-EXIT.
030100     PERFORM 8-WRITE-REPORT
030200         THRU 8999-WRITE-REPORT-EXIT.
030300     PERFORM EOJ9-CLOSE-FILES
030400         THRU EOJ9999-EXIT.
030500     GOBACK.
030600 EJECT
030700******************************************************************
030800*                         INITIALIZATION                        *
030900******************************************************************
031000
031100 1-INITIALIZATION.
031200     INITIALIZE WS-COUNTERS WS-MTD-TOTALS.
031300     INITIALIZE WS-TOP5-INCIDENT-TABLE
031400                WS-TOP5-SEASON-TABLE
031500                WS-TOP5-MOVEMENT-TABLE.
031600     ACCEPT WS-SYSTEM-DATE-AREA FROM DATE YYYYMMDD.
031700     MOVE WS-SYS-CCYY TO WS-FOM-CCYY.
031800     MOVE WS-SYS-MM   TO WS-FOM-MM.
031900     MOVE WS-SYSTEM-DATE-AREA TO WS-TODAY-NUMERIC.
032000     MOVE WS-FIRST-OF-MONTH   TO WS-FOM-NUMERIC.
032100     PERFORM 11-OPEN-FILES
032200         THRU 1199-OPEN-FILES-EXIT.
032300 1999-INITIALIZATION-EXIT.
032400     EXIT.
032500
032600 11-OPEN-FILES.
032700     OPEN INPUT  USER-FILE FARM-FILE PLOT-FILE SEASON-FILE
032800                 CROP-FILE LOT-FILE ITEM-FILE WAREHOUSE-FILE.
033000     OPEN OUTPUT REPORT-FILE.
033200     IF WS-USR-FILE-STATUS NOT = '00'
033300        OR WS-FRM-FILE-STATUS NOT = '00'
033400        OR WS-PLT-FILE-STATUS NOT = '00'
033500        OR WS-SEA-FILE-STATUS NOT = '00'
033600        OR WS-CRP-FILE-STATUS NOT = '00'
033700        OR WS-INC-FILE-STATUS NOT = '00'
033800        OR WS-EXP-FILE-STATUS NOT = '00'
033900        OR WS-HVT-FILE-STATUS NOT = '00'
034000        OR WS-STK-FILE-STATUS NOT = '00'
034100        OR WS-LOT-FILE-STATUS NOT = '00'
034200        OR WS-ITM-FILE-STATUS NOT = '00'
034300        OR WS-WHS-FILE-STATUS NOT = '00'
034400        OR WS-RPT-FILE-STATUS NOT = '00'
034500         DISPLAY 'QMADDSH - ERROR OPENING FILES'
034600         GO TO EOJ99-ABEND
034700     END-IF.
034800 1199-OPEN-FILES-EXIT.
034900     EXIT.
035000 EJECT
035100******************************************************************
035200*            LOAD THE SMALL DIMENSION TABLES USED FOR JOINS      *
035300******************************************************************
035400
035500 2-LOAD-DIMENSION-TABLES.
035600     MOVE ZERO TO WS-FARM-COUNT.
035700     PERFORM 21-LOAD-FARM-TABLE
035800         THRU 2199-LOAD-FARM-TABLE-EXIT.
035900     PERFORM 22-LOAD-PLOT-TABLE
036000         THRU 2299-LOAD-PLOT-TABLE-EXIT.
036100     PERFORM 23-LOAD-WAREHOUSE-TABLE
036200         THRU 2399-LOAD-WAREHOUSE-TABLE-EXIT.
036300     PERFORM 24-LOAD-CROP-TABLE
036400         THRU 2499-LOAD-CROP-TABLE-EXIT.
036500     PERFORM 25-LOAD-SEASON-TABLE
036600         THRU 2599-LOAD-SEASON-TABLE-EXIT.
036700     PERFORM 26-LOAD-LOT-TABLE
036800         THRU 2699-LOAD-LOT-TABLE-EXIT.
036900     PERFORM 27-LOAD-ITEM-TABLE
037000         THRU 2799-LOAD-ITEM-TABLE-EXIT.
037100     PERFORM 28-COUNT-USERS
037200         THRU 2899-COUNT-USERS-EXIT.
037300 2999-LOAD-DIMENSION-TABLES-EXIT.
037400     EXIT.
037500
037600 21-LOAD-FARM-TABLE.
037700     SET QM-FRM-IDX TO 1.
037800     READ FARM-FILE INTO QM-FARM-RECORD
037900         AT END CONTINUE
038000     END-READ.
038100     GO TO 211-LOAD-FARM-LOOP-TEST.
038200 211-LOAD-FARM-LOOP-TEST.
038300     IF WS-FRM-FILE-STATUS = '10'
038400         GO TO 2199-LOAD-FARM-TABLE-EXIT
038500     END-IF.
038600     ADD 1 TO WS-FARM-COUNT.
038700     SET WS-FARM-SUB TO WS-FARM-COUNT.
038800     MOVE FM-FARM-ID   TO FMT-FARM-ID(WS-FARM-SUB).
038900     MOVE FM-FARM-NAME TO FMT-FARM-NAME(WS-FARM-SUB).
039000     READ FARM-FILE INTO QM-FARM-RECORD
039100         AT END CONTINUE
039200     END-READ.
039300     GO TO 211-LOAD-FARM-LOOP-TEST.
039400 2199-LOAD-FARM-TABLE-EXIT.
039500     EXIT.
039600
039700 22-LOAD-PLOT-TABLE.
039800     MOVE ZERO TO WS-PLOT-SUB.
039900     READ PLOT-FILE INTO QM-PLOT-RECORD
040000         AT END CONTINUE
040100     END-READ.
040200     GO TO 221-LOAD-PLOT-LOOP-TEST.
040300 221-LOAD-PLOT-LOOP-TEST.
040400     IF WS-PLT-FILE-STATUS = '10'
040500         GO TO 2299-LOAD-PLOT-TABLE-EXIT
040600     END-IF.
040700     ADD 1 TO WS-PLOT-SUB.
040800     SET QM-PLT-IDX TO WS-PLOT-SUB.
040900     MOVE PL-PLOT-ID   TO PLT-PLOT-ID(QM-PLT-IDX).
041000     MOVE PL-PLOT-NAME TO PLT-PLOT-NAME(QM-PLT-IDX).
041100     MOVE PL-FARM-ID   TO PLT-FARM-ID(QM-PLT-IDX).
041200     READ PLOT-FILE INTO QM-PLOT-RECORD
041300         AT END CONTINUE
041400     END-READ.
041500     GO TO 221-LOAD-PLOT-LOOP-TEST.
041600 2299-LOAD-PLOT-TABLE-EXIT.
041700     EXIT.
041800
041900 23-LOAD-WAREHOUSE-TABLE.
042000     MOVE ZERO TO WS-WHS-SUB.
042100     READ WAREHOUSE-FILE INTO QM-WAREHOUSE-RECORD
042200         AT END CONTINUE
042300     END-READ.
042400     GO TO 231-LOAD-WHS-LOOP-TEST.
042500 231-LOAD-WHS-LOOP-TEST.
042600     IF WS-WHS-FILE-STATUS = '10'
042700         GO TO 2399-LOAD-WAREHOUSE-TABLE-EXIT
042800     END-IF.
042900     ADD 1 TO WS-WHS-SUB.
043000     SET QM-WHS-IDX TO WS-WHS-SUB.
043100     MOVE WH-WAREHOUSE-ID   TO WHT-WAREHOUSE-ID(QM-WHS-IDX).
043200     MOVE WH-WAREHOUSE-NAME TO WHT-WAREHOUSE-NAME(QM-WHS-IDX).
043300     MOVE WH-FARM-ID        TO WHT-FARM-ID(QM-WHS-IDX).
043400     READ WAREHOUSE-FILE INTO QM-WAREHOUSE-RECORD
043500         AT END CONTINUE
043600     END-READ.
043700     GO TO 231-LOAD-WHS-LOOP-TEST.
043800 2399-LOAD-WAREHOUSE-TABLE-EXIT.
043900     EXIT.
044000
044100 24-LOAD-CROP-TABLE.
044200     MOVE ZERO TO WS-CROP-COUNT.
044300     SET QM-CRP-IDX TO 1.
044400     READ CROP-FILE INTO QM-CROP-RECORD
044500         AT END CONTINUE
044600     END-READ.
044700     GO TO 241-LOAD-CROP-LOOP-TEST.
044800 241-LOAD-CROP-LOOP-TEST.
044900     IF WS-CRP-FILE-STATUS = '10'
045000         GO TO 2499-LOAD-CROP-TABLE-EXIT
045100     END-IF.
045200     ADD 1 TO WS-CROP-COUNT.
045300     SET QM-CRP-IDX TO WS-CROP-COUNT.
045400     MOVE CP-CROP-ID   TO CPT-CROP-ID(QM-CRP-IDX).
045500     MOVE CP-CROP-NAME TO CPT-CROP-NAME(QM-CRP-IDX).
045600     READ CROP-FILE INTO QM-CROP-RECORD
045700         AT END CONTINUE
045800     END-READ.
045900     GO TO 241-LOAD-CROP-LOOP-TEST.
046000 2499-LOAD-CROP-TABLE-EXIT.
046100     EXIT.
046200
046300 25-LOAD-SEASON-TABLE.
046400     MOVE ZERO TO WS-SEASON-COUNT.
046500     READ SEASON-FILE INTO QM-SEASON-RECORD
046600         AT END CONTINUE
046700     END-READ.
046800     GO TO 251-LOAD-SEASON-LOOP-TEST.
046900 251-LOAD-SEASON-LOOP-TEST.
047000     IF WS-SEA-FILE-STATUS = '10'
047100         GO TO 2599-LOAD-SEASON-TABLE-EXIT
047200     END-IF.
047300     ADD 1 TO WS-SEASON-COUNT.
047400     SET QM-SEA-IDX TO WS-SEASON-COUNT.
047500     MOVE SN-SEASON-ID   TO SNT-SEASON-ID(QM-SEA-IDX).
047600     MOVE SN-SEASON-NAME TO SNT-SEASON-NAME(QM-SEA-IDX).
047700     MOVE SN-CROP-ID     TO SNT-CROP-ID(QM-SEA-IDX).
047800     MOVE SN-PLOT-ID     TO SNT-PLOT-ID(QM-SEA-IDX).
047900     MOVE SN-FARM-ID     TO SNT-FARM-ID(QM-SEA-IDX).
048000     MOVE SN-STATUS      TO SNT-STATUS(QM-SEA-IDX).
048100     MOVE SN-CREATED-AT  TO SNT-CREATED-AT(QM-SEA-IDX).
048200     IF SN-ACTIVE
048300         ADD 1 TO WS-ACTIVE-SEASON-CNT
048400     END-IF.
048500     READ SEASON-FILE INTO QM-SEASON-RECORD
048600         AT END CONTINUE
048700     END-READ.
048800     GO TO 251-LOAD-SEASON-LOOP-TEST.
048900 2599-LOAD-SEASON-TABLE-EXIT.
049000     EXIT.
049100
049200 26-LOAD-LOT-TABLE.
049300     MOVE ZERO TO WS-LOT-SUB.
049400     READ LOT-FILE INTO QM-SUPPLY-LOT-RECORD
049500         AT END CONTINUE
049600     END-READ.
049700     GO TO 261-LOAD-LOT-LOOP-TEST.
049800 261-LOAD-LOT-LOOP-TEST.
049900     IF WS-LOT-FILE-STATUS = '10'
050000         GO TO 2699-LOAD-LOT-TABLE-EXIT
050100     END-IF.
050200     ADD 1 TO WS-LOT-SUB.
050300     SET QM-LOT-IDX TO WS-LOT-SUB.
050400     MOVE LT-LOT-ID         TO LTT-LOT-ID(QM-LOT-IDX).
050500     MOVE LT-SUPPLY-ITEM-ID TO LTT-SUPPLY-ITEM-ID(QM-LOT-IDX).
050600     READ LOT-FILE INTO QM-SUPPLY-LOT-RECORD
050700         AT END CONTINUE
050800     END-READ.
050900     GO TO 261-LOAD-LOT-LOOP-TEST.
051000 2699-LOAD-LOT-TABLE-EXIT.
051100     EXIT.
051200
051300 27-LOAD-ITEM-TABLE.
051400     MOVE ZERO TO WS-ITEM-COUNT.
051500     READ ITEM-FILE INTO QM-SUPPLY-ITEM-RECORD
051600         AT END CONTINUE
051700     END-READ.
051800     GO TO 271-LOAD-ITEM-LOOP-TEST.
051900 271-LOAD-ITEM-LOOP-TEST.
052000     IF WS-ITM-FILE-STATUS = '10'
052100         GO TO 2799-LOAD-ITEM-TABLE-EXIT
052200     END-IF.
052300     ADD 1 TO WS-ITEM-COUNT.
052400     SET QM-ITM-IDX TO WS-ITEM-COUNT.
052500     MOVE IM-ITEM-ID   TO IMT-ITEM-ID(QM-ITM-IDX).
052600     MOVE IM-NAME      TO IMT-ITEM-NAME(QM-ITM-IDX).
052700     READ ITEM-FILE INTO QM-SUPPLY-ITEM-RECORD
052800         AT END CONTINUE
052900     END-READ.
053000     GO TO 271-LOAD-ITEM-LOOP-TEST.
053100 2799-LOAD-ITEM-TABLE-EXIT.
053200     EXIT.
053300
053400 28-COUNT-USERS.
053500     READ USER-FILE INTO QM-USER-RECORD
053600         AT END CONTINUE
053700     END-READ.
053800     GO TO 281-COUNT-USERS-LOOP-TEST.
053900 281-COUNT-USERS-LOOP-TEST.
054000     IF WS-USR-FILE-STATUS = '10'
054100         GO TO 2899-COUNT-USERS-EXIT
054200     END-IF.
054300     ADD 1 TO WS-USER-COUNT.
054400     READ USER-FILE INTO QM-USER-RECORD
054500         AT END CONTINUE
054600     END-READ.
054700     GO TO 281-COUNT-USERS-LOOP-TEST.
054800 2899-COUNT-USERS-EXIT.
054900     EXIT.
055000 EJECT
055100******************************************************************
055200*                  SCAN SEASON FOR LATEST 5                     *
055300******************************************************************
055400
055500 3-SCAN-SEASON.
055600     SET QM-SEA-IDX TO 1.
055700     PERFORM 31-SCAN-ONE-SEASON
055800         THRU 3199-SCAN-ONE-SEASON-EXIT
055900         VARYING QM-SEA-IDX FROM 1 BY 1
056000         UNTIL QM-SEA-IDX > WS-SEASON-COUNT.
056100 3999-SCAN-SEASON-EXIT.
056200     EXIT.
056300
056400 31-SCAN-ONE-SEASON.
056500     IF SNT-SEASON-ID(QM-SEA-IDX) = ZERO
056600         GO TO 3199-SCAN-ONE-SEASON-EXIT
056700     END-IF.
056800     PERFORM 311-FIND-CROP-NAME
056900         THRU 3119-FIND-CROP-NAME-EXIT.
057000     PERFORM 312-FIND-PLOT-NAME
057100         THRU 3129-FIND-PLOT-NAME-EXIT.
057200     PERFORM 313-FIND-FARM-NAME
057300         THRU 3139-FIND-FARM-NAME-EXIT.
057400     PERFORM 314-RANK-SEASON
057500         THRU 3149-RANK-SEASON-EXIT.
057600 3199-SCAN-ONE-SEASON-EXIT.
057700     EXIT.
057800
057900 311-FIND-CROP-NAME.
058000     MOVE SPACES TO WS-JOIN-NAME.
058200     SET QM-CRP-IDX TO 1.
058300     SEARCH QM-CRP-ENTRY
058400         AT END CONTINUE
058500         WHEN CPT-CROP-ID(QM-CRP-IDX) = SNT-CROP-ID(QM-SEA-IDX)
058600             MOVE CPT-CROP-NAME(QM-CRP-IDX) TO WS-JOIN-NAME
058700     END-SEARCH.
058800 3119-FIND-CROP-NAME-EXIT.
058900     EXIT.
059000
059100 312-FIND-PLOT-NAME.
059200     MOVE SPACES TO WS-JOIN-NAME-2.
059300     SET QM-PLT-IDX TO 1.
059400     SEARCH QM-PLT-ENTRY
059500         AT END CONTINUE
059600         WHEN PLT-PLOT-ID(QM-PLT-IDX) = SNT-PLOT-ID(QM-SEA-IDX)
059700             MOVE PLT-PLOT-NAME(QM-PLT-IDX) TO WS-JOIN-NAME-2
059800     END-SEARCH.
059900 3129-FIND-PLOT-NAME-EXIT.
060000     EXIT.
060100
060200 313-FIND-FARM-NAME.
060300     MOVE SPACES TO WS-JOIN-NAME-3.
060400     SET QM-FRM-IDX TO 1.
060500     SEARCH QM-FRM-ENTRY
060600         AT END CONTINUE
060700         WHEN FMT-FARM-ID(QM-FRM-IDX) = SNT-FARM-ID(QM-SEA-IDX)
060800             MOVE FMT-FARM-NAME(QM-FRM-IDX) TO WS-JOIN-NAME-3
060900     END-SEARCH.
061000 3139-FIND-FARM-NAME-EXIT.
061100     EXIT.
061200
061300 314-RANK-SEASON.
061400     PERFORM 3141-FIND-WORST-SEASON-SLOT
061500         THRU 3148-FIND-WORST-SEASON-SLOT-EXIT.
061600     IF SNT-CREATED-AT(QM-SEA-IDX) > WS-RANK-WORST-STAMP
061700         MOVE SNT-SEASON-ID(QM-SEA-IDX) TO TS-SEASON-ID(WS-RANK-WORST-SUB)
061800         MOVE WS-JOIN-NAME   TO TS-CROP-NAME(WS-RANK-WORST-SUB)
061850         MOVE WS-JOIN-NAME-2 TO TS-PLOT-NAME(WS-RANK-WORST-SUB)
061900         MOVE WS-JOIN-NAME-3 TO TS-FARM-NAME(WS-RANK-WORST-SUB)
062000         MOVE SNT-CREATED-AT(QM-SEA-IDX)
062010             TO TS-CREATED-AT(WS-RANK-WORST-SUB)
062100         SET TS-USED(WS-RANK-WORST-SUB) TO TRUE
062200     END-IF.
062300 3149-RANK-SEASON-EXIT.
062400     EXIT.
062500
062600 3141-FIND-WORST-SEASON-SLOT.
062700     MOVE 1 TO WS-RANK-WORST-SUB.
062800     MOVE ZERO TO WS-RANK-WORST-STAMP.
062900     SET WS-T5S-IDX TO 1.
063000     PERFORM 31411-CHECK-ONE-SEASON-SLOT
063100         THRU 31419-CHECK-ONE-SEASON-SLOT-EXIT
063200         VARYING WS-T5S-IDX FROM 1 BY 1
063300         UNTIL WS-T5S-IDX > 5.
063400 3148-FIND-WORST-SEASON-SLOT-EXIT.
063500     EXIT.
063600
063700 31411-CHECK-ONE-SEASON-SLOT.
063800     IF NOT TS-USED(WS-T5S-IDX)
063900         SET WS-RANK-WORST-SUB TO WS-T5S-IDX
064000         MOVE ZERO TO WS-RANK-WORST-STAMP
064100         GO TO 31419-CHECK-ONE-SEASON-SLOT-EXIT
064200     END-IF.
064300     IF WS-RANK-WORST-STAMP = ZERO
064400        AND TS-USED(WS-T5S-IDX)
064500         MOVE TS-CREATED-AT(WS-T5S-IDX) TO WS-RANK-WORST-STAMP
064600         SET WS-RANK-WORST-SUB TO WS-T5S-IDX
064700     END-IF.
064800     IF TS-CREATED-AT(WS-T5S-IDX) < WS-RANK-WORST-STAMP
064900         MOVE TS-CREATED-AT(WS-T5S-IDX) TO WS-RANK-WORST-STAMP
065000         SET WS-RANK-WORST-SUB TO WS-T5S-IDX
065100     END-IF.
065200 31419-CHECK-ONE-SEASON-SLOT-EXIT.
065300     EXIT.
065400 EJECT
065500******************************************************************
065600*                 SCAN INCIDENT FOR OPEN COUNT, LATEST 5         *
065700******************************************************************
065800
065900 4-SCAN-INCIDENT.
066000     OPEN INPUT INCIDENT-FILE.
066100     SET WS-AT-EOF TO FALSE.
066200     READ INCIDENT-FILE INTO QM-INCIDENT-RECORD
066300         AT END SET WS-AT-EOF TO TRUE
066400     END-READ.
066500     GO TO 41-SCAN-INCIDENT-LOOP-TEST.
066600 41-SCAN-INCIDENT-LOOP-TEST.
066700     IF WS-AT-EOF
066800         GO TO 4999-SCAN-INCIDENT-EXIT
066900     END-IF.
067000     IF IC-ST-OPEN
067100         ADD 1 TO WS-OPEN-INCIDENT-CNT
067200     END-IF.
067300     PERFORM 42-RANK-INCIDENT
067400         THRU 4299-RANK-INCIDENT-EXIT.
067500     READ INCIDENT-FILE INTO QM-INCIDENT-RECORD
067600         AT END SET WS-AT-EOF TO TRUE
067700     END-READ.
067800     GO TO 41-SCAN-INCIDENT-LOOP-TEST.
067900 4999-SCAN-INCIDENT-EXIT.
068000     CLOSE INCIDENT-FILE.
068100     EXIT.
068200
068300 42-RANK-INCIDENT.
068400     MOVE SPACES TO WS-JOIN-NAME.
068500     MOVE SPACES TO WS-JOIN-NAME-3.
068600     SET QM-SEA-IDX TO 1.
068700     SEARCH QM-SEA-ENTRY
068800         AT END CONTINUE
068900         WHEN SNT-SEASON-ID(QM-SEA-IDX) = IC-SEASON-ID
069000             MOVE SNT-SEASON-NAME(QM-SEA-IDX) TO WS-JOIN-NAME
069100             SET QM-FRM-IDX TO 1
069200             SEARCH QM-FRM-ENTRY
069300                 AT END CONTINUE
069400                 WHEN FMT-FARM-ID(QM-FRM-IDX) = SNT-FARM-ID(QM-SEA-IDX)
069500                     MOVE FMT-FARM-NAME(QM-FRM-IDX) TO WS-JOIN-NAME-3
069600             END-SEARCH
069700     END-SEARCH.
069800     PERFORM 421-FIND-WORST-INCIDENT-SLOT
069900         THRU 4218-FIND-WORST-INCIDENT-SLOT-EXIT.
070000     IF IC-CREATED-AT > WS-RANK-WORST-STAMP
070100         MOVE IC-INCIDENT-ID TO TI-INCIDENT-ID(WS-RANK-WORST-SUB)
070200         MOVE WS-JOIN-NAME   TO TI-SEASON-NAME(WS-RANK-WORST-SUB)
070300         MOVE WS-JOIN-NAME-3 TO TI-FARM-NAME(WS-RANK-WORST-SUB)
070400         MOVE IC-CREATED-AT  TO TI-CREATED-AT(WS-RANK-WORST-SUB)
070500         SET TI-USED(WS-RANK-WORST-SUB) TO TRUE
070600     END-IF.
070700 4299-RANK-INCIDENT-EXIT.
070800     EXIT.
070900
071000 421-FIND-WORST-INCIDENT-SLOT.
071100     MOVE 1 TO WS-RANK-WORST-SUB.
071200     MOVE ZERO TO WS-RANK-WORST-STAMP.
071300     PERFORM 4211-CHECK-ONE-INCIDENT-SLOT
071400         THRU 4219-CHECK-ONE-INCIDENT-SLOT-EXIT
071500         VARYING WS-T5I-IDX FROM 1 BY 1
071600         UNTIL WS-T5I-IDX > 5.
071700 4218-FIND-WORST-INCIDENT-SLOT-EXIT.
071800     EXIT.
071900
072000 4211-CHECK-ONE-INCIDENT-SLOT.
072100     IF NOT TI-USED(WS-T5I-IDX)
072200         SET WS-RANK-WORST-SUB TO WS-T5I-IDX
072300         MOVE ZERO TO WS-RANK-WORST-STAMP
072400         GO TO 4219-CHECK-ONE-INCIDENT-SLOT-EXIT
072500     END-IF.
072600     IF WS-RANK-WORST-STAMP = ZERO
072700        AND TI-USED(WS-T5I-IDX)
072800         MOVE TI-CREATED-AT(WS-T5I-IDX) TO WS-RANK-WORST-STAMP
072900         SET WS-RANK-WORST-SUB TO WS-T5I-IDX
073000     END-IF.
073100     IF TI-CREATED-AT(WS-T5I-IDX) < WS-RANK-WORST-STAMP
073200         MOVE TI-CREATED-AT(WS-T5I-IDX) TO WS-RANK-WORST-STAMP
073300         SET WS-RANK-WORST-SUB TO WS-T5I-IDX
073400     END-IF.
073500 4219-CHECK-ONE-INCIDENT-SLOT-EXIT.
073600     EXIT.
073700 EJECT
073800******************************************************************
073900*               SCAN EXPENSE FOR MONTH-TO-DATE TOTAL             *
074000******************************************************************
074100
074200 5-SCAN-EXPENSE.
074300     OPEN INPUT EXPENSE-FILE.
074400     SET WS-AT-EOF TO FALSE.
074500     READ EXPENSE-FILE INTO QM-EXPENSE-RECORD
074600         AT END SET WS-AT-EOF TO TRUE
074700     END-READ.
074800     GO TO 51-SCAN-EXPENSE-LOOP-TEST.
074900 51-SCAN-EXPENSE-LOOP-TEST.
075000     IF WS-AT-EOF
075100         GO TO 5999-SCAN-EXPENSE-EXIT
075200     END-IF.
075300     MOVE CR-EXPENSE-DATE TO WS-COMPARE-DATE.
075400     IF WS-COMPARE-DATE >= WS-FOM-NUMERIC
075500        AND WS-COMPARE-DATE <= WS-TODAY-NUMERIC
075600         ADD CR-TOTAL-COST TO WS-MTD-EXPENSE-TOTAL
075700     END-IF.
075800     READ EXPENSE-FILE INTO QM-EXPENSE-RECORD
075900         AT END SET WS-AT-EOF TO TRUE
076000     END-READ.
076100     GO TO 51-SCAN-EXPENSE-LOOP-TEST.
076200 5999-SCAN-EXPENSE-EXIT.
076300     CLOSE EXPENSE-FILE.
076400     EXIT.
076500 EJECT
076600******************************************************************
076700*               SCAN HARVEST FOR MONTH-TO-DATE TOTAL             *
076800******************************************************************
076900
077000 6-SCAN-HARVEST.
077100     OPEN INPUT HARVEST-FILE.
077200     SET WS-AT-EOF TO FALSE.
077300     READ HARVEST-FILE INTO QM-HARVEST-RECORD
077400         AT END SET WS-AT-EOF TO TRUE
077500     END-READ.
077600     GO TO 61-SCAN-HARVEST-LOOP-TEST.
077700 61-SCAN-HARVEST-LOOP-TEST.
077800     IF WS-AT-EOF
077900         GO TO 6999-SCAN-HARVEST-EXIT
078000     END-IF.
078100     MOVE HV-HARVEST-DATE TO WS-COMPARE-DATE.
078200     IF WS-COMPARE-DATE >= WS-FOM-NUMERIC
078300        AND WS-COMPARE-DATE <= WS-TODAY-NUMERIC
078400         ADD HV-QUANTITY TO WS-MTD-HARVEST-TOTAL
078500     END-IF.
078600     READ HARVEST-FILE INTO QM-HARVEST-RECORD
078700         AT END SET WS-AT-EOF TO TRUE
078800     END-READ.
078900     GO TO 61-SCAN-HARVEST-LOOP-TEST.
079000 6999-SCAN-HARVEST-EXIT.
079100     CLOSE HARVEST-FILE.
079200     EXIT.
079300 EJECT
079400******************************************************************
079500*              SCAN STOCK-MOVEMENT FOR LATEST 5                  *
079600******************************************************************
079700
079800 7-SCAN-MOVEMENT.
079900     OPEN INPUT STOCK-MOVEMENT-FILE.
080000     SET WS-AT-EOF TO FALSE.
080100     READ STOCK-MOVEMENT-FILE INTO QM-STOCK-MOVEMENT-RECORD
080200         AT END SET WS-AT-EOF TO TRUE
080300     END-READ.
080400     GO TO 71-SCAN-MOVEMENT-LOOP-TEST.
080500 71-SCAN-MOVEMENT-LOOP-TEST.
080600     IF WS-AT-EOF
080700         GO TO 7999-SCAN-MOVEMENT-EXIT
080800     END-IF.
080900     PERFORM 72-RANK-MOVEMENT
081000         THRU 7299-RANK-MOVEMENT-EXIT.
081100     READ STOCK-MOVEMENT-FILE INTO QM-STOCK-MOVEMENT-RECORD
081200         AT END SET WS-AT-EOF TO TRUE
081300     END-READ.
081400     GO TO 71-SCAN-MOVEMENT-LOOP-TEST.
081500 7999-SCAN-MOVEMENT-EXIT.
081600     CLOSE STOCK-MOVEMENT-FILE.
081700     EXIT.
081800
081900 72-RANK-MOVEMENT.
082000     MOVE SPACES TO WS-JOIN-NAME.
082100     MOVE SPACES TO WS-JOIN-NAME-3.
082200     SET QM-LOT-IDX TO 1.
082300     SEARCH QM-LOT-ENTRY
082400         AT END CONTINUE
082500         WHEN LTT-LOT-ID(QM-LOT-IDX) = SM-SUPPLY-LOT-ID
082600             SET QM-ITM-IDX TO 1
082700             SEARCH QM-ITM-ENTRY
082800                 AT END CONTINUE
082900                 WHEN IMT-ITEM-ID(QM-ITM-IDX) =
082910                      LTT-SUPPLY-ITEM-ID(QM-LOT-IDX)
083000                     MOVE IMT-ITEM-NAME(QM-ITM-IDX) TO WS-JOIN-NAME
083100             END-SEARCH
083200     END-SEARCH.
083300     SET QM-WHS-IDX TO 1.
083400     SEARCH QM-WHS-ENTRY
083500         AT END CONTINUE
083600         WHEN WHT-WAREHOUSE-ID(QM-WHS-IDX) = SM-WAREHOUSE-ID
083700             MOVE WHT-WAREHOUSE-NAME(QM-WHS-IDX) TO WS-JOIN-NAME-3
083800     END-SEARCH.
083900     PERFORM 721-FIND-WORST-MOVEMENT-SLOT
084000         THRU 7218-FIND-WORST-MOVEMENT-SLOT-EXIT.
084100     IF SM-MOVEMENT-DATE > WS-RANK-WORST-STAMP
084200         MOVE SM-MOVEMENT-ID   TO TM-MOVEMENT-ID(WS-RANK-WORST-SUB)
084300         MOVE WS-JOIN-NAME     TO TM-ITEM-NAME(WS-RANK-WORST-SUB)
084400         MOVE WS-JOIN-NAME-3   TO TM-WAREHOUSE-NAME(WS-RANK-WORST-SUB)
084500         MOVE SM-MOVEMENT-DATE TO TM-MOVEMENT-DATE(WS-RANK-WORST-SUB)
084600         SET TM-USED(WS-RANK-WORST-SUB) TO TRUE
084700     END-IF.
084800 7299-RANK-MOVEMENT-EXIT.
084900     EXIT.
085000
085100 721-FIND-WORST-MOVEMENT-SLOT.
085200     MOVE 1 TO WS-RANK-WORST-SUB.
085300     MOVE ZERO TO WS-RANK-WORST-STAMP.
085400     PERFORM 7211-CHECK-ONE-MOVEMENT-SLOT
085500         THRU 7219-CHECK-ONE-MOVEMENT-SLOT-EXIT
085600         VARYING WS-T5M-IDX FROM 1 BY 1
085700         UNTIL WS-T5M-IDX > 5.
085800 7218-FIND-WORST-MOVEMENT-SLOT-EXIT.
085900     EXIT.
086000
086100 7211-CHECK-ONE-MOVEMENT-SLOT.
086200     IF NOT TM-USED(WS-T5M-IDX)
086300         SET WS-RANK-WORST-SUB TO WS-T5M-IDX
086400         MOVE ZERO TO WS-RANK-WORST-STAMP
086500         GO TO 7219-CHECK-ONE-MOVEMENT-SLOT-EXIT
086600     END-IF.
086700     IF WS-RANK-WORST-STAMP = ZERO
086800        AND TM-USED(WS-T5M-IDX)
086900         MOVE TM-MOVEMENT-DATE(WS-T5M-IDX) TO WS-RANK-WORST-STAMP
087000         SET WS-RANK-WORST-SUB TO WS-T5M-IDX
087100     END-IF.
087200     IF TM-MOVEMENT-DATE(WS-T5M-IDX) < WS-RANK-WORST-STAMP
087300         MOVE TM-MOVEMENT-DATE(WS-T5M-IDX) TO WS-RANK-WORST-STAMP
087400         SET WS-RANK-WORST-SUB TO WS-T5M-IDX
087500     END-IF.
087600 7219-CHECK-ONE-MOVEMENT-SLOT-EXIT.
087700     EXIT.
087800 EJECT
087900******************************************************************
088000*                       WRITE THE REPORT                        *
088100******************************************************************
088200
088300 8-WRITE-REPORT.
088400     MOVE WS-USER-COUNT          TO ML-USER-COUNT.
088405     MOVE WS-FARM-COUNT          TO ML-FARM-COUNT.
088410     MOVE WS-ACTIVE-SEASON-CNT   TO ML-ACTIVE-SEASON-CNT.
088415     MOVE WS-OPEN-INCIDENT-CNT   TO ML-OPEN-INCIDENT-CNT.
088420     MOVE WS-MTD-EXPENSE-TOTAL   TO ML-MTD-EXPENSE-TOTAL.
088425     MOVE WS-MTD-HARVEST-TOTAL   TO ML-MTD-HARVEST-TOTAL.
088430     MOVE WS-TDY-CCYY   TO ML-AS-OF-CCYY.
088440     MOVE WS-TDY-MM     TO ML-AS-OF-MM.
088450     MOVE WS-TDY-DD     TO ML-AS-OF-DD.
088500     WRITE REPORT-REC FROM WS-METRICS-LINE.
088600     PERFORM 81-WRITE-TOP5-INCIDENTS
088700         THRU 8199-WRITE-TOP5-INCIDENTS-EXIT.
088800     PERFORM 82-WRITE-TOP5-SEASONS
088900         THRU 8299-WRITE-TOP5-SEASONS-EXIT.
089000     PERFORM 83-WRITE-TOP5-MOVEMENTS
089100         THRU 8399-WRITE-TOP5-MOVEMENTS-EXIT.
089200 8999-WRITE-REPORT-EXIT.
089300     EXIT.
089400
089500 81-WRITE-TOP5-INCIDENTS.
089600     PERFORM 811-WRITE-ONE-INCIDENT-SLOT
089700         THRU 8119-WRITE-ONE-INCIDENT-SLOT-EXIT
089800         VARYING WS-T5I-IDX FROM 1 BY 1
089900         UNTIL WS-T5I-IDX > 5.
090000 8199-WRITE-TOP5-INCIDENTS-EXIT.
090100     EXIT.
090200
090300 811-WRITE-ONE-INCIDENT-SLOT.
090400     IF TI-USED(WS-T5I-IDX)
090500         MOVE TI-INCIDENT-ID(WS-T5I-IDX) TO DI-INCIDENT-ID
090600         MOVE TI-SEASON-NAME(WS-T5I-IDX) TO DI-SEASON-NAME
090700         MOVE TI-FARM-NAME(WS-T5I-IDX)   TO DI-FARM-NAME
090800         WRITE REPORT-REC FROM WS-INC-LINE
090900     END-IF.
091000 8119-WRITE-ONE-INCIDENT-SLOT-EXIT.
091100     EXIT.
091200
091300 82-WRITE-TOP5-SEASONS.
091400     PERFORM 821-WRITE-ONE-SEASON-SLOT
091500         THRU 8219-WRITE-ONE-SEASON-SLOT-EXIT
091600         VARYING WS-T5S-IDX FROM 1 BY 1
091700         UNTIL WS-T5S-IDX > 5.
091800 8299-WRITE-TOP5-SEASONS-EXIT.
091900     EXIT.
092000
092100 821-WRITE-ONE-SEASON-SLOT.
092200     IF TS-USED(WS-T5S-IDX)
092300         MOVE TS-SEASON-ID(WS-T5S-IDX) TO DS-SEASON-ID
092400         MOVE TS-CROP-NAME(WS-T5S-IDX) TO DS-CROP-NAME
092500         MOVE TS-FARM-NAME(WS-T5S-IDX) TO DS-FARM-NAME
092600         WRITE REPORT-REC FROM WS-SEA-LINE
092700     END-IF.
092800 8219-WRITE-ONE-SEASON-SLOT-EXIT.
092900     EXIT.
093000
093100 83-WRITE-TOP5-MOVEMENTS.
093200     PERFORM 831-WRITE-ONE-MOVEMENT-SLOT
093300         THRU 8319-WRITE-ONE-MOVEMENT-SLOT-EXIT
093400         VARYING WS-T5M-IDX FROM 1 BY 1
093500         UNTIL WS-T5M-IDX > 5.
093600 8399-WRITE-TOP5-MOVEMENTS-EXIT.
093700     EXIT.
093800
093900 831-WRITE-ONE-MOVEMENT-SLOT.
094000     IF TM-USED(WS-T5M-IDX)
094100         MOVE TM-MOVEMENT-ID(WS-T5M-IDX)      TO DM-MOVEMENT-ID
094200         MOVE TM-ITEM-NAME(WS-T5M-IDX)        TO DM-ITEM-NAME
094300         MOVE TM-WAREHOUSE-NAME(WS-T5M-IDX)   TO DM-WAREHOUSE-NAME
094400         WRITE REPORT-REC FROM WS-MVT-LINE
094500     END-IF.
094600 8319-WRITE-ONE-MOVEMENT-SLOT-EXIT.
094700     EXIT.
094800 EJECT
094900******************************************************************
095000*                         END OF JOB                            *
095100******************************************************************
095200
095300 EOJ9-CLOSE-FILES.
095400     CLOSE USER-FILE FARM-FILE PLOT-FILE SEASON-FILE CROP-FILE
095500           LOT-FILE ITEM-FILE WAREHOUSE-FILE REPORT-FILE.
095600     DISPLAY 'QMADDSH - USER COUNT            ' WS-USER-COUNT.
095700     DISPLAY 'QMADDSH - FARM COUNT            ' WS-FARM-COUNT.
095800     DISPLAY 'QMADDSH - ACTIVE SEASON COUNT   ' WS-ACTIVE-SEASON-CNT.
095900     DISPLAY 'QMADDSH - OPEN INCIDENT COUNT   ' WS-OPEN-INCIDENT-CNT.
095910     DISPLAY 'QMADDSH - MTD EXPENSE TOTAL     ' WS-MTD-EXPENSE-TOTAL.
095920     DISPLAY 'QMADDSH - MTD HARVEST TOTAL     ' WS-MTD-HARVEST-TOTAL.
096000 EOJ9999-EXIT.
096100     EXIT.
096200
096300 EOJ99-ABEND.
096400     DISPLAY 'QMADDSH - ABENDING'.
096500     MOVE 16 TO RETURN-CODE.
096600     GOBACK.
