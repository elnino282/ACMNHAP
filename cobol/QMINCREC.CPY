000100******************************************************************
000200*                                                                *
000300*    QMINCREC  --  INCIDENT MASTER RECORD LAYOUT                 *
000400*                                                                *
000500*    ONE ENTRY PER FIELD INCIDENT (PEST, WEATHER, EQUIPMENT...)  *
000600*    LOGGED AGAINST A SEASON.  CARRIED ON INCIDENT.DAT.          *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    ----------------                                           *
001000*    03/1987  RHL   QM-0104  ORIGINAL LAYOUT.                    *
001100*    09/1996  DKP   QM-0207  ADDED RESOLVED-AT AND RESOLUTION    *
001200*                            NOTE FOR STATUS-TRANSITION RULE.    *
001300*    03/2003  RHL   QM-0240  ADDED 88-LEVELS FOR SEVERITY AND    *
001400*                            STATUS SO QMMSTMN CAN TEST THEM     *
001500*                            WITHOUT LITERAL COMPARES.           *
001550*    05/2003  RHL   QM-0241  ADDED QM-INCIDENT-TABLE -- QMMSTMN   *
001560*                            LOADS INCIDENT.DAT WHOLE FOR THE    *
001570*                            STATUS-TRANSITION RULE (R15) AND    *
001580*                            REWRITES IT FROM THE TABLE.         *
001600*                                                                *
001700******************************************************************
001800
001900     01  QM-INCIDENT-RECORD.
002000         05  IC-INCIDENT-ID          PIC 9(09).
002100         05  IC-SEASON-ID            PIC 9(09).
002200         05  IC-INCIDENT-TYPE        PIC X(50).
002300         05  IC-SEVERITY             PIC X(20).
002400             88  IC-SEV-LOW              VALUE 'LOW'.
002500             88  IC-SEV-MEDIUM            VALUE 'MEDIUM'.
002600             88  IC-SEV-HIGH              VALUE 'HIGH'.
002700             88  IC-SEV-CRITICAL          VALUE 'CRITICAL'.
002800         05  IC-STATUS               PIC X(30).
002900             88  IC-ST-OPEN               VALUE 'OPEN'.
003000             88  IC-ST-IN-PROGRESS        VALUE 'IN_PROGRESS'.
003100             88  IC-ST-RESOLVED           VALUE 'RESOLVED'.
003200             88  IC-ST-CANCELLED          VALUE 'CANCELLED'.
003300         05  IC-DEADLINE             PIC 9(08).
003400             88  IC-NO-DEADLINE           VALUE ZERO.
003500         05  IC-ASSIGNEE-ID          PIC 9(09).
003600             88  IC-NOT-ASSIGNED          VALUE ZERO.
003700         05  IC-RESOLVED-AT          PIC 9(08)9(06).
003800             88  IC-NOT-RESOLVED          VALUE ZERO.
003900         05  IC-RESOLUTION-NOTE      PIC X(500).
004000         05  IC-CREATED-AT           PIC 9(08)9(06).
004100         05  FILLER                  PIC X(24).
004150
004160******************************************************************
004170*      IN-MEMORY INCIDENT TABLE -- LOADED WHOLE BY QMMSTMN SO    *
004180*      THE STATUS-TRANSITION RULE (R15) CAN STAMP RESOLVED-AT    *
004190*      AND THE FILE REWRITTEN FROM THE TABLE AT TERMINATION.     *
004200******************************************************************
004210
004220     01  QM-INCIDENT-TABLE.
004230         05  QM-INC-ENTRY OCCURS 2000 TIMES
004240                          INDEXED BY QM-INC-IDX.
004250             10  ICT-INCIDENT-ID     PIC 9(09).
004260             10  ICT-SEASON-ID       PIC 9(09).
004270             10  ICT-INCIDENT-TYPE   PIC X(50).
004280             10  ICT-SEVERITY        PIC X(20).
004290             10  ICT-STATUS          PIC X(30).
004300             10  ICT-DEADLINE        PIC 9(08).
004310             10  ICT-ASSIGNEE-ID     PIC 9(09).
004320             10  ICT-RESOLVED-AT     PIC 9(08)9(06).
004330             10  ICT-RESOLUTION-NOTE PIC X(500).
004340             10  ICT-CREATED-AT      PIC 9(08)9(06).
004350             10  ICT-IN-USE          PIC X(01).
004360                 88  ICT-SLOT-USED       VALUE 'Y'.
004370                 88  ICT-SLOT-FREE       VALUE 'N'.
004380
