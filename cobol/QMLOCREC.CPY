000100******************************************************************
000200*                                                                *
000300*    QMLOCREC  --  STOCK-LOCATION DIMENSION RECORD LAYOUT        *
000400*                                                                *
000500*    ONE ENTRY PER BIN/SHELF/AISLE/ZONE SLOT WITHIN A WAREHOUSE. *
000600*    CARRIED ON STOCK-LOCATION.DAT.  THE FOUR SLOT SEGMENTS ARE  *
000700*    ASSEMBLED INTO A HUMAN-READABLE CODE BY QMMSTMN 470-PARA    *
000800*    (SEE R14 IN THE BUSINESS RULES).                            *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------                                           *
001200*    04/1988  RHL   QM-0135  ORIGINAL LAYOUT.                    *
001250*    02/2002  RHL   QM-0233  ADDED QM-LOCATION-TABLE -- THE NEW   *
001260*                            POSTING ENGINE NEEDS LOCATION-ID/    *
001270*                            WAREHOUSE-ID RESOLVED IN MEMORY.     *
001280*    05/2003  RHL   QM-0241  WIDENED QM-LOCATION-TABLE WITH THE   *
001285*                            FOUR SLOT SEGMENTS AND ADDED A       *
001290*                            SEGMENT COUNTER TO THE CODE WORK     *
001295*                            AREA -- QMMSTMN'S LOCATION-CODE      *
001298*                            FORMATTER (R14) NEEDS BOTH.          *
001300*                                                                *
001400******************************************************************
001500
001600     01  QM-STOCK-LOCATION-RECORD.
001700         05  LC-LOCATION-ID          PIC 9(09).
001800         05  LC-WAREHOUSE-ID         PIC 9(09).
001900         05  LC-ZONE                 PIC X(20).
002000         05  LC-AISLE                PIC X(20).
002100         05  LC-SHELF                PIC X(20).
002200         05  LC-BIN                  PIC X(20).
002300         05  FILLER                  PIC X(15).
002400
002500******************************************************************
002600*      ASSEMBLED LOCATION CODE WORK AREA -- BUILT BY 470-PARA,   *
002700*      MAXIMUM LENGTH ZONE-AISLE-SHELF-BIN, ALL FOUR SEGMENTS    *
002800*      PRESENT AND NON-BLANK.                                    *
002900******************************************************************
003000
003100     01  QM-LOC-CODE-WORK-AREA.
003200         05  LW-CODE                 PIC X(83).
003300         05  LW-CODE-LEN             PIC S9(4) COMP.
003350         05  LW-SEGMENT-CNT          PIC S9(4) COMP.
003360         05  FILLER                  PIC X(08).
003400
003500******************************************************************
003600*      IN-MEMORY LOCATION TABLE -- LOADED WHOLE BY THE POSTING    *
003700*      ENGINE (QMSTPOS) SO A MOVEMENT REQUEST'S LOCATION-ID CAN   *
003800*      BE RESOLVED, AND ITS WAREHOUSE-ID CROSS-CHECKED, WITHOUT   *
003900*      A KEYED READ (SEE R10 IN THE BUSINESS RULES).              *
004000******************************************************************
004100
004200     01  QM-LOCATION-TABLE.
004300         05  QM-LOC-ENTRY OCCURS 2000 TIMES
004400                          INDEXED BY QM-LOC-IDX.
004500             10  LCT-LOCATION-ID     PIC 9(09).
004600             10  LCT-WAREHOUSE-ID    PIC 9(09).
004700             10  LCT-ZONE            PIC X(20).
004800             10  LCT-AISLE           PIC X(20).
004900             10  LCT-SHELF           PIC X(20).
005000             10  LCT-BIN             PIC X(20).
