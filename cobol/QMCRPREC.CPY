000100******************************************************************
000200*                                                                *
000300*    QMCRPREC  --  CROP AND VARIETY DIMENSION RECORD LAYOUTS     *
000400*                                                                *
000500*    CROP.DAT AND VARIETY.DAT ARE BOTH TINY REFERENCE FILES,     *
000600*    LOADED WHOLE INTO WORKING STORAGE BY QMMSTMN FOR THE        *
000700*    DELETE-GUARD AND NAME-UNIQUENESS CHECKS (R16, R17, R21).    *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------                                           *
001100*    06/1990  RHL   QM-0160  ORIGINAL LAYOUT.                    *
001200*    03/2003  DKP   QM-0238  CROP-NAME COMPARE MUST FOLD CASE    *
001300*                            FOR THE UNIQUENESS RULE -- SEE      *
001400*                            QMMSTMN 520-PARA.                   *
001500*                                                                *
001600******************************************************************
001700
001800     01  QM-CROP-RECORD.
001900         05  CP-CROP-ID              PIC 9(09).
002000         05  CP-CROP-NAME            PIC X(100).
002100         05  FILLER                  PIC X(20).
002200
002300     01  QM-VARIETY-RECORD.
002400         05  VR-VARIETY-ID           PIC 9(09).
002500         05  VR-VARIETY-CROP-ID      PIC 9(09).
002600         05  FILLER                  PIC X(20).
002700
002800******************************************************************
002900*      IN-MEMORY CROP TABLE -- SEARCHED FOR THE UNIQUENESS       *
003000*      CHECK AND THE CROP/VARIETY DELETE GUARDS.                 *
003100******************************************************************
003200
003300     01  QM-CROP-TABLE.
003400         05  QM-CRP-ENTRY OCCURS 500 TIMES
003500                          INDEXED BY QM-CRP-IDX.
003600             10  CPT-CROP-ID         PIC 9(09).
003700             10  CPT-CROP-NAME       PIC X(100).
003800             10  CPT-CROP-NAME-UC    PIC X(100).
003900             10  CPT-IN-USE          PIC X(01).
004000                 88  CPT-SLOT-USED       VALUE 'Y'.
004100                 88  CPT-SLOT-FREE       VALUE 'N'.
004200
004300******************************************************************
004400*      IN-MEMORY VARIETY TABLE -- SEARCHED BY THE CROP DELETE    *
004500*      GUARD (R16) TO SEE IF ANY VARIETY STILL POINTS AT THE     *
004600*      CROP BEING DROPPED.                                       *
004700******************************************************************
004800
004900     01  QM-VARIETY-TABLE.
005000         05  QM-VAR-ENTRY OCCURS 1000 TIMES
005100                          INDEXED BY QM-VAR-IDX.
005200             10  VRT-VARIETY-ID      PIC 9(09).
005300             10  VRT-VARIETY-CROP-ID PIC 9(09).
005400             10  VRT-IN-USE          PIC X(01).
005500                 88  VRT-SLOT-USED       VALUE 'Y'.
005600                 88  VRT-SLOT-FREE       VALUE 'N'.
