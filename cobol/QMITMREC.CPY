000100******************************************************************
000200*                                                                *
000300*    QMITMREC  --  SUPPLY-ITEM DIMENSION RECORD LAYOUT           *
000400*                                                                *
000500*    ONE ENTRY PER CATALOGUE SUPPLY ITEM (SEED, FERTILISER,      *
000600*    PESTICIDE...).  CARRIED ON SUPPLY-ITEM.DAT.  THE            *
000700*    RESTRICTED-FLAG DRIVES THE LICENSED-SUPPLIER RULE IN        *
000800*    QMMSTMN.                                                    *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------                                           *
001200*    04/1988  RHL   QM-0133  ORIGINAL LAYOUT.                    *
001300*    03/2003  DKP   QM-0239  UNKNOWN CATEGORY ON CREATE DEFAULTS *
001400*                            TO OTHER -- SEE QMMSTMN 430-PARA.   *
001500*    04/2003  RHL   QM-0241  WIDENED QM-ITEM-TABLE TO CARRY THE  *
001600*                            FULL ROW -- QMMSTMN REWRITES        *
001700*                            SUPPLY-ITEM.DAT WHOLE FROM IT.      *
001800*                                                                *
001900******************************************************************
002000
002100     01  QM-SUPPLY-ITEM-RECORD.
002200         05  IM-ITEM-ID              PIC 9(09).
002300         05  IM-NAME                 PIC X(150).
002400         05  IM-CATEGORY             PIC X(20).
002500             88  IM-CAT-SEED              VALUE 'SEED'.
002600             88  IM-CAT-FERTILIZER        VALUE 'FERTILIZER'.
002700             88  IM-CAT-PESTICIDE         VALUE 'PESTICIDE'.
002800             88  IM-CAT-TOOL              VALUE 'TOOL'.
002900             88  IM-CAT-OTHER             VALUE 'OTHER'.
003000         05  IM-ACTIVE-INGREDIENT    PIC X(150).
003100         05  IM-UNIT                 PIC X(20).
003200         05  IM-RESTRICTED-FLAG      PIC 9(01).
003300             88  IM-IS-RESTRICTED         VALUE 1.
003400             88  IM-NOT-RESTRICTED        VALUE 0.
003500         05  IM-DESCRIPTION          PIC X(500).
003600         05  FILLER                  PIC X(15).
003700
003800******************************************************************
003900*      IN-MEMORY ITEM-NAME TABLE -- LOADED WHOLE BY QMADDSH SO    *
004000*      THE LATEST-5-MOVEMENTS LIST CAN SHOW AN ITEM NAME WITHOUT  *
004100*      RE-READING SUPPLY-ITEM.DAT PER ROW.                       *
004200******************************************************************
004300
004400     01  QM-ITEM-TABLE.
004500         05  QM-ITM-ENTRY OCCURS 1000 TIMES
004600                          INDEXED BY QM-ITM-IDX.
004700             10  IMT-ITEM-ID         PIC 9(09).
004800             10  IMT-ITEM-NAME       PIC X(30).
004900             10  IMT-ITEM-NAME-FULL  PIC X(150).
005000             10  IMT-CATEGORY        PIC X(20).
005100             10  IMT-ACTIVE-ING      PIC X(150).
005200             10  IMT-UNIT            PIC X(20).
005300             10  IMT-RESTRICTED-FLAG PIC 9(01).
005400             10  IMT-DESCRIPTION     PIC X(500).
005500             10  IMT-IN-USE          PIC X(01).
005600                 88  IMT-SLOT-USED       VALUE 'Y'.
005700                 88  IMT-SLOT-FREE       VALUE 'N'.
