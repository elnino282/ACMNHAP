000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QMMSTMN.
000120 AUTHOR.        D K PATEL.
000130 INSTALLATION.  AGRISYS DATA CENTER.
000140 DATE-WRITTEN.  04/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  MUAVU MASTER-DATA MAINTENANCE.  ONE TRANSACTION CARD IN =      *
000210*  ONE CREATE/UPDATE/DELETE/STATUS REQUEST AGAINST SUPPLY-LOT,    *
000220*  SUPPLY-ITEM, SUPPLIER, CROP, VARIETY OR INCIDENT, OR A         *
000230*  LOCATION-CODE FORMAT REQUEST AGAINST STOCK-LOCATION.  EACH     *
000240*  CARD IS DISPATCHED BY ITS TXN-TYPE TO A HANDLER PARAGRAPH,     *
000250*  VALIDATED AGAINST THE MASTER-DATA RULES, APPLIED TO THE        *
000260*  IN-MEMORY TABLE FOR ITS ENTITY, AND LOGGED ACCEPTED OR         *
000270*  REJECTED ON THE MAINTENANCE REPORT.  A REJECTED CARD CHANGES   *
000280*  NOTHING -- THE RUN CONTINUES WITH THE NEXT CARD.  AT           *
000290*  TERMINATION EVERY MUTATED TABLE IS REWRITTEN WHOLE BACK OUT    *
000300*  TO ITS MASTER FILE.                                            *
000310*                                                                *
000320*J    JCL..                                                      *
000330*                                                                *
000340* //QMMSTMN  EXEC PGM=QMMSTMN                                    *
000350* //SYSOUT   DD SYSOUT=*                                         *
000360* //MNTTXN   DD DISP=SHR,DSN=QM.MUAVU.MNTTXN.DAT                 *
000370* //LOTIN    DD DISP=SHR,DSN=QM.MUAVU.SUPLOT.DAT                  *
000380* //LOTOUT   DD DSN=QM.MUAVU.SUPLOT.DAT,                          *
000390* //            DISP=(,CATLG,CATLG),                             *
000400* //            UNIT=USER,                                       *
000410* //            SPACE=(CYL,(10,10),RLSE),                        *
000420* //            DCB=(RECFM=FB,LRECL=0125,BLKSIZE=0)               *
000430* //ITMIN    DD DISP=SHR,DSN=QM.MUAVU.SUPITM.DAT                  *
000440* //ITMOUT   DD DSN=QM.MUAVU.SUPITM.DAT,                          *
000450* //            DISP=(,CATLG,CATLG),                             *
000460* //            UNIT=USER,                                       *
000470* //            SPACE=(CYL,(10,10),RLSE),                        *
000480* //            DCB=(RECFM=FB,LRECL=0865,BLKSIZE=0)               *
000490* //SUPIN    DD DISP=SHR,DSN=QM.MUAVU.SUPLIR.DAT                  *
000500* //SUPOUT   DD DSN=QM.MUAVU.SUPLIR.DAT,                          *
000510* //            DISP=(,CATLG,CATLG),                             *
000520* //            UNIT=USER,                                       *
000530* //            SPACE=(CYL,(5,5),RLSE),                          *
000540* //            DCB=(RECFM=FB,LRECL=0359,BLKSIZE=0)               *
000550* //CRPIN    DD DISP=SHR,DSN=QM.MUAVU.CROP.DAT                    *
000560* //CRPOUT   DD DSN=QM.MUAVU.CROP.DAT,                            *
000570* //            DISP=(,CATLG,CATLG),                             *
000580* //            UNIT=USER,                                       *
000590* //            SPACE=(CYL,(1,1),RLSE),                          *
000600* //            DCB=(RECFM=FB,LRECL=0129,BLKSIZE=0)               *
000610* //VARIN    DD DISP=SHR,DSN=QM.MUAVU.VARIETY.DAT                 *
000620* //VAROUT   DD DSN=QM.MUAVU.VARIETY.DAT,                         *
000630* //            DISP=(,CATLG,CATLG),                             *
000640* //            UNIT=USER,                                       *
000650* //            SPACE=(CYL,(1,1),RLSE),                          *
000660* //            DCB=(RECFM=FB,LRECL=0038,BLKSIZE=0)               *
000670* //INCIN    DD DISP=SHR,DSN=QM.MUAVU.INCIDNT.DAT                 *
000680* //INCOUT   DD DSN=QM.MUAVU.INCIDNT.DAT,                         *
000690* //            DISP=(,CATLG,CATLG),                             *
000700* //            UNIT=USER,                                       *
000710* //            SPACE=(CYL,(5,5),RLSE),                          *
000720* //            DCB=(RECFM=FB,LRECL=0687,BLKSIZE=0)               *
000730* //SEASIN   DD DISP=SHR,DSN=QM.MUAVU.SEASON.DAT                  *
000740* //LOCIN    DD DISP=SHR,DSN=QM.MUAVU.STOCLOC.DAT                 *
000750* //MOVIN    DD DISP=SHR,DSN=QM.MUAVU.STKMOVE.DAT                 *
000760* //MNTRPT   DD DSN=QM.MUAVU.MNTTXN.RPT,                          *
000770* //            DISP=(,CATLG,CATLG),                             *
000780* //            UNIT=USER,                                       *
000790* //            SPACE=(CYL,(5,5),RLSE),                          *
000800* //            DCB=(RECFM=FB,LRECL=0152,BLKSIZE=0)               *
000810*                                                                *
000820*P    ENTRY PARAMETERS..                                         *
000830*     NONE.                                                      *
000840*                                                                *
000850*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000860*     I/O ERROR ON FILES.  ANY TABLE OVERFLOW.  EACH VALIDATION   *
000870*     FAILURE ON A SINGLE CARD IS A REJECT, NOT AN ABEND.          *
000880*                                                                *
000890*M    MAINTENANCE HISTORY..                                     *
000900*     04/1990  DKP   QM-0161  ORIGINAL FILEPASS -- LOT AND ITEM   *
000910*                            MAINTENANCE ONLY.                    *
000920*     08/1994  RHL   QM-0198  ADDED SUPPLIER AND STOCK-LOCATION   *
000930*                            TXN TYPES.                            *
000940*     03/2003  DKP   QM-0239  ADDED CROP, VARIETY AND INCIDENT    *
000950*                            TXN TYPES; DELETE GUARDS (R16-R20);   *
000960*                            CROP-NAME UNIQUENESS (R21); CATEGORY  *
000970*                            FALLBACK ASYMMETRY ON UPDATE (R22).   *
000980*                            RESTRICTED-ITEM LICENSING RULE (R13)  *
000990*                            REWRITTEN TABLE-DRIVEN AGAINST THE    *
001000*                            NEW SUPPLIER TABLE INSTEAD OF A       *
001010*                            RE-READ OF SUPIN PER CARD.            *
001020*     05/2003  RHL   QM-0241  LOCATION-CODE FORMATTER (R14) AND    *
001030*                            INCIDENT RESOLUTION STAMPING (R15)    *
001040*                            ADDED.  Y2K CHECK: MT-EXPIRY-DATE     *
001050*                            AND ALL TIMESTAMP FIELDS CONFIRMED    *
001060*                            FULL 4-DIGIT CCYY, NO 2-DIGIT YEAR    *
001070*                            FIELDS FOUND IN THIS FILEPASS.         *
001080*                                                                *
001090******************************************************************
001100 ENVIRONMENT DIVISION.
001110 CONFIGURATION SECTION.
001120 SOURCE-COMPUTER.   IBM-370.
001130 OBJECT-COMPUTER.   IBM-370.
001140 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
001150 INPUT-OUTPUT SECTION.
001160 FILE-CONTROL.
001170     SELECT TXN-FILE         ASSIGN TO MNTTXN
001180                             ORGANIZATION IS LINE SEQUENTIAL
001190                             FILE STATUS IS WS-TXN-FILE-STATUS.
001200     SELECT LOT-IN-FILE      ASSIGN TO LOTIN
001210                             ORGANIZATION IS LINE SEQUENTIAL
001220                             FILE STATUS IS WS-LOI-FILE-STATUS.
001230     SELECT LOT-OUT-FILE     ASSIGN TO LOTOUT
001240                             ORGANIZATION IS LINE SEQUENTIAL
001250                             FILE STATUS IS WS-LOO-FILE-STATUS.
001260     SELECT ITEM-IN-FILE     ASSIGN TO ITMIN
001270                             ORGANIZATION IS LINE SEQUENTIAL
001280                             FILE STATUS IS WS-IMI-FILE-STATUS.
001290     SELECT ITEM-OUT-FILE    ASSIGN TO ITMOUT
001300                             ORGANIZATION IS LINE SEQUENTIAL
001310                             FILE STATUS IS WS-IMO-FILE-STATUS.
001320     SELECT SUPPLIER-IN-FILE  ASSIGN TO SUPIN
001330                             ORGANIZATION IS LINE SEQUENTIAL
001340                             FILE STATUS IS WS-SPI-FILE-STATUS.
001350     SELECT SUPPLIER-OUT-FILE ASSIGN TO SUPOUT
001360                             ORGANIZATION IS LINE SEQUENTIAL
001370                             FILE STATUS IS WS-SPO-FILE-STATUS.
001380     SELECT CROP-IN-FILE     ASSIGN TO CRPIN
001390                             ORGANIZATION IS LINE SEQUENTIAL
001400                             FILE STATUS IS WS-CPI-FILE-STATUS.
001410     SELECT CROP-OUT-FILE    ASSIGN TO CRPOUT
001420                             ORGANIZATION IS LINE SEQUENTIAL
001430                             FILE STATUS IS WS-CPO-FILE-STATUS.
001440     SELECT VARIETY-IN-FILE  ASSIGN TO VARIN
001450                             ORGANIZATION IS LINE SEQUENTIAL
001460                             FILE STATUS IS WS-VRI-FILE-STATUS.
001470     SELECT VARIETY-OUT-FILE ASSIGN TO VAROUT
001480                             ORGANIZATION IS LINE SEQUENTIAL
001490                             FILE STATUS IS WS-VRO-FILE-STATUS.
001500     SELECT INCIDENT-IN-FILE  ASSIGN TO INCIN
001510                             ORGANIZATION IS LINE SEQUENTIAL
001520                             FILE STATUS IS WS-ICI-FILE-STATUS.
001530     SELECT INCIDENT-OUT-FILE ASSIGN TO INCOUT
001540                             ORGANIZATION IS LINE SEQUENTIAL
001550                             FILE STATUS IS WS-ICO-FILE-STATUS.
001560     SELECT SEASON-FILE      ASSIGN TO SEASIN
001570                             ORGANIZATION IS LINE SEQUENTIAL
001580                             FILE STATUS IS WS-SEA-FILE-STATUS.
001590     SELECT LOCATION-FILE    ASSIGN TO LOCIN
001600                             ORGANIZATION IS LINE SEQUENTIAL
001610                             FILE STATUS IS WS-LOC-FILE-STATUS.
001620     SELECT MOVEMENT-FILE    ASSIGN TO MOVIN
001630                             ORGANIZATION IS LINE SEQUENTIAL
001640                             FILE STATUS IS WS-MOV-FILE-STATUS.
001650     SELECT REPORT-FILE      ASSIGN TO MNTRPT
001660                             ORGANIZATION IS LINE SEQUENTIAL
001670                             FILE STATUS IS WS-RPT-FILE-STATUS.
001680 DATA DIVISION.
001690 FILE SECTION.
001700 FD  TXN-FILE            RECORDING MODE IS F.
001710 01  TXN-REC                   PIC X(1720).
001720
001730 FD  LOT-IN-FILE         RECORDING MODE IS F.
001740 01  LOT-IN-REC                PIC X(125).
001750
001760 FD  LOT-OUT-FILE        RECORDING MODE IS F.
001770 01  LOT-OUT-REC               PIC X(125).
001780
001790 FD  ITEM-IN-FILE        RECORDING MODE IS F.
001800 01  ITEM-IN-REC               PIC X(865).
001810
001820 FD  ITEM-OUT-FILE       RECORDING MODE IS F.
001830 01  ITEM-OUT-REC              PIC X(865).
001840
001850 FD  SUPPLIER-IN-FILE    RECORDING MODE IS F.
001860 01  SUPPLIER-IN-REC           PIC X(359).
001870
001880 FD  SUPPLIER-OUT-FILE   RECORDING MODE IS F.
001890 01  SUPPLIER-OUT-REC          PIC X(359).
001900
001910 FD  CROP-IN-FILE        RECORDING MODE IS F.
001920 01  CROP-IN-REC               PIC X(129).
001930
001940 FD  CROP-OUT-FILE       RECORDING MODE IS F.
001950 01  CROP-OUT-REC              PIC X(129).
001960
001970 FD  VARIETY-IN-FILE     RECORDING MODE IS F.
001980 01  VARIETY-IN-REC            PIC X(038).
001990
002000 FD  VARIETY-OUT-FILE    RECORDING MODE IS F.
002010 01  VARIETY-OUT-REC           PIC X(038).
002020
002030 FD  INCIDENT-IN-FILE    RECORDING MODE IS F.
002040 01  INCIDENT-IN-REC           PIC X(687).
002050
002060 FD  INCIDENT-OUT-FILE   RECORDING MODE IS F.
002070 01  INCIDENT-OUT-REC          PIC X(687).
002080
002090 FD  SEASON-FILE         RECORDING MODE IS F.
002100 01  SEASON-REC                PIC X(194).
002110
002120 FD  LOCATION-FILE       RECORDING MODE IS F.
002130 01  LOCATION-REC              PIC X(113).
002140
002150 FD  MOVEMENT-FILE       RECORDING MODE IS F.
002160 01  MOVEMENT-REC              PIC X(362).
002170
002180 FD  REPORT-FILE         RECORDING MODE IS F.
002190 01  REPORT-REC                PIC X(152).
002200 EJECT
002210******************************************************************
002220*                     WORKING STORAGE SECTION                   *
002230******************************************************************
002240 WORKING-STORAGE SECTION.
002250
002260 COPY QMLOTREC.
002270 COPY QMITMREC.
002280 COPY QMSUPREC.
002290 COPY QMCRPREC.
002300 COPY QMINCREC.
002310 COPY QMSEAREC.
002320 COPY QMLOCREC.
002330 COPY QMSTKREC.
002340 EJECT
002350******************************************************************
002360*      MAINTENANCE TRANSACTION CARD -- ONE PER INPUT LINE ON     *
002370*      MNTTXN.DAT.  ONE WIDE GENERIC LAYOUT SERVES EVERY TXN      *
002380*      TYPE; FIELDS NOT USED BY A GIVEN TXN-TYPE ARE LEFT BLANK.  *
002390******************************************************************
002400
002410 01  WS-MAINT-TXN-RECORD.
002420     05  MT-TXN-TYPE           PIC X(08).
002430         88  MT-TYPE-LOTCRT        VALUE 'LOTCRT'.
002440         88  MT-TYPE-LOTUPD        VALUE 'LOTUPD'.
002450         88  MT-TYPE-LOTDEL        VALUE 'LOTDEL'.
002460         88  MT-TYPE-ITMCRT        VALUE 'ITMCRT'.
002470         88  MT-TYPE-ITMUPD        VALUE 'ITMUPD'.
002480         88  MT-TYPE-ITMDEL        VALUE 'ITMDEL'.
002490         88  MT-TYPE-SUPCRT        VALUE 'SUPCRT'.
002500         88  MT-TYPE-SUPUPD        VALUE 'SUPUPD'.
002510         88  MT-TYPE-SUPDEL        VALUE 'SUPDEL'.
002520         88  MT-TYPE-CRPCRT        VALUE 'CRPCRT'.
002530         88  MT-TYPE-CRPUPD        VALUE 'CRPUPD'.
002540         88  MT-TYPE-CRPDEL        VALUE 'CRPDEL'.
002550         88  MT-TYPE-VARCRT        VALUE 'VARCRT'.
002560         88  MT-TYPE-VARUPD        VALUE 'VARUPD'.
002570         88  MT-TYPE-VARDEL        VALUE 'VARDEL'.
002580         88  MT-TYPE-INCSTS        VALUE 'INCSTS'.
002590         88  MT-TYPE-LOCFMT        VALUE 'LOCFMT'.
002600     05  MT-LOT-ID             PIC 9(09).
002610     05  MT-ITEM-ID            PIC 9(09).
002620     05  MT-SUPPLIER-ID        PIC 9(09).
002630     05  MT-CROP-ID            PIC 9(09).
002640     05  MT-VARIETY-ID         PIC 9(09).
002650     05  MT-INCIDENT-ID        PIC 9(09).
002660     05  MT-LOCATION-ID        PIC 9(09).
002670     05  MT-BATCH-CODE         PIC X(50).
002680     05  MT-EXPIRY-DATE        PIC 9(08).
002690     05  MT-STATUS             PIC X(20).
002700     05  MT-NAME               PIC X(150).
002710     05  MT-LICENSE-NO         PIC X(50).
002720     05  MT-CONTACT-EMAIL      PIC X(100).
002730     05  MT-CONTACT-PHONE      PIC X(30).
002740     05  MT-CATEGORY           PIC X(20).
002750     05  MT-ACTIVE-ING         PIC X(150).
002760     05  MT-UNIT               PIC X(20).
002770     05  MT-RESTRICTED-FLAG    PIC 9(01).
002780     05  MT-DESCRIPTION        PIC X(500).
002790     05  MT-RESOLUTION-NOTE    PIC X(500).
002800     05  FILLER                PIC X(50).
002810
002820 01  WS-MAINT-TXN-EXPIRY-R     REDEFINES WS-MAINT-TXN-RECORD.
002830     05  FILLER                PIC X(121).
002840     05  ME-EXPIRY-CCYY        PIC 9(04).
002850     05  FILLER                PIC X(1595).
002860 EJECT
002870 01  WS-FILE-STATUSES.
002880     05  WS-TXN-FILE-STATUS    PIC X(02) VALUE '00'.
002890     05  WS-LOI-FILE-STATUS    PIC X(02) VALUE '00'.
002900     05  WS-LOO-FILE-STATUS    PIC X(02) VALUE '00'.
002910     05  WS-IMI-FILE-STATUS    PIC X(02) VALUE '00'.
002920     05  WS-IMO-FILE-STATUS    PIC X(02) VALUE '00'.
002930     05  WS-SPI-FILE-STATUS    PIC X(02) VALUE '00'.
002940     05  WS-SPO-FILE-STATUS    PIC X(02) VALUE '00'.
002950     05  WS-CPI-FILE-STATUS    PIC X(02) VALUE '00'.
002960     05  WS-CPO-FILE-STATUS    PIC X(02) VALUE '00'.
002970     05  WS-VRI-FILE-STATUS    PIC X(02) VALUE '00'.
002980     05  WS-VRO-FILE-STATUS    PIC X(02) VALUE '00'.
002990     05  WS-ICI-FILE-STATUS    PIC X(02) VALUE '00'.
003000     05  WS-ICO-FILE-STATUS    PIC X(02) VALUE '00'.
003010     05  WS-SEA-FILE-STATUS    PIC X(02) VALUE '00'.
003020     05  WS-LOC-FILE-STATUS    PIC X(02) VALUE '00'.
003030     05  WS-MOV-FILE-STATUS    PIC X(02) VALUE '00'.
003040     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
003050     05  FILLER                PIC X(08) VALUE SPACES.
003060
003070 01  WS-COUNTERS.
003080     05  WS-LOT-CNT            PIC S9(4) COMP VALUE ZERO.
003090     05  WS-ITM-CNT            PIC S9(4) COMP VALUE ZERO.
003100     05  WS-SUP-CNT            PIC S9(4) COMP VALUE ZERO.
003110     05  WS-CRP-CNT            PIC S9(4) COMP VALUE ZERO.
003120     05  WS-VAR-CNT            PIC S9(4) COMP VALUE ZERO.
003130     05  WS-INC-CNT            PIC S9(4) COMP VALUE ZERO.
003140     05  WS-SEA-CNT            PIC S9(4) COMP VALUE ZERO.
003150     05  WS-LOC-CNT            PIC S9(4) COMP VALUE ZERO.
003160     05  WS-TXN-READ-CNT       PIC S9(9) COMP VALUE ZERO.
003170     05  WS-TXN-ACCEPT-CNT     PIC S9(9) COMP VALUE ZERO.
003180     05  WS-TXN-REJECT-CNT     PIC S9(9) COMP VALUE ZERO.
003190     05  WS-MOVEMENT-MATCH-CNT PIC S9(9) COMP VALUE ZERO.
003200     05  WS-MOVEMENT-MATCH-DM  PIC S9(9) VALUE ZERO.
003210     05  WS-MOVEMENT-MATCH-DM-R REDEFINES WS-MOVEMENT-MATCH-DM
003220                               PIC S9(9) COMP-3.
003230     05  FILLER                PIC X(08) VALUE SPACES.
003240 EJECT
003250 01  WS-SWITCHES.
003260     05  WS-EOF-SW             PIC X(01) VALUE 'N'.
003270         88  WS-AT-EOF             VALUE 'Y'.
003280     05  WS-REJECT-SW          PIC X(01) VALUE 'N'.
003290         88  WS-TXN-REJECTED       VALUE 'Y'.
003300     05  FILLER                PIC X(08) VALUE SPACES.
003310
003312*    CROP-TABLE SEARCH SUBSCRIPTS FOR THE R21 NAME-UNIQUENESS
003314*    CHECK -- PLAIN SCRATCH ITEMS, CARRIED AS 77-LEVELS RATHER
003316*    THAN STUFFED INTO A GROUP THEY DO NOT BELONG TO.
003318 77  WS-CRP-MATCH-SUB          PIC S9(4) COMP VALUE ZERO.
003319 77  WS-CRP-FREE-SUB           PIC S9(4) COMP VALUE ZERO.
003320 01  WS-WORK-AREAS.
003330     05  WS-REJECT-REASON      PIC X(40) VALUE SPACES.
003340     05  WS-LOT-MATCH-SUB      PIC S9(4) COMP VALUE ZERO.
003350     05  WS-LOT-FREE-SUB       PIC S9(4) COMP VALUE ZERO.
003360     05  WS-ITM-MATCH-SUB      PIC S9(4) COMP VALUE ZERO.
003370     05  WS-ITM-FREE-SUB       PIC S9(4) COMP VALUE ZERO.
003380     05  WS-SUP-MATCH-SUB      PIC S9(4) COMP VALUE ZERO.
003390     05  WS-SUP-FREE-SUB       PIC S9(4) COMP VALUE ZERO.
003420     05  WS-VAR-MATCH-SUB      PIC S9(4) COMP VALUE ZERO.
003430     05  WS-VAR-FREE-SUB       PIC S9(4) COMP VALUE ZERO.
003440     05  WS-INC-MATCH-SUB      PIC S9(4) COMP VALUE ZERO.
003450     05  WS-INC-FREE-SUB       PIC S9(4) COMP VALUE ZERO.
003460     05  WS-REF-FOUND-SW       PIC X(01) VALUE 'N'.
003470         88  WS-REF-FOUND          VALUE 'Y'.
003480     05  WS-ITEM-RESTRICTED-SW PIC X(01) VALUE 'N'.
003490         88  WS-ITEM-IS-RESTRICTED VALUE 'Y'.
003500     05  WS-NAME-UC            PIC X(100) VALUE SPACES.
003510     05  WS-TABLE-NAME-UC      PIC X(100) VALUE SPACES.
003520     05  WS-LOC-SEGMENT        PIC X(20) VALUE SPACES.
003530     05  FILLER                PIC X(08) VALUE SPACES.
003540 EJECT
003550******************************************************************
003560*      LOCATION-CODE WORK AREA -- BUILT BY 471-PARA (R14).       *
003570******************************************************************
003580
003590 01  WS-SYSTEM-TIMESTAMP.
003600     05  WS-STS-VALUE.
003610         10  WS-STS-CCYYMMDD   PIC 9(08).
003620         10  WS-STS-HHMMSS     PIC 9(06).
003630     05  FILLER                PIC X(08) VALUE SPACES.
003640 01  WS-TIME-REGISTER          PIC 9(08).
003650 01  WS-TIME-REGISTER-R        REDEFINES WS-TIME-REGISTER.
003660     05  WS-TRG-HHMMSS         PIC 9(06).
003670     05  WS-TRG-HUNDREDTHS     PIC 9(02).
003680 EJECT
003690 01  WS-REPORT-LINE.
003700     05  RP-TXN-TYPE           PIC X(08).
003710     05  FILLER                PIC X(01) VALUE SPACE.
003720     05  RP-KEY-ID             PIC 9(09).
003730     05  FILLER                PIC X(01) VALUE SPACE.
003740     05  RP-RESULT             PIC X(08).
003750     05  FILLER                PIC X(01) VALUE SPACE.
003760     05  RP-REASON             PIC X(40).
003770     05  FILLER                PIC X(01) VALUE SPACE.
003780     05  RP-DETAIL             PIC X(83).
003790 EJECT
003800******************************************************************
003810*                       PROCEDURE DIVISION                      *
003820******************************************************************
003830 PROCEDURE DIVISION.
003840
003850 000-MAINLINE.
003860     PERFORM 100-INITIALIZATION.
003870     PERFORM 200-PROCESS-MAINLINE.
003880     PERFORM 300-TERMINATION.
003890     GOBACK.
003900 EJECT
003910******************************************************************
003920*                         INITIALIZATION                        *
003930******************************************************************
003940
003950 100-INITIALIZATION.
003960     INITIALIZE WS-COUNTERS WS-WORK-AREAS WS-SWITCHES.
003970     INITIALIZE QM-LOT-TABLE QM-ITEM-TABLE QM-SUPPLIER-TABLE
003980               QM-CROP-TABLE QM-VARIETY-TABLE QM-INCIDENT-TABLE
003990               QM-SEASON-TABLE QM-LOCATION-TABLE.
004000     ACCEPT WS-STS-CCYYMMDD FROM DATE YYYYMMDD.
004010     ACCEPT WS-TIME-REGISTER FROM TIME.
004020     MOVE WS-TRG-HHMMSS TO WS-STS-HHMMSS.
004030     PERFORM 110-OPEN-FILES.
004040     PERFORM 120-LOAD-LOT-TABLE.
004050     PERFORM 130-LOAD-ITEM-TABLE.
004060     PERFORM 140-LOAD-SUPPLIER-TABLE.
004070     PERFORM 150-LOAD-CROP-TABLE.
004080     PERFORM 160-LOAD-VARIETY-TABLE.
004090     PERFORM 170-LOAD-INCIDENT-TABLE.
004100     PERFORM 180-LOAD-SEASON-TABLE.
004110     PERFORM 190-LOAD-LOCATION-TABLE.
004120
004130 110-OPEN-FILES.
004140     OPEN INPUT  TXN-FILE LOT-IN-FILE ITEM-IN-FILE
004150                 SUPPLIER-IN-FILE CROP-IN-FILE VARIETY-IN-FILE
004160                 INCIDENT-IN-FILE SEASON-FILE LOCATION-FILE.
004170     OPEN OUTPUT REPORT-FILE.
004180     IF WS-TXN-FILE-STATUS NOT = '00'
004190        OR WS-LOI-FILE-STATUS NOT = '00'
004200        OR WS-IMI-FILE-STATUS NOT = '00'
004210        OR WS-SPI-FILE-STATUS NOT = '00'
004220        OR WS-CPI-FILE-STATUS NOT = '00'
004230        OR WS-VRI-FILE-STATUS NOT = '00'
004240        OR WS-ICI-FILE-STATUS NOT = '00'
004250        OR WS-SEA-FILE-STATUS NOT = '00'
004260        OR WS-LOC-FILE-STATUS NOT = '00'
004270        OR WS-RPT-FILE-STATUS NOT = '00'
004280         DISPLAY 'QMMSTMN - ERROR OPENING FILES'
004290         GO TO 999-ABEND
004300     END-IF.
004310 EJECT
004320******************************************************************
004330*      LOAD THE SIX MASTER-DATA TABLES AND THE TWO REFERENCE     *
004340*      TABLES (SEASON, LOCATION) WHOLE FOR THE LIFE OF THE RUN.  *
004350******************************************************************
004360
004370 120-LOAD-LOT-TABLE.
004380     READ LOT-IN-FILE INTO QM-SUPPLY-LOT-RECORD
004390         AT END CONTINUE
004400     END-READ.
004410     GO TO 121-LOAD-LOT-LOOP-TEST.
004420 121-LOAD-LOT-LOOP-TEST.
004430     IF WS-LOI-FILE-STATUS = '10'
004440         GO TO 129-LOAD-LOT-TABLE-EXIT
004450     END-IF.
004460     ADD 1 TO WS-LOT-CNT.
004470     SET QM-LOT-IDX TO WS-LOT-CNT.
004480     MOVE LT-LOT-ID         TO LTT-LOT-ID(QM-LOT-IDX).
004490     MOVE LT-SUPPLY-ITEM-ID TO LTT-SUPPLY-ITEM-ID(QM-LOT-IDX).
004500     MOVE LT-SUPPLIER-ID    TO LTT-SUPPLIER-ID(QM-LOT-IDX).
004510     MOVE LT-BATCH-CODE     TO LTT-BATCH-CODE(QM-LOT-IDX).
004520     MOVE LT-EXPIRY-DATE    TO LTT-EXPIRY-DATE(QM-LOT-IDX).
004530     MOVE LT-STATUS         TO LTT-STATUS(QM-LOT-IDX).
004540     SET LTT-SLOT-USED(QM-LOT-IDX) TO TRUE.
004550     READ LOT-IN-FILE INTO QM-SUPPLY-LOT-RECORD
004560         AT END CONTINUE
004570     END-READ.
004580     GO TO 121-LOAD-LOT-LOOP-TEST.
004590 129-LOAD-LOT-TABLE-EXIT.
004600     CLOSE LOT-IN-FILE.
004610
004620 130-LOAD-ITEM-TABLE.
004630     READ ITEM-IN-FILE INTO QM-SUPPLY-ITEM-RECORD
004640         AT END CONTINUE
004650     END-READ.
004660     GO TO 131-LOAD-ITEM-LOOP-TEST.
004670 131-LOAD-ITEM-LOOP-TEST.
004680     IF WS-IMI-FILE-STATUS = '10'
004690         GO TO 139-LOAD-ITEM-TABLE-EXIT
004700     END-IF.
004710     ADD 1 TO WS-ITM-CNT.
004720     SET QM-ITM-IDX TO WS-ITM-CNT.
004730     MOVE IM-ITEM-ID           TO IMT-ITEM-ID(QM-ITM-IDX).
004740     MOVE IM-NAME               TO IMT-ITEM-NAME(QM-ITM-IDX).
004750     MOVE IM-NAME               TO IMT-ITEM-NAME-FULL(QM-ITM-IDX).
004760     MOVE IM-CATEGORY           TO IMT-CATEGORY(QM-ITM-IDX).
004770     MOVE IM-ACTIVE-INGREDIENT  TO IMT-ACTIVE-ING(QM-ITM-IDX).
004780     MOVE IM-UNIT                TO IMT-UNIT(QM-ITM-IDX).
004790     MOVE IM-RESTRICTED-FLAG     TO IMT-RESTRICTED-FLAG(QM-ITM-IDX).
004800     MOVE IM-DESCRIPTION         TO IMT-DESCRIPTION(QM-ITM-IDX).
004810     SET IMT-SLOT-USED(QM-ITM-IDX) TO TRUE.
004820     READ ITEM-IN-FILE INTO QM-SUPPLY-ITEM-RECORD
004830         AT END CONTINUE
004840     END-READ.
004850     GO TO 131-LOAD-ITEM-LOOP-TEST.
004860 139-LOAD-ITEM-TABLE-EXIT.
004870     CLOSE ITEM-IN-FILE.
004880
004890 140-LOAD-SUPPLIER-TABLE.
004900     READ SUPPLIER-IN-FILE INTO QM-SUPPLIER-RECORD
004910         AT END CONTINUE
004920     END-READ.
004930     GO TO 141-LOAD-SUPPLIER-LOOP-TEST.
004940 141-LOAD-SUPPLIER-LOOP-TEST.
004950     IF WS-SPI-FILE-STATUS = '10'
004960         GO TO 149-LOAD-SUPPLIER-TABLE-EXIT
004970     END-IF.
004980     ADD 1 TO WS-SUP-CNT.
004990     SET QM-SUP-IDX TO WS-SUP-CNT.
005000     MOVE SP-SUPPLIER-ID   TO SPT-SUPPLIER-ID(QM-SUP-IDX).
005010     MOVE SP-NAME          TO SPT-NAME(QM-SUP-IDX).
005020     MOVE SP-LICENSE-NO    TO SPT-LICENSE-NO(QM-SUP-IDX).
005030     MOVE SP-CONTACT-EMAIL TO SPT-CONTACT-EMAIL(QM-SUP-IDX).
005040     MOVE SP-CONTACT-PHONE TO SPT-CONTACT-PHONE(QM-SUP-IDX).
005050     SET SPT-SLOT-USED(QM-SUP-IDX) TO TRUE.
005060     READ SUPPLIER-IN-FILE INTO QM-SUPPLIER-RECORD
005070         AT END CONTINUE
005080     END-READ.
005090     GO TO 141-LOAD-SUPPLIER-LOOP-TEST.
005100 149-LOAD-SUPPLIER-TABLE-EXIT.
005110     CLOSE SUPPLIER-IN-FILE.
005120
005130 150-LOAD-CROP-TABLE.
005140     READ CROP-IN-FILE INTO QM-CROP-RECORD
005150         AT END CONTINUE
005160     END-READ.
005170     GO TO 151-LOAD-CROP-LOOP-TEST.
005180 151-LOAD-CROP-LOOP-TEST.
005190     IF WS-CPI-FILE-STATUS = '10'
005200         GO TO 159-LOAD-CROP-TABLE-EXIT
005210     END-IF.
005220     ADD 1 TO WS-CRP-CNT.
005230     SET QM-CRP-IDX TO WS-CRP-CNT.
005240     MOVE CP-CROP-ID       TO CPT-CROP-ID(QM-CRP-IDX).
005250     MOVE CP-CROP-NAME     TO CPT-CROP-NAME(QM-CRP-IDX).
005260     MOVE FUNCTION UPPER-CASE(CP-CROP-NAME)
005270                            TO CPT-CROP-NAME-UC(QM-CRP-IDX).
005280     SET CPT-SLOT-USED(QM-CRP-IDX) TO TRUE.
005290     READ CROP-IN-FILE INTO QM-CROP-RECORD
005300         AT END CONTINUE
005310     END-READ.
005320     GO TO 151-LOAD-CROP-LOOP-TEST.
005330 159-LOAD-CROP-TABLE-EXIT.
005340     CLOSE CROP-IN-FILE.
005350
005360 160-LOAD-VARIETY-TABLE.
005370     READ VARIETY-IN-FILE INTO QM-VARIETY-RECORD
005380         AT END CONTINUE
005390     END-READ.
005400     GO TO 161-LOAD-VARIETY-LOOP-TEST.
005410 161-LOAD-VARIETY-LOOP-TEST.
005420     IF WS-VRI-FILE-STATUS = '10'
005430         GO TO 169-LOAD-VARIETY-TABLE-EXIT
005440     END-IF.
005450     ADD 1 TO WS-VAR-CNT.
005460     SET QM-VAR-IDX TO WS-VAR-CNT.
005470     MOVE VR-VARIETY-ID      TO VRT-VARIETY-ID(QM-VAR-IDX).
005480     MOVE VR-VARIETY-CROP-ID TO VRT-VARIETY-CROP-ID(QM-VAR-IDX).
005490     SET VRT-SLOT-USED(QM-VAR-IDX) TO TRUE.
005500     READ VARIETY-IN-FILE INTO QM-VARIETY-RECORD
005510         AT END CONTINUE
005520     END-READ.
005530     GO TO 161-LOAD-VARIETY-LOOP-TEST.
005540 169-LOAD-VARIETY-TABLE-EXIT.
005550     CLOSE VARIETY-IN-FILE.
005560
005570 170-LOAD-INCIDENT-TABLE.
005580     READ INCIDENT-IN-FILE INTO QM-INCIDENT-RECORD
005590         AT END CONTINUE
005600     END-READ.
005610     GO TO 171-LOAD-INCIDENT-LOOP-TEST.
005620 171-LOAD-INCIDENT-LOOP-TEST.
005630     IF WS-ICI-FILE-STATUS = '10'
005640         GO TO 179-LOAD-INCIDENT-TABLE-EXIT
005650     END-IF.
005660     ADD 1 TO WS-INC-CNT.
005670     SET QM-INC-IDX TO WS-INC-CNT.
005680     MOVE IC-INCIDENT-ID     TO ICT-INCIDENT-ID(QM-INC-IDX).
005690     MOVE IC-SEASON-ID       TO ICT-SEASON-ID(QM-INC-IDX).
005700     MOVE IC-INCIDENT-TYPE   TO ICT-INCIDENT-TYPE(QM-INC-IDX).
005710     MOVE IC-SEVERITY        TO ICT-SEVERITY(QM-INC-IDX).
005720     MOVE IC-STATUS          TO ICT-STATUS(QM-INC-IDX).
005730     MOVE IC-DEADLINE        TO ICT-DEADLINE(QM-INC-IDX).
005740     MOVE IC-ASSIGNEE-ID     TO ICT-ASSIGNEE-ID(QM-INC-IDX).
005750     MOVE IC-RESOLVED-AT     TO ICT-RESOLVED-AT(QM-INC-IDX).
005760     MOVE IC-RESOLUTION-NOTE TO ICT-RESOLUTION-NOTE(QM-INC-IDX).
005770     MOVE IC-CREATED-AT      TO ICT-CREATED-AT(QM-INC-IDX).
005780     SET ICT-SLOT-USED(QM-INC-IDX) TO TRUE.
005790     READ INCIDENT-IN-FILE INTO QM-INCIDENT-RECORD
005800         AT END CONTINUE
005810     END-READ.
005820     GO TO 171-LOAD-INCIDENT-LOOP-TEST.
005830 179-LOAD-INCIDENT-TABLE-EXIT.
005840     CLOSE INCIDENT-IN-FILE.
005850
005860 180-LOAD-SEASON-TABLE.
005870     READ SEASON-FILE INTO QM-SEASON-RECORD
005880         AT END CONTINUE
005890     END-READ.
005900     GO TO 181-LOAD-SEASON-LOOP-TEST.
005910 181-LOAD-SEASON-LOOP-TEST.
005920     IF WS-SEA-FILE-STATUS = '10'
005930         GO TO 189-LOAD-SEASON-TABLE-EXIT
005940     END-IF.
005950     ADD 1 TO WS-SEA-CNT.
005960     SET QM-SEA-IDX TO WS-SEA-CNT.
005970     MOVE SN-SEASON-ID   TO SNT-SEASON-ID(QM-SEA-IDX).
005980     MOVE SN-SEASON-NAME TO SNT-SEASON-NAME(QM-SEA-IDX).
005990     MOVE SN-CROP-ID     TO SNT-CROP-ID(QM-SEA-IDX).
006000     MOVE SN-PLOT-ID     TO SNT-PLOT-ID(QM-SEA-IDX).
006010     MOVE SN-FARM-ID     TO SNT-FARM-ID(QM-SEA-IDX).
006020     MOVE SN-STATUS      TO SNT-STATUS(QM-SEA-IDX).
006030     MOVE SN-CREATED-AT  TO SNT-CREATED-AT(QM-SEA-IDX).
006040     MOVE SN-VARIETY-ID  TO SNT-VARIETY-ID(QM-SEA-IDX).
006050     READ SEASON-FILE INTO QM-SEASON-RECORD
006060         AT END CONTINUE
006070     END-READ.
006080     GO TO 181-LOAD-SEASON-LOOP-TEST.
006090 189-LOAD-SEASON-TABLE-EXIT.
006100     CLOSE SEASON-FILE.
006110
006120 190-LOAD-LOCATION-TABLE.
006130     READ LOCATION-FILE INTO QM-STOCK-LOCATION-RECORD
006140         AT END CONTINUE
006150     END-READ.
006160     GO TO 191-LOAD-LOCATION-LOOP-TEST.
006170 191-LOAD-LOCATION-LOOP-TEST.
006180     IF WS-LOC-FILE-STATUS = '10'
006190         GO TO 199-LOAD-LOCATION-TABLE-EXIT
006200     END-IF.
006210     ADD 1 TO WS-LOC-CNT.
006220     SET QM-LOC-IDX TO WS-LOC-CNT.
006230     MOVE LC-LOCATION-ID  TO LCT-LOCATION-ID(QM-LOC-IDX).
006240     MOVE LC-WAREHOUSE-ID TO LCT-WAREHOUSE-ID(QM-LOC-IDX).
006250     MOVE LC-ZONE         TO LCT-ZONE(QM-LOC-IDX).
006260     MOVE LC-AISLE        TO LCT-AISLE(QM-LOC-IDX).
006270     MOVE LC-SHELF        TO LCT-SHELF(QM-LOC-IDX).
006280     MOVE LC-BIN          TO LCT-BIN(QM-LOC-IDX).
006290     READ LOCATION-FILE INTO QM-STOCK-LOCATION-RECORD
006300         AT END CONTINUE
006310     END-READ.
006320     GO TO 191-LOAD-LOCATION-LOOP-TEST.
006330 199-LOAD-LOCATION-TABLE-EXIT.
006340     CLOSE LOCATION-FILE.
006350 EJECT
006360******************************************************************
006370*                      MAIN TRANSACTION LOOP                    *
006380******************************************************************
006390
006400 200-PROCESS-MAINLINE.
006410     SET WS-AT-EOF TO FALSE.
006420     READ TXN-FILE INTO WS-MAINT-TXN-RECORD
006430         AT END SET WS-AT-EOF TO TRUE
006440     END-READ.
006450     GO TO 201-PROCESS-LOOP-TEST.
006460 201-PROCESS-LOOP-TEST.
006470     IF WS-AT-EOF
006480         GO TO 200-PROCESS-MAINLINE-EXIT
006490     END-IF.
006500     ADD 1 TO WS-TXN-READ-CNT.
006510     SET WS-REJECT-SW TO 'N'.
006520     MOVE SPACES TO WS-REJECT-REASON.
006530     MOVE SPACES TO RP-DETAIL.
006540     PERFORM 210-DISPATCH-TRANSACTION.
006550     IF WS-TXN-REJECTED
006560         ADD 1 TO WS-TXN-REJECT-CNT
006570     ELSE
006580         ADD 1 TO WS-TXN-ACCEPT-CNT
006590     END-IF.
006600     PERFORM 700-WRITE-REPORT-LINE.
006610     READ TXN-FILE INTO WS-MAINT-TXN-RECORD
006620         AT END SET WS-AT-EOF TO TRUE
006630     END-READ.
006640     GO TO 201-PROCESS-LOOP-TEST.
006650 200-PROCESS-MAINLINE-EXIT.
006660     CLOSE TXN-FILE.
006670 EJECT
006680******************************************************************
006690*       210 -- DISPATCH ON MT-TXN-TYPE TO THE HANDLER FOR THE    *
006700*       ENTITY AND ACTION THE CARD NAMES.  AN UNRECOGNISED TYPE  *
006710*       IS REJECTED OUTRIGHT.                                    *
006720******************************************************************
006730
006740 210-DISPATCH-TRANSACTION.
006750     IF MT-TYPE-LOTCRT
006760         PERFORM 410-CREATE-LOT
006770     ELSE
006780     IF MT-TYPE-LOTUPD
006790         PERFORM 411-UPDATE-LOT
006800     ELSE
006810     IF MT-TYPE-LOTDEL
006820         PERFORM 412-DELETE-LOT
006830     ELSE
006840     IF MT-TYPE-ITMCRT
006850         PERFORM 420-CREATE-ITEM
006860     ELSE
006870     IF MT-TYPE-ITMUPD
006880         PERFORM 421-UPDATE-ITEM
006890     ELSE
006900     IF MT-TYPE-ITMDEL
006910         PERFORM 422-DELETE-ITEM
006920     ELSE
006930     IF MT-TYPE-SUPCRT
006940         PERFORM 430-CREATE-SUPPLIER
006950     ELSE
006960     IF MT-TYPE-SUPUPD
006970         PERFORM 431-UPDATE-SUPPLIER
006980     ELSE
006990     IF MT-TYPE-SUPDEL
007000         PERFORM 432-DELETE-SUPPLIER
007010     ELSE
007020     IF MT-TYPE-CRPCRT
007030         PERFORM 440-CREATE-CROP
007040     ELSE
007050     IF MT-TYPE-CRPUPD
007060         PERFORM 441-UPDATE-CROP
007070     ELSE
007080     IF MT-TYPE-CRPDEL
007090         PERFORM 442-DELETE-CROP
007100     ELSE
007110     IF MT-TYPE-VARCRT
007120         PERFORM 450-CREATE-VARIETY
007130     ELSE
007140     IF MT-TYPE-VARUPD
007150         PERFORM 451-UPDATE-VARIETY
007160     ELSE
007170     IF MT-TYPE-VARDEL
007180         PERFORM 452-DELETE-VARIETY
007190     ELSE
007200     IF MT-TYPE-INCSTS
007210         PERFORM 460-MAINTAIN-INCIDENT-STATUS
007220     ELSE
007230     IF MT-TYPE-LOCFMT
007240         PERFORM 470-FORMAT-LOCATION
007250     ELSE
007260         SET WS-TXN-REJECTED TO TRUE
007270         MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-REASON
007280     END-IF
007290     END-IF
007300     END-IF
007310     END-IF
007320     END-IF
007330     END-IF
007340     END-IF
007350     END-IF
007360     END-IF
007370     END-IF
007380     END-IF
007390     END-IF
007400     END-IF
007410     END-IF
007420     END-IF
007430     END-IF.
007440 EJECT
007450******************************************************************
007460*       410-412 -- SUPPLY-LOT CREATE/UPDATE/DELETE.  CREATE AND  *
007470*       UPDATE ENFORCE THE RESTRICTED-ITEM LICENSING RULE (R13); *
007480*       DELETE ENFORCES THE STOCK-MOVEMENT GUARD (R20).          *
007490******************************************************************
007500
007510 410-CREATE-LOT.
007520     PERFORM 660-CHECK-RESTRICTED-LICENSE.
007530     IF WS-TXN-REJECTED
007540         GO TO 419-CREATE-LOT-EXIT
007550     END-IF.
007560     DISPLAY 'QMMSTMN - LOTCRT EXPIRY CCYY ' ME-EXPIRY-CCYY.
007570     PERFORM 520-FIND-LOT-SLOT.
007580     IF WS-LOT-MATCH-SUB NOT = ZERO
007590         SET WS-TXN-REJECTED TO TRUE
007600         MOVE 'LOT ALREADY EXISTS' TO WS-REJECT-REASON
007610         GO TO 419-CREATE-LOT-EXIT
007620     END-IF.
007630     ADD 1 TO WS-LOT-CNT.
007640     SET WS-LOT-FREE-SUB TO WS-LOT-CNT.
007650     MOVE MT-LOT-ID         TO LTT-LOT-ID(WS-LOT-FREE-SUB).
007660     MOVE MT-ITEM-ID        TO LTT-SUPPLY-ITEM-ID(WS-LOT-FREE-SUB).
007670     MOVE MT-SUPPLIER-ID    TO LTT-SUPPLIER-ID(WS-LOT-FREE-SUB).
007680     MOVE MT-BATCH-CODE     TO LTT-BATCH-CODE(WS-LOT-FREE-SUB).
007690     MOVE MT-EXPIRY-DATE    TO LTT-EXPIRY-DATE(WS-LOT-FREE-SUB).
007700     MOVE 'IN_STOCK'        TO LTT-STATUS(WS-LOT-FREE-SUB).
007710     SET LTT-SLOT-USED(WS-LOT-FREE-SUB) TO TRUE.
007720 419-CREATE-LOT-EXIT.
007730     EXIT.
007740
007750 411-UPDATE-LOT.
007760     PERFORM 660-CHECK-RESTRICTED-LICENSE.
007770     IF WS-TXN-REJECTED
007780         GO TO 419-UPDATE-LOT-EXIT
007790     END-IF.
007800     PERFORM 520-FIND-LOT-SLOT.
007810     IF WS-LOT-MATCH-SUB = ZERO
007820         SET WS-TXN-REJECTED TO TRUE
007830         MOVE 'SUPPLY-LOT NOT FOUND' TO WS-REJECT-REASON
007840         GO TO 419-UPDATE-LOT-EXIT
007850     END-IF.
007860     MOVE MT-SUPPLIER-ID TO LTT-SUPPLIER-ID(WS-LOT-MATCH-SUB).
007870     MOVE MT-BATCH-CODE  TO LTT-BATCH-CODE(WS-LOT-MATCH-SUB).
007880     MOVE MT-EXPIRY-DATE TO LTT-EXPIRY-DATE(WS-LOT-MATCH-SUB).
007890     MOVE MT-STATUS      TO LTT-STATUS(WS-LOT-MATCH-SUB).
007900 419-UPDATE-LOT-EXIT.
007910     EXIT.
007920
007930 412-DELETE-LOT.
007940     PERFORM 520-FIND-LOT-SLOT.
007950     IF WS-LOT-MATCH-SUB = ZERO
007960         SET WS-TXN-REJECTED TO TRUE
007970         MOVE 'SUPPLY-LOT NOT FOUND' TO WS-REJECT-REASON
007980         GO TO 419-DELETE-LOT-EXIT
007990     END-IF.
008000     PERFORM 610-CHECK-LOT-MOVEMENTS.
008010     IF WS-TXN-REJECTED
008020         GO TO 419-DELETE-LOT-EXIT
008030     END-IF.
008040     SET LTT-SLOT-FREE(WS-LOT-MATCH-SUB) TO TRUE.
008050 419-DELETE-LOT-EXIT.
008060     EXIT.
008070 EJECT
008080 520-FIND-LOT-SLOT.
008090     MOVE ZERO TO WS-LOT-MATCH-SUB WS-LOT-FREE-SUB.
008100     PERFORM 521-CHECK-ONE-LOT-SLOT
008110         VARYING QM-LOT-IDX FROM 1 BY 1
008120         UNTIL QM-LOT-IDX > 3000
008130            OR WS-LOT-MATCH-SUB NOT = ZERO.
008140
008150 521-CHECK-ONE-LOT-SLOT.
008160     IF LTT-SLOT-FREE(QM-LOT-IDX)
008170         IF WS-LOT-FREE-SUB = ZERO
008180             SET WS-LOT-FREE-SUB TO QM-LOT-IDX
008190         END-IF
008200         GO TO 529-CHECK-ONE-LOT-SLOT-EXIT
008210     END-IF.
008220     IF LTT-LOT-ID(QM-LOT-IDX) = MT-LOT-ID
008230         SET WS-LOT-MATCH-SUB TO QM-LOT-IDX
008240     END-IF.
008250 529-CHECK-ONE-LOT-SLOT-EXIT.
008260     EXIT.
008270 EJECT
008280******************************************************************
008290*       610 -- R20 GUARD.  SUPPLY-LOT MAY NOT BE DROPPED WHILE    *
008300*       ANY STOCK-MOVEMENT ROW STILL POINTS AT IT.  THE           *
008310*       MOVEMENT FILE IS TOO LARGE TO TABLE, SO IT IS RE-SCANNED  *
008320*       SEQUENTIALLY FOR EACH LOTDEL CARD -- ACCEPTABLE HERE      *
008330*       SINCE MASTER-DATA DELETES ARE RARE AGAINST THE POSTING    *
008340*       VOLUME ON STKMOVE.DAT.                                    *
008350******************************************************************
008360
008370 610-CHECK-LOT-MOVEMENTS.
008380     MOVE ZERO TO WS-MOVEMENT-MATCH-CNT.
008390     OPEN INPUT MOVEMENT-FILE.
008400     READ MOVEMENT-FILE INTO QM-STOCK-MOVEMENT-RECORD
008410         AT END CONTINUE
008420     END-READ.
008430     GO TO 611-CHECK-LOT-MOVEMENTS-LOOP.
008440 611-CHECK-LOT-MOVEMENTS-LOOP.
008450     IF WS-MOV-FILE-STATUS = '10'
008460         GO TO 619-CHECK-LOT-MOVEMENTS-EXIT
008470     END-IF.
008480     IF SM-SUPPLY-LOT-ID = MT-LOT-ID
008490         ADD 1 TO WS-MOVEMENT-MATCH-CNT
008500     END-IF.
008510     READ MOVEMENT-FILE INTO QM-STOCK-MOVEMENT-RECORD
008520         AT END CONTINUE
008530     END-READ.
008540     GO TO 611-CHECK-LOT-MOVEMENTS-LOOP.
008550 619-CHECK-LOT-MOVEMENTS-EXIT.
008560     CLOSE MOVEMENT-FILE.
008570     IF WS-MOVEMENT-MATCH-CNT NOT = ZERO
008580         SET WS-TXN-REJECTED TO TRUE
008590         MOVE 'LOT HAS STOCK MOVEMENTS' TO WS-REJECT-REASON
008600         MOVE WS-MOVEMENT-MATCH-CNT TO WS-MOVEMENT-MATCH-DM
008610         DISPLAY 'QMMSTMN - LOTDEL BLOCKED, MOVEMENT-CNT PACKED-DM '
008620                 WS-MOVEMENT-MATCH-DM-R
008630     END-IF.
008640 EJECT
008650******************************************************************
008660*       660 -- R13 GUARD.  A LOT ON A RESTRICTED SUPPLY-ITEM MAY  *
008670*       ONLY BE CREATED OR UPDATED IF ITS SUPPLIER CARRIES A      *
008680*       NON-BLANK LICENSE-NO.                                     *
008690******************************************************************
008700
008710 660-CHECK-RESTRICTED-LICENSE.
008720     SET WS-ITEM-RESTRICTED-SW TO 'N'.
008730     SET QM-ITM-IDX TO 1.
008740     SEARCH QM-ITM-ENTRY
008750         AT END
008760             SET WS-TXN-REJECTED TO TRUE
008770             MOVE 'SUPPLY-ITEM NOT FOUND' TO WS-REJECT-REASON
008780             GO TO 669-CHECK-RESTRICTED-LICENSE-EXIT
008790         WHEN IMT-ITEM-ID(QM-ITM-IDX) = MT-ITEM-ID
008800             IF IMT-RESTRICTED-FLAG(QM-ITM-IDX) = 1
008810                 SET WS-ITEM-IS-RESTRICTED TO TRUE
008820             END-IF
008830     END-SEARCH.
008840     IF NOT WS-ITEM-IS-RESTRICTED
008850         GO TO 669-CHECK-RESTRICTED-LICENSE-EXIT
008860     END-IF.
008870     SET QM-SUP-IDX TO 1.
008880     SEARCH QM-SUP-ENTRY
008890         AT END
008900             SET WS-TXN-REJECTED TO TRUE
008910             MOVE 'SUPPLIER NOT FOUND' TO WS-REJECT-REASON
008920         WHEN SPT-SUPPLIER-ID(QM-SUP-IDX) = MT-SUPPLIER-ID
008930             IF SPT-LICENSE-NO(QM-SUP-IDX) = SPACES
008940                 SET WS-TXN-REJECTED TO TRUE
008950                 MOVE 'SUPPLIER NOT LICENSED FOR RESTRICTED ITEM'
008960                     TO WS-REJECT-REASON
008970             END-IF
008980     END-SEARCH.
008990 669-CHECK-RESTRICTED-LICENSE-EXIT.
009000     EXIT.
009010 EJECT
009020******************************************************************
009030*       420-422 -- SUPPLY-ITEM CREATE/UPDATE/DELETE.  CREATE      *
009040*       DEFAULTS AN UNKNOWN CATEGORY TO OTHER (R22); UPDATE       *
009050*       REJECTS AN UNKNOWN CATEGORY BY LEAVING THE OLD ONE IN     *
009060*       PLACE -- THE SAME RULE, APPLIED ASYMMETRICALLY BY DESIGN. *
009070******************************************************************
009080
009090 420-CREATE-ITEM.
009100     PERFORM 530-FIND-ITEM-SLOT.
009110     IF WS-ITM-MATCH-SUB NOT = ZERO
009120         SET WS-TXN-REJECTED TO TRUE
009130         MOVE 'SUPPLY-ITEM ALREADY EXISTS' TO WS-REJECT-REASON
009140         GO TO 429-CREATE-ITEM-EXIT
009150     END-IF.
009160     ADD 1 TO WS-ITM-CNT.
009170     SET WS-ITM-FREE-SUB TO WS-ITM-CNT.
009180     MOVE MT-ITEM-ID       TO IMT-ITEM-ID(WS-ITM-FREE-SUB).
009190     MOVE MT-NAME          TO IMT-ITEM-NAME(WS-ITM-FREE-SUB).
009200     MOVE MT-NAME          TO IMT-ITEM-NAME-FULL(WS-ITM-FREE-SUB).
009210     IF MT-CATEGORY = 'SEED' OR 'FERTILIZER' OR 'PESTICIDE'
009220                     OR 'TOOL' OR 'OTHER'
009230         MOVE MT-CATEGORY   TO IMT-CATEGORY(WS-ITM-FREE-SUB)
009240     ELSE
009250         MOVE 'OTHER'       TO IMT-CATEGORY(WS-ITM-FREE-SUB)
009260     END-IF.
009270     MOVE MT-ACTIVE-ING    TO IMT-ACTIVE-ING(WS-ITM-FREE-SUB).
009280     MOVE MT-UNIT          TO IMT-UNIT(WS-ITM-FREE-SUB).
009290     MOVE MT-RESTRICTED-FLAG
009300                           TO IMT-RESTRICTED-FLAG(WS-ITM-FREE-SUB).
009310     MOVE MT-DESCRIPTION   TO IMT-DESCRIPTION(WS-ITM-FREE-SUB).
009320     SET IMT-SLOT-USED(WS-ITM-FREE-SUB) TO TRUE.
009330 429-CREATE-ITEM-EXIT.
009340     EXIT.
009350
009360 421-UPDATE-ITEM.
009370     PERFORM 530-FIND-ITEM-SLOT.
009380     IF WS-ITM-MATCH-SUB = ZERO
009390         SET WS-TXN-REJECTED TO TRUE
009400         MOVE 'SUPPLY-ITEM NOT FOUND' TO WS-REJECT-REASON
009410         GO TO 429-UPDATE-ITEM-EXIT
009420     END-IF.
009430     MOVE MT-NAME          TO IMT-ITEM-NAME(WS-ITM-MATCH-SUB).
009440     MOVE MT-NAME          TO IMT-ITEM-NAME-FULL(WS-ITM-MATCH-SUB).
009450     IF MT-CATEGORY = 'SEED' OR 'FERTILIZER' OR 'PESTICIDE'
009460                     OR 'TOOL' OR 'OTHER'
009470         MOVE MT-CATEGORY   TO IMT-CATEGORY(WS-ITM-MATCH-SUB)
009480     END-IF.
009490     MOVE MT-ACTIVE-ING    TO IMT-ACTIVE-ING(WS-ITM-MATCH-SUB).
009500     MOVE MT-UNIT          TO IMT-UNIT(WS-ITM-MATCH-SUB).
009510     MOVE MT-RESTRICTED-FLAG
009520                           TO IMT-RESTRICTED-FLAG(WS-ITM-MATCH-SUB).
009530     MOVE MT-DESCRIPTION   TO IMT-DESCRIPTION(WS-ITM-MATCH-SUB).
009540 429-UPDATE-ITEM-EXIT.
009550     EXIT.
009560
009570 422-DELETE-ITEM.
009580     PERFORM 530-FIND-ITEM-SLOT.
009590     IF WS-ITM-MATCH-SUB = ZERO
009600         SET WS-TXN-REJECTED TO TRUE
009610         MOVE 'SUPPLY-ITEM NOT FOUND' TO WS-REJECT-REASON
009620         GO TO 429-DELETE-ITEM-EXIT
009630     END-IF.
009640     PERFORM 620-CHECK-ITEM-LOTS.
009650     IF WS-TXN-REJECTED
009660         GO TO 429-DELETE-ITEM-EXIT
009670     END-IF.
009680     SET IMT-SLOT-FREE(WS-ITM-MATCH-SUB) TO TRUE.
009690 429-DELETE-ITEM-EXIT.
009700     EXIT.
009710 EJECT
009720 530-FIND-ITEM-SLOT.
009730     MOVE ZERO TO WS-ITM-MATCH-SUB WS-ITM-FREE-SUB.
009740     PERFORM 531-CHECK-ONE-ITEM-SLOT
009750         VARYING QM-ITM-IDX FROM 1 BY 1
009760         UNTIL QM-ITM-IDX > 1000
009770            OR WS-ITM-MATCH-SUB NOT = ZERO.
009780
009790 531-CHECK-ONE-ITEM-SLOT.
009800     IF IMT-SLOT-FREE(QM-ITM-IDX)
009810         IF WS-ITM-FREE-SUB = ZERO
009820             SET WS-ITM-FREE-SUB TO QM-ITM-IDX
009830         END-IF
009840         GO TO 539-CHECK-ONE-ITEM-SLOT-EXIT
009850     END-IF.
009860     IF IMT-ITEM-ID(QM-ITM-IDX) = MT-ITEM-ID
009870         SET WS-ITM-MATCH-SUB TO QM-ITM-IDX
009880     END-IF.
009890 539-CHECK-ONE-ITEM-SLOT-EXIT.
009900     EXIT.
009910 EJECT
009920******************************************************************
009930*       620 -- R19 GUARD.  SUPPLY-ITEM MAY NOT BE DROPPED WHILE   *
009940*       ANY SUPPLY-LOT STILL REFERENCES IT.                       *
009950******************************************************************
009960
009970 620-CHECK-ITEM-LOTS.
009980     SET WS-REF-FOUND-SW TO 'N'.
009990     PERFORM 621-CHECK-ONE-LOT-FOR-ITEM
010000         VARYING QM-LOT-IDX FROM 1 BY 1
010010         UNTIL QM-LOT-IDX > 3000
010020            OR WS-REF-FOUND.
010030     IF WS-REF-FOUND
010040         SET WS-TXN-REJECTED TO TRUE
010050         MOVE 'ITEM HAS SUPPLY-LOTS' TO WS-REJECT-REASON
010060     END-IF.
010070
010080 621-CHECK-ONE-LOT-FOR-ITEM.
010090     IF LTT-SLOT-USED(QM-LOT-IDX)
010100        AND LTT-SUPPLY-ITEM-ID(QM-LOT-IDX) = MT-ITEM-ID
010110         SET WS-REF-FOUND TO TRUE
010120     END-IF.
010130 EJECT
010140******************************************************************
010150*       430-432 -- SUPPLIER CREATE/UPDATE/DELETE.  DELETE         *
010160*       ENFORCES THE SUPPLY-LOT GUARD (R18).                      *
010170******************************************************************
010180
010190 430-CREATE-SUPPLIER.
010200     PERFORM 540-FIND-SUPPLIER-SLOT.
010210     IF WS-SUP-MATCH-SUB NOT = ZERO
010220         SET WS-TXN-REJECTED TO TRUE
010230         MOVE 'SUPPLIER ALREADY EXISTS' TO WS-REJECT-REASON
010240         GO TO 439-CREATE-SUPPLIER-EXIT
010250     END-IF.
010260     ADD 1 TO WS-SUP-CNT.
010270     SET WS-SUP-FREE-SUB TO WS-SUP-CNT.
010280     MOVE MT-SUPPLIER-ID   TO SPT-SUPPLIER-ID(WS-SUP-FREE-SUB).
010290     MOVE MT-NAME          TO SPT-NAME(WS-SUP-FREE-SUB).
010300     MOVE MT-LICENSE-NO    TO SPT-LICENSE-NO(WS-SUP-FREE-SUB).
010310     MOVE MT-CONTACT-EMAIL TO SPT-CONTACT-EMAIL(WS-SUP-FREE-SUB).
010320     MOVE MT-CONTACT-PHONE TO SPT-CONTACT-PHONE(WS-SUP-FREE-SUB).
010330     SET SPT-SLOT-USED(WS-SUP-FREE-SUB) TO TRUE.
010340 439-CREATE-SUPPLIER-EXIT.
010350     EXIT.
010360
010370 431-UPDATE-SUPPLIER.
010380     PERFORM 540-FIND-SUPPLIER-SLOT.
010390     IF WS-SUP-MATCH-SUB = ZERO
010400         SET WS-TXN-REJECTED TO TRUE
010410         MOVE 'SUPPLIER NOT FOUND' TO WS-REJECT-REASON
010420         GO TO 439-UPDATE-SUPPLIER-EXIT
010430     END-IF.
010440     MOVE MT-NAME          TO SPT-NAME(WS-SUP-MATCH-SUB).
010450     MOVE MT-LICENSE-NO    TO SPT-LICENSE-NO(WS-SUP-MATCH-SUB).
010460     MOVE MT-CONTACT-EMAIL TO SPT-CONTACT-EMAIL(WS-SUP-MATCH-SUB).
010470     MOVE MT-CONTACT-PHONE TO SPT-CONTACT-PHONE(WS-SUP-MATCH-SUB).
010480 439-UPDATE-SUPPLIER-EXIT.
010490     EXIT.
010500
010510 432-DELETE-SUPPLIER.
010520     PERFORM 540-FIND-SUPPLIER-SLOT.
010530     IF WS-SUP-MATCH-SUB = ZERO
010540         SET WS-TXN-REJECTED TO TRUE
010550         MOVE 'SUPPLIER NOT FOUND' TO WS-REJECT-REASON
010560         GO TO 439-DELETE-SUPPLIER-EXIT
010570     END-IF.
010580     PERFORM 630-CHECK-SUPPLIER-LOTS.
010590     IF WS-TXN-REJECTED
010600         GO TO 439-DELETE-SUPPLIER-EXIT
010610     END-IF.
010620     SET SPT-SLOT-FREE(WS-SUP-MATCH-SUB) TO TRUE.
010630 439-DELETE-SUPPLIER-EXIT.
010640     EXIT.
010650 EJECT
010660 540-FIND-SUPPLIER-SLOT.
010670     MOVE ZERO TO WS-SUP-MATCH-SUB WS-SUP-FREE-SUB.
010680     PERFORM 541-CHECK-ONE-SUPPLIER-SLOT
010690         VARYING QM-SUP-IDX FROM 1 BY 1
010700         UNTIL QM-SUP-IDX > 1000
010710            OR WS-SUP-MATCH-SUB NOT = ZERO.
010720
010730 541-CHECK-ONE-SUPPLIER-SLOT.
010740     IF SPT-SLOT-FREE(QM-SUP-IDX)
010750         IF WS-SUP-FREE-SUB = ZERO
010760             SET WS-SUP-FREE-SUB TO QM-SUP-IDX
010770         END-IF
010780         GO TO 549-CHECK-ONE-SUPPLIER-SLOT-EXIT
010790     END-IF.
010800     IF SPT-SUPPLIER-ID(QM-SUP-IDX) = MT-SUPPLIER-ID
010810         SET WS-SUP-MATCH-SUB TO QM-SUP-IDX
010820     END-IF.
010830 549-CHECK-ONE-SUPPLIER-SLOT-EXIT.
010840     EXIT.
010850 EJECT
010860******************************************************************
010870*       630 -- R18 GUARD.  SUPPLIER MAY NOT BE DROPPED WHILE ANY  *
010880*       SUPPLY-LOT STILL REFERENCES IT.                           *
010890******************************************************************
010900
010910 630-CHECK-SUPPLIER-LOTS.
010920     SET WS-REF-FOUND-SW TO 'N'.
010930     PERFORM 631-CHECK-ONE-LOT-FOR-SUPPLIER
010940         VARYING QM-LOT-IDX FROM 1 BY 1
010950         UNTIL QM-LOT-IDX > 3000
010960            OR WS-REF-FOUND.
010970     IF WS-REF-FOUND
010980         SET WS-TXN-REJECTED TO TRUE
010990         MOVE 'SUPPLIER HAS SUPPLY-LOTS' TO WS-REJECT-REASON
011000     END-IF.
011010
011020 631-CHECK-ONE-LOT-FOR-SUPPLIER.
011030     IF LTT-SLOT-USED(QM-LOT-IDX)
011040        AND LTT-SUPPLIER-ID(QM-LOT-IDX) = MT-SUPPLIER-ID
011050         SET WS-REF-FOUND TO TRUE
011060     END-IF.
011070 EJECT
011080******************************************************************
011090*       440-442 -- CROP CREATE/UPDATE/DELETE.  CREATE AND UPDATE  *
011100*       ENFORCE THE CASE-FOLDED NAME-UNIQUENESS RULE (R21);       *
011110*       DELETE ENFORCES THE VARIETY/SEASON GUARD (R16).           *
011120******************************************************************
011130
011140 440-CREATE-CROP.
011150     MOVE ZERO TO WS-CRP-MATCH-SUB.
011160     PERFORM 670-CHECK-CROP-NAME-UNIQUE.
011170     IF WS-TXN-REJECTED
011180         GO TO 449-CREATE-CROP-EXIT
011190     END-IF.
011200     PERFORM 550-FIND-CROP-SLOT.
011210     IF WS-CRP-MATCH-SUB NOT = ZERO
011220         SET WS-TXN-REJECTED TO TRUE
011230         MOVE 'CROP ALREADY EXISTS' TO WS-REJECT-REASON
011240         GO TO 449-CREATE-CROP-EXIT
011250     END-IF.
011260     ADD 1 TO WS-CRP-CNT.
011270     SET WS-CRP-FREE-SUB TO WS-CRP-CNT.
011280     MOVE MT-CROP-ID       TO CPT-CROP-ID(WS-CRP-FREE-SUB).
011290     MOVE MT-NAME          TO CPT-CROP-NAME(WS-CRP-FREE-SUB).
011300     MOVE FUNCTION UPPER-CASE(MT-NAME)
011310                           TO CPT-CROP-NAME-UC(WS-CRP-FREE-SUB).
011320     SET CPT-SLOT-USED(WS-CRP-FREE-SUB) TO TRUE.
011330 449-CREATE-CROP-EXIT.
011340     EXIT.
011350
011360 441-UPDATE-CROP.
011370     PERFORM 550-FIND-CROP-SLOT.
011380     IF WS-CRP-MATCH-SUB = ZERO
011390         SET WS-TXN-REJECTED TO TRUE
011400         MOVE 'CROP NOT FOUND' TO WS-REJECT-REASON
011410         GO TO 449-UPDATE-CROP-EXIT
011420     END-IF.
011430     PERFORM 670-CHECK-CROP-NAME-UNIQUE.
011440     IF WS-TXN-REJECTED
011450         GO TO 449-UPDATE-CROP-EXIT
011460     END-IF.
011470     MOVE MT-NAME          TO CPT-CROP-NAME(WS-CRP-MATCH-SUB).
011480     MOVE FUNCTION UPPER-CASE(MT-NAME)
011490                           TO CPT-CROP-NAME-UC(WS-CRP-MATCH-SUB).
011500 449-UPDATE-CROP-EXIT.
011510     EXIT.
011520
011530 442-DELETE-CROP.
011540     PERFORM 550-FIND-CROP-SLOT.
011550     IF WS-CRP-MATCH-SUB = ZERO
011560         SET WS-TXN-REJECTED TO TRUE
011570         MOVE 'CROP NOT FOUND' TO WS-REJECT-REASON
011580         GO TO 449-DELETE-CROP-EXIT
011590     END-IF.
011600     PERFORM 640-CHECK-CROP-REFS.
011610     IF WS-TXN-REJECTED
011620         GO TO 449-DELETE-CROP-EXIT
011630     END-IF.
011640     SET CPT-SLOT-FREE(WS-CRP-MATCH-SUB) TO TRUE.
011650 449-DELETE-CROP-EXIT.
011660     EXIT.
011670 EJECT
011680 550-FIND-CROP-SLOT.
011690     MOVE ZERO TO WS-CRP-MATCH-SUB WS-CRP-FREE-SUB.
011700     PERFORM 551-CHECK-ONE-CROP-SLOT
011710         VARYING QM-CRP-IDX FROM 1 BY 1
011720         UNTIL QM-CRP-IDX > 500
011730            OR WS-CRP-MATCH-SUB NOT = ZERO.
011740
011750 551-CHECK-ONE-CROP-SLOT.
011760     IF CPT-SLOT-FREE(QM-CRP-IDX)
011770         IF WS-CRP-FREE-SUB = ZERO
011780             SET WS-CRP-FREE-SUB TO QM-CRP-IDX
011790         END-IF
011800         GO TO 559-CHECK-ONE-CROP-SLOT-EXIT
011810     END-IF.
011820     IF CPT-CROP-ID(QM-CRP-IDX) = MT-CROP-ID
011830         SET WS-CRP-MATCH-SUB TO QM-CRP-IDX
011840     END-IF.
011850 559-CHECK-ONE-CROP-SLOT-EXIT.
011860     EXIT.
011870 EJECT
011880******************************************************************
011890*       640 -- R16 GUARD.  CROP MAY NOT BE DROPPED WHILE ANY      *
011900*       VARIETY OR ANY SEASON STILL REFERENCES IT.                *
011910******************************************************************
011920
011930 640-CHECK-CROP-REFS.
011940     SET WS-REF-FOUND-SW TO 'N'.
011950     PERFORM 641-CHECK-ONE-VARIETY-FOR-CROP
011960         VARYING QM-VAR-IDX FROM 1 BY 1
011970         UNTIL QM-VAR-IDX > 1000
011980            OR WS-REF-FOUND.
011990     IF WS-REF-FOUND
012000         SET WS-TXN-REJECTED TO TRUE
012010         MOVE 'CROP HAS VARIETIES' TO WS-REJECT-REASON
012020         GO TO 649-CHECK-CROP-REFS-EXIT
012030     END-IF.
012040     PERFORM 642-CHECK-ONE-SEASON-FOR-CROP
012050         VARYING QM-SEA-IDX FROM 1 BY 1
012060         UNTIL QM-SEA-IDX > 2000
012070            OR WS-REF-FOUND.
012080     IF WS-REF-FOUND
012090         SET WS-TXN-REJECTED TO TRUE
012100         MOVE 'CROP HAS SEASONS' TO WS-REJECT-REASON
012110     END-IF.
012120 649-CHECK-CROP-REFS-EXIT.
012130     EXIT.
012140
012150 641-CHECK-ONE-VARIETY-FOR-CROP.
012160     IF VRT-SLOT-USED(QM-VAR-IDX)
012170        AND VRT-VARIETY-CROP-ID(QM-VAR-IDX) = MT-CROP-ID
012180         SET WS-REF-FOUND TO TRUE
012190     END-IF.
012200
012210 642-CHECK-ONE-SEASON-FOR-CROP.
012220     IF SNT-CROP-ID(QM-SEA-IDX) = MT-CROP-ID
012230        AND SNT-SEASON-ID(QM-SEA-IDX) NOT = ZERO
012240         SET WS-REF-FOUND TO TRUE
012250     END-IF.
012260 EJECT
012270******************************************************************
012280*       670 -- R21 GUARD.  CROP-NAME MUST BE UNIQUE AMONG CROPS,  *
012290*       COMPARED CASE-FOLDED.  ON UPDATE, THE CROP BEING RENAMED  *
012300*       IS EXCLUDED FROM ITS OWN COLLISION CHECK.                 *
012310******************************************************************
012320
012330 670-CHECK-CROP-NAME-UNIQUE.
012340     MOVE FUNCTION UPPER-CASE(MT-NAME) TO WS-NAME-UC.
012350     PERFORM 671-CHECK-ONE-CROP-NAME
012360         VARYING QM-CRP-IDX FROM 1 BY 1
012370         UNTIL QM-CRP-IDX > 500.
012380
012390 671-CHECK-ONE-CROP-NAME.
012400     IF NOT CPT-SLOT-USED(QM-CRP-IDX)
012410         GO TO 679-CHECK-ONE-CROP-NAME-EXIT
012420     END-IF.
012430     IF CPT-CROP-ID(QM-CRP-IDX) = WS-CRP-MATCH-SUB
012440        AND WS-CRP-MATCH-SUB NOT = ZERO
012450         GO TO 679-CHECK-ONE-CROP-NAME-EXIT
012460     END-IF.
012470     MOVE CPT-CROP-NAME-UC(QM-CRP-IDX) TO WS-TABLE-NAME-UC.
012480     IF WS-TABLE-NAME-UC = WS-NAME-UC
012490         SET WS-TXN-REJECTED TO TRUE
012500         MOVE 'CROP NAME NOT UNIQUE' TO WS-REJECT-REASON
012510     END-IF.
012520 679-CHECK-ONE-CROP-NAME-EXIT.
012530     EXIT.
012540 EJECT
012550******************************************************************
012560*       450-452 -- VARIETY CREATE/UPDATE/DELETE.  DELETE          *
012570*       ENFORCES THE SEASON GUARD (R17).                          *
012580******************************************************************
012590
012600 450-CREATE-VARIETY.
012610     PERFORM 560-FIND-VARIETY-SLOT.
012620     IF WS-VAR-MATCH-SUB NOT = ZERO
012630         SET WS-TXN-REJECTED TO TRUE
012640         MOVE 'VARIETY ALREADY EXISTS' TO WS-REJECT-REASON
012650         GO TO 459-CREATE-VARIETY-EXIT
012660     END-IF.
012670     ADD 1 TO WS-VAR-CNT.
012680     SET WS-VAR-FREE-SUB TO WS-VAR-CNT.
012690     MOVE MT-VARIETY-ID    TO VRT-VARIETY-ID(WS-VAR-FREE-SUB).
012700     MOVE MT-CROP-ID       TO VRT-VARIETY-CROP-ID(WS-VAR-FREE-SUB).
012710     SET VRT-SLOT-USED(WS-VAR-FREE-SUB) TO TRUE.
012720 459-CREATE-VARIETY-EXIT.
012730     EXIT.
012740
012750 451-UPDATE-VARIETY.
012760     PERFORM 560-FIND-VARIETY-SLOT.
012770     IF WS-VAR-MATCH-SUB = ZERO
012780         SET WS-TXN-REJECTED TO TRUE
012790         MOVE 'VARIETY NOT FOUND' TO WS-REJECT-REASON
012800         GO TO 459-UPDATE-VARIETY-EXIT
012810     END-IF.
012820     MOVE MT-CROP-ID       TO VRT-VARIETY-CROP-ID(WS-VAR-MATCH-SUB).
012830 459-UPDATE-VARIETY-EXIT.
012840     EXIT.
012850
012860 452-DELETE-VARIETY.
012870     PERFORM 560-FIND-VARIETY-SLOT.
012880     IF WS-VAR-MATCH-SUB = ZERO
012890         SET WS-TXN-REJECTED TO TRUE
012900         MOVE 'VARIETY NOT FOUND' TO WS-REJECT-REASON
012910         GO TO 459-DELETE-VARIETY-EXIT
012920     END-IF.
012930     PERFORM 650-CHECK-VARIETY-SEASONS.
012940     IF WS-TXN-REJECTED
012950         GO TO 459-DELETE-VARIETY-EXIT
012960     END-IF.
012970     SET VRT-SLOT-FREE(WS-VAR-MATCH-SUB) TO TRUE.
012980 459-DELETE-VARIETY-EXIT.
012990     EXIT.
013000 EJECT
013010 560-FIND-VARIETY-SLOT.
013020     MOVE ZERO TO WS-VAR-MATCH-SUB WS-VAR-FREE-SUB.
013030     PERFORM 561-CHECK-ONE-VARIETY-SLOT
013040         VARYING QM-VAR-IDX FROM 1 BY 1
013050         UNTIL QM-VAR-IDX > 1000
013060            OR WS-VAR-MATCH-SUB NOT = ZERO.
013070
013080 561-CHECK-ONE-VARIETY-SLOT.
013090     IF VRT-SLOT-FREE(QM-VAR-IDX)
013100         IF WS-VAR-FREE-SUB = ZERO
013110             SET WS-VAR-FREE-SUB TO QM-VAR-IDX
013120         END-IF
013130         GO TO 569-CHECK-ONE-VARIETY-SLOT-EXIT
013140     END-IF.
013150     IF VRT-VARIETY-ID(QM-VAR-IDX) = MT-VARIETY-ID
013160         SET WS-VAR-MATCH-SUB TO QM-VAR-IDX
013170     END-IF.
013180 569-CHECK-ONE-VARIETY-SLOT-EXIT.
013190     EXIT.
013200 EJECT
013210******************************************************************
013220*       650 -- R17 GUARD.  VARIETY MAY NOT BE DROPPED WHILE ANY   *
013230*       SEASON STILL REFERENCES IT.                                *
013240******************************************************************
013250
013260 650-CHECK-VARIETY-SEASONS.
013270     SET WS-REF-FOUND-SW TO 'N'.
013280     PERFORM 651-CHECK-ONE-SEASON-FOR-VARIETY
013290         VARYING QM-SEA-IDX FROM 1 BY 1
013300         UNTIL QM-SEA-IDX > 2000
013310            OR WS-REF-FOUND.
013320     IF WS-REF-FOUND
013330         SET WS-TXN-REJECTED TO TRUE
013340         MOVE 'VARIETY HAS SEASONS' TO WS-REJECT-REASON
013350     END-IF.
013360
013370 651-CHECK-ONE-SEASON-FOR-VARIETY.
013380     IF SNT-VARIETY-ID(QM-SEA-IDX) = MT-VARIETY-ID
013390        AND SNT-SEASON-ID(QM-SEA-IDX) NOT = ZERO
013400         SET WS-REF-FOUND TO TRUE
013410     END-IF.
013420 EJECT
013430******************************************************************
013440*       460 -- R15.  INCIDENT STATUS TRANSITION.  CHANGING TO     *
013450*       RESOLVED STAMPS RESOLVED-AT WITH THE CURRENT SYSTEM       *
013460*       TIMESTAMP; CHANGING TO ANY OTHER STATUS LEAVES            *
013470*       RESOLVED-AT AS IT WAS.                                     *
013480******************************************************************
013490
013500 460-MAINTAIN-INCIDENT-STATUS.
013510     PERFORM 570-FIND-INCIDENT-SLOT.
013520     IF WS-INC-MATCH-SUB = ZERO
013530         SET WS-TXN-REJECTED TO TRUE
013540         MOVE 'INCIDENT NOT FOUND' TO WS-REJECT-REASON
013550         GO TO 469-MAINTAIN-INCIDENT-STATUS-EXIT
013560     END-IF.
013570     MOVE MT-STATUS TO ICT-STATUS(WS-INC-MATCH-SUB).
013580     IF MT-STATUS = 'RESOLVED'
013590         MOVE WS-STS-VALUE    TO ICT-RESOLVED-AT(WS-INC-MATCH-SUB)
013600     END-IF.
013610     IF MT-RESOLUTION-NOTE NOT = SPACES
013620         MOVE MT-RESOLUTION-NOTE
013630                           TO ICT-RESOLUTION-NOTE(WS-INC-MATCH-SUB)
013640     END-IF.
013650 469-MAINTAIN-INCIDENT-STATUS-EXIT.
013660     EXIT.
013670 EJECT
013680 570-FIND-INCIDENT-SLOT.
013690     MOVE ZERO TO WS-INC-MATCH-SUB WS-INC-FREE-SUB.
013700     PERFORM 571-CHECK-ONE-INCIDENT-SLOT
013710         VARYING QM-INC-IDX FROM 1 BY 1
013720         UNTIL QM-INC-IDX > 2000
013730            OR WS-INC-MATCH-SUB NOT = ZERO.
013740
013750 571-CHECK-ONE-INCIDENT-SLOT.
013760     IF ICT-SLOT-FREE(QM-INC-IDX)
013770         IF WS-INC-FREE-SUB = ZERO
013780             SET WS-INC-FREE-SUB TO QM-INC-IDX
013790         END-IF
013800         GO TO 579-CHECK-ONE-INCIDENT-SLOT-EXIT
013810     END-IF.
013820     IF ICT-INCIDENT-ID(QM-INC-IDX) = MT-INCIDENT-ID
013830         SET WS-INC-MATCH-SUB TO QM-INC-IDX
013840     END-IF.
013850 579-CHECK-ONE-INCIDENT-SLOT-EXIT.
013860     EXIT.
013870 EJECT
013880******************************************************************
013890*       470 -- R14.  BUILD ZONE-AISLE-SHELF-BIN FROM THE FOUR     *
013900*       SLOT SEGMENTS, SKIPPING ANY BLANK SEGMENT AND LEAVING NO  *
013910*       LEADING, TRAILING OR DOUBLED HYPHEN.  A LOCATION WITH ALL *
013920*       FOUR SEGMENTS BLANK FORMATS AS "LOCATION #" AND THE ID.   *
013930*       THIS TXN TYPE MUTATES NOTHING -- IT ONLY LOGS THE         *
013940*       FORMATTED CODE ON THE MAINTENANCE REPORT.                 *
013950******************************************************************
013960
013970 470-FORMAT-LOCATION.
013980     SET QM-LOC-IDX TO 1.
013990     SET WS-REF-FOUND-SW TO 'N'.
014000     SEARCH QM-LOC-ENTRY
014010         AT END
014020             SET WS-TXN-REJECTED TO TRUE
014030             MOVE 'LOCATION NOT FOUND' TO WS-REJECT-REASON
014040             GO TO 479-FORMAT-LOCATION-EXIT
014050         WHEN LCT-LOCATION-ID(QM-LOC-IDX) = MT-LOCATION-ID
014060             SET WS-REF-FOUND TO TRUE
014070     END-SEARCH.
014080     PERFORM 471-BUILD-LOCATION-CODE.
014090     MOVE LW-CODE TO RP-DETAIL.
014100 479-FORMAT-LOCATION-EXIT.
014110     EXIT.
014120
014130 471-BUILD-LOCATION-CODE.
014140     MOVE SPACES TO LW-CODE.
014150     MOVE ZERO   TO LW-CODE-LEN LW-SEGMENT-CNT.
014160     IF LCT-ZONE(QM-LOC-IDX) NOT = SPACES
014170         MOVE LCT-ZONE(QM-LOC-IDX) TO WS-LOC-SEGMENT
014180         PERFORM 472-APPEND-LOCATION-SEGMENT
014190     END-IF.
014200     IF LCT-AISLE(QM-LOC-IDX) NOT = SPACES
014210         MOVE LCT-AISLE(QM-LOC-IDX) TO WS-LOC-SEGMENT
014220         PERFORM 472-APPEND-LOCATION-SEGMENT
014230     END-IF.
014240     IF LCT-SHELF(QM-LOC-IDX) NOT = SPACES
014250         MOVE LCT-SHELF(QM-LOC-IDX) TO WS-LOC-SEGMENT
014260         PERFORM 472-APPEND-LOCATION-SEGMENT
014270     END-IF.
014280     IF LCT-BIN(QM-LOC-IDX) NOT = SPACES
014290         MOVE LCT-BIN(QM-LOC-IDX) TO WS-LOC-SEGMENT
014300         PERFORM 472-APPEND-LOCATION-SEGMENT
014310     END-IF.
014320     IF LW-SEGMENT-CNT = ZERO
014330         STRING 'LOCATION #' DELIMITED BY SIZE
014340                MT-LOCATION-ID DELIMITED BY SIZE
014350                INTO LW-CODE
014360     END-IF.
014370
014380 472-APPEND-LOCATION-SEGMENT.
014390     IF LW-SEGMENT-CNT NOT = ZERO
014400         STRING LW-CODE(1:LW-CODE-LEN) DELIMITED BY SIZE
014410                '-' DELIMITED BY SIZE
014420                WS-LOC-SEGMENT DELIMITED BY SPACE
014430                INTO LW-CODE
014440     ELSE
014450         STRING WS-LOC-SEGMENT DELIMITED BY SPACE
014460                INTO LW-CODE
014470     END-IF.
014480     ADD 1 TO LW-SEGMENT-CNT.
014490     INSPECT LW-CODE TALLYING LW-CODE-LEN FOR CHARACTERS
014500         BEFORE INITIAL SPACE.
014510 EJECT
014520******************************************************************
014530*       700 -- ONE LINE ON THE MAINTENANCE REPORT FOR EVERY       *
014540*       CARD READ, ACCEPTED OR REJECTED.                          *
014550******************************************************************
014560
014570 700-WRITE-REPORT-LINE.
014580     MOVE MT-TXN-TYPE TO RP-TXN-TYPE.
014590     IF WS-TXN-REJECTED
014600         MOVE 'REJECTED' TO RP-RESULT
014610         MOVE WS-REJECT-REASON TO RP-REASON
014620     ELSE
014630         MOVE 'ACCEPTED' TO RP-RESULT
014640         MOVE SPACES TO RP-REASON
014650     END-IF.
014660     IF MT-LOT-ID NOT = ZERO
014670         MOVE MT-LOT-ID TO RP-KEY-ID
014680     ELSE
014690     IF MT-ITEM-ID NOT = ZERO
014700         MOVE MT-ITEM-ID TO RP-KEY-ID
014710     ELSE
014720     IF MT-SUPPLIER-ID NOT = ZERO
014730         MOVE MT-SUPPLIER-ID TO RP-KEY-ID
014740     ELSE
014750     IF MT-CROP-ID NOT = ZERO
014760         MOVE MT-CROP-ID TO RP-KEY-ID
014770     ELSE
014780     IF MT-VARIETY-ID NOT = ZERO
014790         MOVE MT-VARIETY-ID TO RP-KEY-ID
014800     ELSE
014810     IF MT-INCIDENT-ID NOT = ZERO
014820         MOVE MT-INCIDENT-ID TO RP-KEY-ID
014830     ELSE
014840         MOVE MT-LOCATION-ID TO RP-KEY-ID
014850     END-IF
014860     END-IF
014870     END-IF
014880     END-IF
014890     END-IF
014900     END-IF.
014910     WRITE REPORT-REC FROM WS-REPORT-LINE.
014920 EJECT
014930******************************************************************
014940*                         TERMINATION                            *
014950******************************************************************
014960
014970 300-TERMINATION.
014980     PERFORM 310-REWRITE-LOT-FILE.
014990     PERFORM 320-REWRITE-ITEM-FILE.
015000     PERFORM 330-REWRITE-SUPPLIER-FILE.
015010     PERFORM 340-REWRITE-CROP-FILE.
015020     PERFORM 350-REWRITE-VARIETY-FILE.
015030     PERFORM 360-REWRITE-INCIDENT-FILE.
015040     PERFORM 390-DISPLAY-COUNTERS.
015050     PERFORM 395-CLOSE-FILES.
015060
015070 310-REWRITE-LOT-FILE.
015080     OPEN OUTPUT LOT-OUT-FILE.
015090     PERFORM 311-WRITE-ONE-LOT-ROW
015100         VARYING QM-LOT-IDX FROM 1 BY 1
015110         UNTIL QM-LOT-IDX > WS-LOT-CNT.
015120     CLOSE LOT-OUT-FILE.
015130
015140 311-WRITE-ONE-LOT-ROW.
015150     IF LTT-SLOT-USED(QM-LOT-IDX)
015160         MOVE LTT-LOT-ID(QM-LOT-IDX)         TO LT-LOT-ID
015170         MOVE LTT-SUPPLY-ITEM-ID(QM-LOT-IDX) TO LT-SUPPLY-ITEM-ID
015180         MOVE LTT-SUPPLIER-ID(QM-LOT-IDX)    TO LT-SUPPLIER-ID
015190         MOVE LTT-BATCH-CODE(QM-LOT-IDX)     TO LT-BATCH-CODE
015200         MOVE LTT-EXPIRY-DATE(QM-LOT-IDX)    TO LT-EXPIRY-DATE
015210         MOVE LTT-STATUS(QM-LOT-IDX)         TO LT-STATUS
015220         WRITE LOT-OUT-REC FROM QM-SUPPLY-LOT-RECORD
015230     END-IF.
015240
015250 320-REWRITE-ITEM-FILE.
015260     OPEN OUTPUT ITEM-OUT-FILE.
015270     PERFORM 321-WRITE-ONE-ITEM-ROW
015280         VARYING QM-ITM-IDX FROM 1 BY 1
015290         UNTIL QM-ITM-IDX > WS-ITM-CNT.
015300     CLOSE ITEM-OUT-FILE.
015310
015320 321-WRITE-ONE-ITEM-ROW.
015330     IF IMT-SLOT-USED(QM-ITM-IDX)
015340         MOVE IMT-ITEM-ID(QM-ITM-IDX)         TO IM-ITEM-ID
015350         MOVE IMT-ITEM-NAME-FULL(QM-ITM-IDX)  TO IM-NAME
015360         MOVE IMT-CATEGORY(QM-ITM-IDX)        TO IM-CATEGORY
015370         MOVE IMT-ACTIVE-ING(QM-ITM-IDX)      TO IM-ACTIVE-INGREDIENT
015380         MOVE IMT-UNIT(QM-ITM-IDX)            TO IM-UNIT
015390         MOVE IMT-RESTRICTED-FLAG(QM-ITM-IDX) TO IM-RESTRICTED-FLAG
015400         MOVE IMT-DESCRIPTION(QM-ITM-IDX)     TO IM-DESCRIPTION
015410         WRITE ITEM-OUT-REC FROM QM-SUPPLY-ITEM-RECORD
015420     END-IF.
015430
015440 330-REWRITE-SUPPLIER-FILE.
015450     OPEN OUTPUT SUPPLIER-OUT-FILE.
015460     PERFORM 331-WRITE-ONE-SUPPLIER-ROW
015470         VARYING QM-SUP-IDX FROM 1 BY 1
015480         UNTIL QM-SUP-IDX > WS-SUP-CNT.
015490     CLOSE SUPPLIER-OUT-FILE.
015500
015510 331-WRITE-ONE-SUPPLIER-ROW.
015520     IF SPT-SLOT-USED(QM-SUP-IDX)
015530         MOVE SPT-SUPPLIER-ID(QM-SUP-IDX)   TO SP-SUPPLIER-ID
015540         MOVE SPT-NAME(QM-SUP-IDX)          TO SP-NAME
015550         MOVE SPT-LICENSE-NO(QM-SUP-IDX)    TO SP-LICENSE-NO
015560         MOVE SPT-CONTACT-EMAIL(QM-SUP-IDX) TO SP-CONTACT-EMAIL
015570         MOVE SPT-CONTACT-PHONE(QM-SUP-IDX) TO SP-CONTACT-PHONE
015580         WRITE SUPPLIER-OUT-REC FROM QM-SUPPLIER-RECORD
015590     END-IF.
015600
015610 340-REWRITE-CROP-FILE.
015620     OPEN OUTPUT CROP-OUT-FILE.
015630     PERFORM 341-WRITE-ONE-CROP-ROW
015640         VARYING QM-CRP-IDX FROM 1 BY 1
015650         UNTIL QM-CRP-IDX > WS-CRP-CNT.
015660     CLOSE CROP-OUT-FILE.
015670
015680 341-WRITE-ONE-CROP-ROW.
015690     IF CPT-SLOT-USED(QM-CRP-IDX)
015700         MOVE CPT-CROP-ID(QM-CRP-IDX)   TO CP-CROP-ID
015710         MOVE CPT-CROP-NAME(QM-CRP-IDX) TO CP-CROP-NAME
015720         WRITE CROP-OUT-REC FROM QM-CROP-RECORD
015730     END-IF.
015740
015750 350-REWRITE-VARIETY-FILE.
015760     OPEN OUTPUT VARIETY-OUT-FILE.
015770     PERFORM 351-WRITE-ONE-VARIETY-ROW
015780         VARYING QM-VAR-IDX FROM 1 BY 1
015790         UNTIL QM-VAR-IDX > WS-VAR-CNT.
015800     CLOSE VARIETY-OUT-FILE.
015810
015820 351-WRITE-ONE-VARIETY-ROW.
015830     IF VRT-SLOT-USED(QM-VAR-IDX)
015840         MOVE VRT-VARIETY-ID(QM-VAR-IDX)      TO VR-VARIETY-ID
015850         MOVE VRT-VARIETY-CROP-ID(QM-VAR-IDX) TO VR-VARIETY-CROP-ID
015860         WRITE VARIETY-OUT-REC FROM QM-VARIETY-RECORD
015870     END-IF.
015880
015890 360-REWRITE-INCIDENT-FILE.
015900     OPEN OUTPUT INCIDENT-OUT-FILE.
015910     PERFORM 361-WRITE-ONE-INCIDENT-ROW
015920         VARYING QM-INC-IDX FROM 1 BY 1
015930         UNTIL QM-INC-IDX > WS-INC-CNT.
015940     CLOSE INCIDENT-OUT-FILE.
015950
015960 361-WRITE-ONE-INCIDENT-ROW.
015970     IF ICT-SLOT-USED(QM-INC-IDX)
015980         MOVE ICT-INCIDENT-ID(QM-INC-IDX)     TO IC-INCIDENT-ID
015990         MOVE ICT-SEASON-ID(QM-INC-IDX)       TO IC-SEASON-ID
016000         MOVE ICT-INCIDENT-TYPE(QM-INC-IDX)   TO IC-INCIDENT-TYPE
016010         MOVE ICT-SEVERITY(QM-INC-IDX)        TO IC-SEVERITY
016020         MOVE ICT-STATUS(QM-INC-IDX)          TO IC-STATUS
016030         MOVE ICT-DEADLINE(QM-INC-IDX)        TO IC-DEADLINE
016040         MOVE ICT-ASSIGNEE-ID(QM-INC-IDX)     TO IC-ASSIGNEE-ID
016050         MOVE ICT-RESOLVED-AT(QM-INC-IDX)     TO IC-RESOLVED-AT
016060         MOVE ICT-RESOLUTION-NOTE(QM-INC-IDX) TO IC-RESOLUTION-NOTE
016070         MOVE ICT-CREATED-AT(QM-INC-IDX)      TO IC-CREATED-AT
016080         WRITE INCIDENT-OUT-REC FROM QM-INCIDENT-RECORD
016090     END-IF.
016100
016110 390-DISPLAY-COUNTERS.
016120     DISPLAY 'QMMSTMN - TRANSACTIONS READ     ' WS-TXN-READ-CNT.
016130     DISPLAY 'QMMSTMN - TRANSACTIONS ACCEPTED ' WS-TXN-ACCEPT-CNT.
016140     DISPLAY 'QMMSTMN - TRANSACTIONS REJECTED ' WS-TXN-REJECT-CNT.
016150
016160 395-CLOSE-FILES.
016170     CLOSE REPORT-FILE.
016180 EJECT
016190 999-ABEND.
016200     DISPLAY 'QMMSTMN - ABENDING'.
016210     MOVE 16 TO RETURN-CODE.
016220     GOBACK.
