000100******************************************************************
000200*                                                                *
000300*    QMHARREC  --  HARVEST MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*    ONE ENTRY PER HARVEST LOGGED AGAINST A SEASON.  CARRIED ON  *
000600*    HARVEST.DAT, LINE SEQUENTIAL.                               *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    ----------------                                           *
001000*    03/1987  RHL   QM-0102  ORIGINAL LAYOUT.                    *
001100*    09/1996  DKP   QM-0205  CHANGED QUANTITY TO 3 DECIMALS TO   *
001200*                            MATCH SOURCE-SYSTEM SCALE.          *
001300*                                                                *
001400******************************************************************
001500
001600     01  QM-HARVEST-RECORD.
001700         05  HV-HARVEST-ID           PIC 9(09).
001800         05  HV-SEASON-ID            PIC 9(09).
001900         05  HV-QUANTITY             PIC S9(7)V999.
002000         05  HV-QUANTITY-DM          REDEFINES HV-QUANTITY
002100                                     PIC S9(10) COMP-3.
002200         05  HV-HARVEST-DATE.
002300             10  HV-HVD-CCYY         PIC 9(04).
002400             10  HV-HVD-MM           PIC 9(02).
002500             10  HV-HVD-DD           PIC 9(02).
002600         05  FILLER                  PIC X(20).
002700
