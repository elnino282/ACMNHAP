000100******************************************************************
000200*                                                                *
000300*    QMBALREC  --  INVENTORY-BALANCE SNAPSHOT RECORD LAYOUT      *
000400*                                                                *
000500*    ONE ROW PER (SUPPLY-LOT, WAREHOUSE, LOCATION) -- CURRENT    *
000600*    ON-HAND QUANTITY.  INVENTORY-BALANCE.DAT IS REWRITTEN IN    *
000700*    FULL EVERY RUN OF QMSTPOS: READ IN WHOLE AT OPEN TIME,      *
000800*    UPDATED IN MEMORY, REWRITTEN IN FULL AT CLOSE TIME.  NO     *
000900*    RELATIVE OR INDEXED ORGANISATION IS AVAILABLE IN THIS       *
001000*    BUILD, SO THE "KEYED UPDATE" IS A TABLE SEARCH.             *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    ----------------                                           *
001400*    04/1988  RHL   QM-0131  ORIGINAL LAYOUT.                    *
001500*    12/2001  DKP   QM-0230  NOTE ADDED -- LOCATION-ID ZERO IS   *
001600*                            A DISTINCT KEY, NOT "NO MATCH".     *
001700*                                                                *
001800******************************************************************
001900
002000     01  QM-BALANCE-RECORD.
002100         05  BL-BALANCE-ID           PIC 9(09).
002200         05  BL-SUPPLY-LOT-ID        PIC 9(09).
002300         05  BL-WAREHOUSE-ID         PIC 9(09).
002400         05  BL-LOCATION-ID          PIC 9(09).
002500             88  BL-NO-LOCATION           VALUE ZERO.
002600         05  BL-QUANTITY             PIC S9(9)V999.
002700         05  FILLER                  PIC X(30).
002800
002900******************************************************************
003000*      IN-MEMORY BALANCE TABLE.  ONE ENTRY PER BALANCE ROW ON    *
003100*      THE FILE, REFRESHED AT OPEN, SEARCHED/UPDATED DURING      *
003200*      POSTING, REWRITTEN AT CLOSE.  A BRAND-NEW (LOT,WHSE,LOC)  *
003300*      COMBINATION IS ADDED AT QM-BAL-NEXT-FREE.                 *
003400******************************************************************
003500
003600     01  QM-BALANCE-TABLE.
003700         05  QM-BAL-ENTRY OCCURS 5000 TIMES
003800                          INDEXED BY QM-BAL-IDX.
003900             10  BLT-BALANCE-ID      PIC 9(09).
004000             10  BLT-SUPPLY-LOT-ID   PIC 9(09).
004100             10  BLT-WAREHOUSE-ID    PIC 9(09).
004200             10  BLT-LOCATION-ID     PIC 9(09).
004300             10  BLT-QUANTITY        PIC S9(9)V999.
004400             10  BLT-IN-USE          PIC X(01).
004500                 88  BLT-SLOT-USED        VALUE 'Y'.
004600                 88  BLT-SLOT-FREE        VALUE 'N'.
