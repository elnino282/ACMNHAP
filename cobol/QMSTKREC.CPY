000100******************************************************************
000200*                                                                *
000300*    QMSTKREC  --  STOCK-MOVEMENT AUDIT RECORD LAYOUT            *
000400*                                                                *
000500*    ONE IMMUTABLE ENTRY PER GOODS RECEIPT/ISSUE/ADJUSTMENT      *
000600*    POSTED BY QMSTPOS.  CARRIED ON STOCK-MOVEMENT.DAT, APPEND   *
000700*    ONLY -- NEVER REWRITTEN OR DELETED ONCE WRITTEN.            *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------                                           *
001100*    03/1987  RHL   QM-0105  ORIGINAL LAYOUT.                    *
001200*    10/1998  DKP   QM-0214  ADDED 88-LEVELS FOR MOVEMENT-TYPE.  *
001300*                                                                *
001400******************************************************************
001500
001600     01  QM-STOCK-MOVEMENT-RECORD.
001700         05  SM-MOVEMENT-ID          PIC 9(09).
001800         05  SM-SUPPLY-LOT-ID        PIC 9(09).
001900         05  SM-WAREHOUSE-ID         PIC 9(09).
002000         05  SM-LOCATION-ID          PIC 9(09).
002100             88  SM-NO-LOCATION           VALUE ZERO.
002200         05  SM-MOVEMENT-TYPE        PIC X(06).
002300             88  SM-TYPE-IN               VALUE 'IN'.
002400             88  SM-TYPE-OUT              VALUE 'OUT'.
002500             88  SM-TYPE-ADJUST           VALUE 'ADJUST'.
002600             88  SM-TYPE-UNKNOWN          VALUE 'UNKNWN'.
002700         05  SM-QUANTITY             PIC S9(9)V999.
002800         05  SM-MOVEMENT-DATE.
002900             10  SM-MVD-CCYYMMDD     PIC 9(08).
003000             10  SM-MVD-HHMMSS       PIC 9(06).
003100         05  SM-SEASON-ID            PIC 9(09).
003200             88  SM-NO-SEASON             VALUE ZERO.
003300         05  SM-NOTE                 PIC X(255).
003400         05  FILLER                  PIC X(30).
003500
