000100******************************************************************
000200*                                                                *
000300*    QMSEAREC  --  SEASON DIMENSION RECORD LAYOUT                *
000400*                                                                *
000500*    ONE ENTRY PER GROWING SEASON.  SMALL ENOUGH THAT EVERY      *
000600*    FILEPASS NEEDING SEASON NAME/CROP/FARM LOADS SEASON.DAT     *
000700*    WHOLE INTO A WORKING-STORAGE TABLE (SEE QM-SEASON-TABLE     *
000800*    BELOW) RATHER THAN RE-READING THE FILE PER LOOKUP.          *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------                                           *
001200*    03/1987  RHL   QM-0103  ORIGINAL LAYOUT.                    *
001300*    08/1994  DKP   QM-0199  ADDED 88-LEVELS FOR STATUS VALUES.  *
001400*    11/1999  RHL   QM-0222  ADDED FARM-ID CARRIED THROUGH FROM  *
001500*                            PLOT FOR FARMER-SCOPING JOINS.      *
001600*    05/2003  DKP   QM-0239  ADDED VARIETY-ID -- QMMSTMN'S       *
001700*                            VARIETY DELETE GUARD (R17) NEEDS TO *
001800*                            FIND SEASONS STILL POINTING AT A    *
001900*                            VARIETY BEFORE IT CAN BE DROPPED.   *
002000*                                                                *
002100******************************************************************
002200
002300     01  QM-SEASON-RECORD.
002400         05  SN-SEASON-ID            PIC 9(09).
002500         05  SN-SEASON-NAME          PIC X(100).
002600         05  SN-CROP-ID              PIC 9(09).
002700         05  SN-PLOT-ID              PIC 9(09).
002800         05  SN-FARM-ID              PIC 9(09).
002900         05  SN-STATUS               PIC X(20).
003000             88  SN-PLANNED              VALUE 'PLANNED'.
003100             88  SN-ACTIVE               VALUE 'ACTIVE'.
003200             88  SN-COMPLETED            VALUE 'COMPLETED'.
003300             88  SN-CANCELLED            VALUE 'CANCELLED'.
003400         05  SN-START-DATE.
003500             10  SN-STD-CCYY         PIC 9(04).
003600             10  SN-STD-MM           PIC 9(02).
003700             10  SN-STD-DD           PIC 9(02).
003800         05  SN-CREATED-AT           PIC 9(08)9(06).
003900         05  SN-VARIETY-ID           PIC 9(09).
004000         05  FILLER                  PIC X(07).
004100
004200******************************************************************
004300*      IN-MEMORY SEASON LOOKUP TABLE.  LOADED ONCE AT OPEN TIME  *
004400*      BY EVERY PROGRAM THAT JOINS TO SEASON; SUBSCRIPTED BY     *
004500*      SEARCH VARYING WS-SEA-SUB.  QM-SEA-MAX-ENTRIES MATCHES    *
004600*      THE SHOP'S STANDARD SMALL-DIMENSION TABLE SIZE.           *
004700******************************************************************
004800
004900     01  QM-SEASON-TABLE.
005000         05  QM-SEA-ENTRY OCCURS 2000 TIMES
005100                          INDEXED BY QM-SEA-IDX.
005200             10  SNT-SEASON-ID       PIC 9(09).
005300             10  SNT-SEASON-NAME     PIC X(30).
005400             10  SNT-CROP-ID         PIC 9(09).
005500             10  SNT-PLOT-ID         PIC 9(09).
005600             10  SNT-FARM-ID         PIC 9(09).
005700             10  SNT-STATUS          PIC X(20).
005800             10  SNT-CREATED-AT      PIC 9(08)9(06).
005900             10  SNT-VARIETY-ID      PIC 9(09).
