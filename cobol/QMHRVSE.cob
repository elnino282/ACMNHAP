000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QMHRVSE.
000300 AUTHOR.        R H LANCASTER.
000400 INSTALLATION.  AGRISYS DATA CENTER.
000500 DATE-WRITTEN.  03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS TO PRODUCE THE HARVEST-BY-SEASON REPORT.  THE        *
001200*  SEASON MASTER IS SMALL ENOUGH TO LOAD WHOLE INTO A WORKING    *
001300*  STORAGE TABLE BEFORE THE HARVEST PASS BEGINS, SO EACH         *
001400*  HARVEST RECORD CAN RESOLVE ITS SEASON NAME AND CROP NAME BY   *
001500*  A SEARCH RATHER THAN A SECOND FILE READ.  HARVESTS WITH NO    *
001600*  MATCHING SEASON ARE DROPPED.                                  *
001700*                                                                *
001800*J    JCL..                                                      *
001900*                                                                *
002000* //QMHRVSE  EXEC PGM=QMHRVSE                                    *
002100* //SYSOUT   DD SYSOUT=*                                         *
002200* //SEASONIN DD DISP=SHR,DSN=QM.MUAVU.SEASON.DAT                 *
002300* //HARVIN   DD DISP=SHR,DSN=QM.MUAVU.HARVEST.DAT                *
002400* //CROPIN   DD DISP=SHR,DSN=QM.MUAVU.CROP.DAT                   *
002500* //HRVRPT   DD DSN=QM.MUAVU.HARVSEAS.RPT,                       *
002600* //            DISP=(,CATLG,CATLG),                             *
002700* //            UNIT=USER,                                      *
002800* //            SPACE=(CYL,(5,5),RLSE),                          *
002900* //            DCB=(RECFM=FB,LRECL=080,BLKSIZE=0)               *
003000*                                                                *
003100*P    ENTRY PARAMETERS..                                        *
003200*     NONE.                                                      *
003300*                                                                *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003500*     I/O ERROR ON FILES.  SEASON TABLE OVERFLOW (QM-SEA-MAX).   *
003600*                                                                *
003700*M    MAINTENANCE HISTORY..                                     *
003800*     03/1987  RHL  QM-0002  ORIGINAL FILEPASS.                  *
003900*     05/1989  DKP  QM-0023  CROP NAME JOIN ADDED (SEASON WAS    *
004000*                            PREVIOUSLY JOINED TO CROP-ID ONLY). *
004100*     11/1999  RHL  QM-0102  Y2K -- SEASON-ID AND CROP-ID TABLE  *
004200*                            SUBSCRIPTS WIDENED, NO DATE IMPACT. *
004300*     06/2006  DKP  QM-0151  NULL QUANTITY TREATED AS ZERO       *
004400*                            RATHER THAN SKIPPING THE RECORD.   *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SEASON-FILE        ASSIGN TO SEASONIN
005500                               ORGANIZATION IS LINE SEQUENTIAL
005600                               FILE STATUS IS WS-SEA-FILE-STATUS.
005700     SELECT CROP-FILE          ASSIGN TO CROPIN
005800                               ORGANIZATION IS LINE SEQUENTIAL
005900                               FILE STATUS IS WS-CRP-FILE-STATUS.
006000     SELECT HARVEST-FILE       ASSIGN TO HARVIN
006100                               ORGANIZATION IS LINE SEQUENTIAL
006200                               FILE STATUS IS WS-HVT-FILE-STATUS.
006300     SELECT REPORT-FILE        ASSIGN TO HRVRPT
006400                               ORGANIZATION IS LINE SEQUENTIAL
006500                               FILE STATUS IS WS-RPT-FILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SEASON-FILE       RECORDING MODE IS F.
006900 01  SEASON-REC                PIC X(200).
007000
007100 FD  CROP-FILE         RECORDING MODE IS F.
007200 01  CROP-REC                  PIC X(120).
007300
007400 FD  HARVEST-FILE      RECORDING MODE IS F.
007500 01  HARVEST-REC               PIC X(060).
007600
007700 FD  REPORT-FILE       RECORDING MODE IS F.
007800 01  REPORT-REC                PIC X(080).
007900 EJECT
008000******************************************************************
008100*                     WORKING STORAGE SECTION                   *
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400
008500 COPY QMSEAREC.
008600 EJECT
008700 COPY QMCRPREC.
008800 EJECT
008900 COPY QMHARREC.
009000 EJECT
009100 01  WS-FILE-STATUSES.
009200     05  WS-SEA-FILE-STATUS    PIC X(02) VALUE '00'.
009300     05  WS-CRP-FILE-STATUS    PIC X(02) VALUE '00'.
009400     05  WS-HVT-FILE-STATUS    PIC X(02) VALUE '00'.
009500     05  WS-RPT-FILE-STATUS    PIC X(02) VALUE '00'.
009600
009700 01  WS-SWITCHES.
009800     05  WS-HARVEST-EOF        PIC X(01) VALUE 'N'.
009900         88  HARVEST-END-OF-FILE    VALUE 'Y'.
010000     05  WS-SEASON-MATCH       PIC X(01) VALUE 'N'.
010100         88  SEASON-WAS-FOUND       VALUE 'Y'.
010200
010300 01  WS-COUNTERS.
010400     05  WS-SEA-LOAD-CNT       PIC S9(9) COMP VALUE ZERO.
010500     05  WS-CRP-LOAD-CNT       PIC S9(9) COMP VALUE ZERO.
010600     05  WS-HVT-READ-CNT       PIC S9(9) COMP VALUE ZERO.
010700     05  WS-HVT-DROP-CNT       PIC S9(9) COMP VALUE ZERO.
010800     05  WS-ACCUM-USED         PIC S9(9) COMP VALUE ZERO.
010900     05  WS-LINES-WRITTEN      PIC S9(9) COMP VALUE ZERO.
011000     05  WS-SEA-SUB            PIC S9(9) COMP VALUE ZERO.
011100     05  WS-CRP-SUB            PIC S9(9) COMP VALUE ZERO.
011200     05  WS-ACC-SUB            PIC S9(9) COMP VALUE ZERO.
011210
011220 01  WS-CROP-NAME-FOUND        PIC X(30) VALUE SPACES.
011230 01  WS-ACCUM-FOUND-SW         PIC X(01) VALUE 'N'.
011240     88  WS-ACCUM-FOUND            VALUE 'Y'.
011300
011400******************************************************************
011500*      HARVEST ACCUMULATOR TABLE -- ONE ENTRY PER SEASON SEEN.   *
011600*      UNLIKE THE MONTH TABLE IN QMEXPMO THIS TABLE HAS NO FIXED *
011700*      SUBSCRIPT MEANING; IT IS SEARCHED LINEARLY BY SEASON-ID   *
011800*      AND GROWS AS NEW SEASONS ARE SEEN (QM-SEA-MAX ENTRIES).  *
011900******************************************************************
012000
012100 01  WS-HARVEST-ACCUM-TABLE.
012200     05  WS-HAT-ENTRY OCCURS 2000 TIMES
012300                       INDEXED BY WS-HAT-IDX.
012400         10  WS-HAT-SEASON-ID  PIC 9(09).
012500         10  WS-HAT-SEASON-NM  PIC X(30).
012600         10  WS-HAT-CROP-NM    PIC X(30).
012700         10  WS-HAT-TOTAL-QTY  PIC S9(9)V999 COMP-3.
012800
012900 01  WS-GRAND-TOTAL            PIC S9(9)V999 COMP-3 VALUE ZERO.
012910 01  WS-GRAND-TOTAL-DM         PIC S9(9)V999 VALUE ZERO.
012920 01  WS-GRAND-TOTAL-DM-R       REDEFINES WS-GRAND-TOTAL-DM
012930                               PIC S9(9)V999 COMP-3.
012940 01  WS-ACCUM-USED-DM          PIC S9(9) VALUE ZERO.
012950 01  WS-ACCUM-USED-DM-R        REDEFINES WS-ACCUM-USED-DM
012960                               PIC S9(9) COMP-3.
013000
013100 01  WS-DETAIL-LINE.
013200     05  DL-SEASON-ID          PIC 9(09).
013300     05  FILLER                PIC X(01) VALUE SPACE.
013400     05  DL-SEASON-NAME        PIC X(30).
013500     05  FILLER                PIC X(01) VALUE SPACE.
013600     05  DL-CROP-NAME          PIC X(30).
013700     05  FILLER                PIC X(01) VALUE SPACE.
013800     05  DL-TOTAL-QTY          PIC ZZZ,ZZ9.999.
013900     05  FILLER                PIC X(04) VALUE SPACES.
014000
014100 01  WS-GRAND-TOTAL-LINE.
014200     05  FILLER                PIC X(65) VALUE 'GRAND TOTAL'.
014300     05  GT-TOTAL-QTY          PIC ZZZ,ZZ9.999.
014400     05  FILLER                PIC X(04) VALUE SPACES.
014500 EJECT
014600******************************************************************
014700*                       PROCEDURE DIVISION                      *
014800******************************************************************
014900 PROCEDURE DIVISION.
015000
015100 0-MAINLINE.
015200     PERFORM 1-INITIALIZATION
015300         THRU 1999-INITIALIZATION-EXIT.
015400     PERFORM 2-MAIN-PROCESS
015500         THRU 2999-MAIN-PROCESS-EXIT
015600         UNTIL HARVEST-END-OF-FILE.
015700     PERFORM 3-WRITE-REPORT
015800         THRU 3999-WRITE-REPORT-EXIT.
015900     PERFORM EOJ9-CLOSE-FILES
016000         THRU EOJ9999-EXIT.
016100     GOBACK.
016200 EJECT
016300******************************************************************
016400*                         INITIALIZATION                        *
016500******************************************************************
016600
016700 1-INITIALIZATION.
016800     INITIALIZE WS-COUNTERS.
016900     INITIALIZE WS-HARVEST-ACCUM-TABLE.
017000     MOVE ZERO TO WS-GRAND-TOTAL.
017100     SET WS-SEA-IDX TO 1.
017200     PERFORM 11-OPEN-FILES
017300         THRU 1199-OPEN-FILES-EXIT.
017400     PERFORM 13-LOAD-CROP-TABLE
017500         THRU 1399-LOAD-CROP-TABLE-EXIT.
017600     PERFORM 14-LOAD-SEASON-TABLE
017700         THRU 1499-LOAD-SEASON-TABLE-EXIT.
017800 1999-INITIALIZATION-EXIT.
017900     EXIT.
018000
018100 11-OPEN-FILES.
018200     OPEN INPUT  SEASON-FILE.
018300     OPEN INPUT  CROP-FILE.
018400     OPEN INPUT  HARVEST-FILE.
018500     OPEN OUTPUT REPORT-FILE.
018600     IF WS-SEA-FILE-STATUS NOT = '00'
018700        OR WS-CRP-FILE-STATUS NOT = '00'
018800        OR WS-HVT-FILE-STATUS NOT = '00'
018900        OR WS-RPT-FILE-STATUS NOT = '00'
019000         DISPLAY 'QMHRVSE - ERROR OPENING FILES'
019100         GO TO EOJ99-ABEND
019200     END-IF.
019300 1199-OPEN-FILES-EXIT.
019400     EXIT.
019500
019600 13-LOAD-CROP-TABLE.
019700     SET QM-CRP-IDX TO 1.
019800     READ CROP-FILE INTO QM-CROP-RECORD
019900         AT END CONTINUE
020000     END-READ.
020050     GO TO 131-LOAD-CROP-LOOP-TEST.
020100 131-LOAD-CROP-LOOP-TEST.
020110     IF WS-CRP-FILE-STATUS = '10'
020120         GO TO 1399-LOAD-CROP-TABLE-EXIT
020130     END-IF.
020200     MOVE CP-CROP-ID   TO CPT-CROP-ID(QM-CRP-IDX).
020300     MOVE CP-CROP-NAME TO CPT-CROP-NAME(QM-CRP-IDX).
020400     ADD 1 TO WS-CRP-LOAD-CNT.
020500     SET QM-CRP-IDX UP BY 1.
020600     READ CROP-FILE INTO QM-CROP-RECORD
020700         AT END CONTINUE
020800     END-READ.
020900     GO TO 131-LOAD-CROP-LOOP-TEST.
021000 1399-LOAD-CROP-TABLE-EXIT.
021100     EXIT.
021200
021300 14-LOAD-SEASON-TABLE.
021400     SET QM-SEA-IDX TO 1.
021500     READ SEASON-FILE INTO QM-SEASON-RECORD
021600         AT END CONTINUE
021700     END-READ.
021750     GO TO 141-LOAD-SEASON-LOOP-TEST.
021800 141-LOAD-SEASON-LOOP-TEST.
021810     IF WS-SEA-FILE-STATUS = '10'
021820         GO TO 1499-LOAD-SEASON-TABLE-EXIT
021830     END-IF.
021900     MOVE SN-SEASON-ID   TO SNT-SEASON-ID(QM-SEA-IDX).
022000     MOVE SN-SEASON-NAME TO SNT-SEASON-NAME(QM-SEA-IDX).
022100     MOVE SN-CROP-ID     TO SNT-CROP-ID(QM-SEA-IDX).
022200     MOVE SN-PLOT-ID     TO SNT-PLOT-ID(QM-SEA-IDX).
022300     MOVE SN-FARM-ID     TO SNT-FARM-ID(QM-SEA-IDX).
022400     MOVE SN-STATUS      TO SNT-STATUS(QM-SEA-IDX).
022500     MOVE SN-CREATED-AT  TO SNT-CREATED-AT(QM-SEA-IDX).
022600     ADD 1 TO WS-SEA-LOAD-CNT.
022700     SET QM-SEA-IDX UP BY 1.
022800     READ SEASON-FILE INTO QM-SEASON-RECORD
022900         AT END CONTINUE
023000     END-READ.
023100     GO TO 141-LOAD-SEASON-LOOP-TEST.
023200 1499-LOAD-SEASON-TABLE-EXIT.
023300     EXIT.
023400 EJECT
023500******************************************************************
023600*                         MAIN PROCESS                          *
023700******************************************************************
023800
023900 2-MAIN-PROCESS.
024000     PERFORM 21-READ-NEXT-HARVEST
024100         THRU 2199-READ-NEXT-HARVEST-EXIT.
024200     IF NOT HARVEST-END-OF-FILE
024300         PERFORM 22-RESOLVE-SEASON
024400             THRU 2299-RESOLVE-SEASON-EXIT
024500         IF SEASON-WAS-FOUND
024600             PERFORM 23-ACCUM-HARVEST
024700                 THRU 2399-ACCUM-HARVEST-EXIT
024800         ELSE
024900             ADD 1 TO WS-HVT-DROP-CNT
025000         END-IF
025100     END-IF.
025200 2999-MAIN-PROCESS-EXIT.
025300     EXIT.
025400
025500 21-READ-NEXT-HARVEST.
025600     READ HARVEST-FILE INTO QM-HARVEST-RECORD
025700         AT END
025800             SET HARVEST-END-OF-FILE TO TRUE
025900         NOT AT END
026000             ADD 1 TO WS-HVT-READ-CNT
026100     END-READ.
026200     IF WS-HVT-FILE-STATUS NOT = '00'
026300         AND WS-HVT-FILE-STATUS NOT = '10'
026400         DISPLAY 'QMHRVSE - READ ERROR ON HARVEST-FILE '
026500                  WS-HVT-FILE-STATUS
026600         GO TO EOJ99-ABEND
026700     END-IF.
026800 2199-READ-NEXT-HARVEST-EXIT.
026900     EXIT.
027000
027100 22-RESOLVE-SEASON.
027200     SET SEASON-WAS-FOUND TO FALSE.
027300     SET WS-SEA-SUB TO 1.
027400     SEARCH QM-SEA-ENTRY VARYING WS-SEA-SUB
027500         AT END SET SEASON-WAS-FOUND TO FALSE
027600         WHEN SNT-SEASON-ID(QM-SEA-IDX) = HV-SEASON-ID
027700             SET SEASON-WAS-FOUND TO TRUE
027800     END-SEARCH.
027900 2299-RESOLVE-SEASON-EXIT.
028000     EXIT.
028100
028200 23-ACCUM-HARVEST.
028300     PERFORM 24-FIND-CROP-NAME
028400         THRU 2499-FIND-CROP-NAME-EXIT.
028500     PERFORM 25-FIND-ACCUM-SLOT
028600         THRU 2599-FIND-ACCUM-SLOT-EXIT.
028700     ADD HV-QUANTITY TO WS-HAT-TOTAL-QTY(WS-ACC-SUB).
028800 2399-ACCUM-HARVEST-EXIT.
028900     EXIT.
029000
029100 24-FIND-CROP-NAME.
029200     MOVE SPACES TO WS-CROP-NAME-FOUND.
029300     SET WS-CRP-SUB TO 1.
029400     SEARCH QM-CRP-ENTRY VARYING WS-CRP-SUB
029500         AT END MOVE SPACES TO WS-CROP-NAME-FOUND
029600         WHEN CPT-CROP-ID(QM-CRP-IDX) = SNT-CROP-ID(WS-SEA-SUB)
029700             MOVE CPT-CROP-NAME(QM-CRP-IDX) TO WS-CROP-NAME-FOUND
029800     END-SEARCH.
029900 2499-FIND-CROP-NAME-EXIT.
030000     EXIT.
030100
030200 25-FIND-ACCUM-SLOT.
030300     SET WS-ACC-SUB TO 1.
030400     SET WS-ACCUM-FOUND TO FALSE.
030500     SEARCH WS-HAT-ENTRY VARYING WS-ACC-SUB
030600         AT END CONTINUE
030700         WHEN WS-HAT-SEASON-ID(WS-HAT-IDX) = HV-SEASON-ID
030800             SET WS-ACCUM-FOUND TO TRUE
030900     END-SEARCH.
031000     IF NOT WS-ACCUM-FOUND
031100         ADD 1 TO WS-ACCUM-USED
031200         MOVE WS-ACCUM-USED TO WS-ACC-SUB
031300         MOVE HV-SEASON-ID TO WS-HAT-SEASON-ID(WS-ACC-SUB)
031400         MOVE SNT-SEASON-NAME(WS-SEA-SUB)
031500                           TO WS-HAT-SEASON-NM(WS-ACC-SUB)
031550         MOVE WS-CROP-NAME-FOUND
031600                           TO WS-HAT-CROP-NM(WS-ACC-SUB)
031700         MOVE ZERO         TO WS-HAT-TOTAL-QTY(WS-ACC-SUB)
031800     END-IF.
031900 2599-FIND-ACCUM-SLOT-EXIT.
032000     EXIT.
032100 EJECT
032200******************************************************************
032300*                     WRITE HARVEST-BY-SEASON REPORT             *
032400******************************************************************
032500
032600 3-WRITE-REPORT.
032700     PERFORM 31-WRITE-ONE-SEASON
032800         THRU 3199-WRITE-ONE-SEASON-EXIT
032900         VARYING WS-ACC-SUB FROM 1 BY 1
033000         UNTIL WS-ACC-SUB > WS-ACCUM-USED.
033100     PERFORM 32-WRITE-GRAND-TOTAL
033200         THRU 3299-WRITE-GRAND-TOTAL-EXIT.
033300 3999-WRITE-REPORT-EXIT.
033400     EXIT.
033500
033600 31-WRITE-ONE-SEASON.
033700     MOVE WS-HAT-SEASON-ID(WS-ACC-SUB)   TO DL-SEASON-ID.
033800     MOVE WS-HAT-SEASON-NM(WS-ACC-SUB)   TO DL-SEASON-NAME.
033900     MOVE WS-HAT-CROP-NM(WS-ACC-SUB)     TO DL-CROP-NAME.
034000     MOVE WS-HAT-TOTAL-QTY(WS-ACC-SUB)   TO DL-TOTAL-QTY.
034100     WRITE REPORT-REC FROM WS-DETAIL-LINE.
034200     ADD 1 TO WS-LINES-WRITTEN.
034300     ADD WS-HAT-TOTAL-QTY(WS-ACC-SUB) TO WS-GRAND-TOTAL.
034400 3199-WRITE-ONE-SEASON-EXIT.
034500     EXIT.
034600
034700 32-WRITE-GRAND-TOTAL.
034800     MOVE WS-GRAND-TOTAL TO GT-TOTAL-QTY.
034900     WRITE REPORT-REC FROM WS-GRAND-TOTAL-LINE.
035000 3299-WRITE-GRAND-TOTAL-EXIT.
035100     EXIT.
035200 EJECT
035300******************************************************************
035400*                         END OF JOB                            *
035500******************************************************************
035600
035700 EOJ9-CLOSE-FILES.
035800     CLOSE SEASON-FILE.
035900     CLOSE CROP-FILE.
036000     CLOSE HARVEST-FILE.
036100     CLOSE REPORT-FILE.
036200     DISPLAY 'QMHRVSE - SEASONS LOADED       ' WS-SEA-LOAD-CNT.
036300     DISPLAY 'QMHRVSE - CROPS LOADED         ' WS-CRP-LOAD-CNT.
036400     DISPLAY 'QMHRVSE - HARVESTS READ        ' WS-HVT-READ-CNT.
036500     DISPLAY 'QMHRVSE - HARVESTS DROPPED     ' WS-HVT-DROP-CNT.
036600     DISPLAY 'QMHRVSE - SEASON LINES WRITTEN ' WS-LINES-WRITTEN.
036610     MOVE WS-GRAND-TOTAL  TO WS-GRAND-TOTAL-DM.
036620     MOVE WS-ACCUM-USED   TO WS-ACCUM-USED-DM.
036630     DISPLAY 'QMHRVSE - GRAND TOTAL (PACKED) ' WS-GRAND-TOTAL-DM-R.
036640     DISPLAY 'QMHRVSE - SEASONS SEEN (PACKED)' WS-ACCUM-USED-DM-R.
036700 EOJ9999-EXIT.
036800     EXIT.
036900
037000 EOJ99-ABEND.
037100     DISPLAY 'QMHRVSE - ABENDING'.
037200     CLOSE SEASON-FILE.
037300     CLOSE CROP-FILE.
037400     CLOSE HARVEST-FILE.
037500     CLOSE REPORT-FILE.
037600     MOVE 16 TO RETURN-CODE.
037700     GOBACK.
